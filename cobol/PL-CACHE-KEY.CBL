000100*----------------------------------------------------------------         
000110*  PL-CACHE-KEY.CBL                                                       
000120*  Builds the 32-character cache-key digest for a city/business-          
000130*  line/vendor-filter combination.  No MD5 on this machine, so            
000140*  we roll our own: sort the variable-length lists into a fixed           
000150*  canonical order, STRING them into one work field, then run a           
000160*  4-lane multiply-add hash over the characters using a hand-             
000170*  built translate table (no FUNCTION ORD on this compiler).              
000180*----------------------------------------------------------------         
000190*  02/11/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000200*  04/03/01  R.PATEL    SORTS REWORKED OUT-OF-LINE    TKT1955     TKT1955 
000210*----------------------------------------------------------------         
000220                                                                          
000230BUILD-CACHE-KEY.                                                          
000240                                                                          
000250    PERFORM SORT-BUS-LINES-FOR-KEY.                                       
000260    PERFORM SORT-STATUS-FOR-KEY.                                          
000270    PERFORM SORT-GRADES-FOR-KEY.                                          
000280    PERFORM BUILD-CANON-STRING.                                           
000290    PERFORM HASH-CANON-STRING.                                            
000300    PERFORM FORMAT-DIGEST.                                                
000310BUILD-CACHE-KEY-EXIT.                                                     
000320    EXIT.                                                                 
000330*-----------------------------------------------------------------        
000340                                                                          
000350SORT-BUS-LINES-FOR-KEY.                                                   
000360                                                                          
000370    IF GK-BL-CNT > 1                                                      
000380       PERFORM SORT-BUS-LINES-OUTER                                       
000390           VARYING GK-I FROM 1 BY 1 UNTIL GK-I > GK-BL-CNT - 1.           
000400SORT-BUS-LINES-FOR-KEY-EXIT.                                              
000410    EXIT.                                                                 
000420*-----------------------------------------------------------------        
000430                                                                          
000440SORT-BUS-LINES-OUTER.                                                     
000450                                                                          
000460    PERFORM SORT-BUS-LINES-INNER                                          
000470        VARYING GK-J FROM 1 BY 1 UNTIL GK-J > GK-BL-CNT - GK-I.           
000480SORT-BUS-LINES-OUTER-EXIT.                                                
000490    EXIT.                                                                 
000500*-----------------------------------------------------------------        
000510                                                                          
000520SORT-BUS-LINES-INNER.                                                     
000530                                                                          
000540    IF GK-BUS-LINES (GK-J) > GK-BUS-LINES (GK-J + 1)                      
000550       MOVE GK-BUS-LINES (GK-J)     TO GK-SWAP-15                         
000560       MOVE GK-BUS-LINES (GK-J + 1) TO GK-BUS-LINES (GK-J)                
000570       MOVE GK-SWAP-15              TO GK-BUS-LINES (GK-J + 1).           
000580SORT-BUS-LINES-INNER-EXIT.                                                
000590    EXIT.                                                                 
000600*-----------------------------------------------------------------        
000610                                                                          
000620SORT-STATUS-FOR-KEY.                                                      
000630                                                                          
000640    IF GK-STATUS-CNT > 1                                                  
000650       PERFORM SORT-STATUS-OUTER VARYING GK-I FROM 1 BY 1                 
000660           UNTIL GK-I > GK-STATUS-CNT - 1.                                
000670SORT-STATUS-FOR-KEY-EXIT.                                                 
000680    EXIT.                                                                 
000690*-----------------------------------------------------------------        
000700                                                                          
000710SORT-STATUS-OUTER.                                                        
000720                                                                          
000730    PERFORM SORT-STATUS-INNER VARYING GK-J FROM 1 BY 1                    
000740        UNTIL GK-J > GK-STATUS-CNT - GK-I.                                
000750SORT-STATUS-OUTER-EXIT.                                                   
000760    EXIT.                                                                 
000770*-----------------------------------------------------------------        
000780                                                                          
000790SORT-STATUS-INNER.                                                        
000800                                                                          
000810    IF GK-STATUS-IDS (GK-J) > GK-STATUS-IDS (GK-J + 1)                    
000820       MOVE GK-STATUS-IDS (GK-J)     TO GK-SWAP-2                         
000830       MOVE GK-STATUS-IDS (GK-J + 1) TO GK-STATUS-IDS (GK-J)              
000840       MOVE GK-SWAP-2                TO GK-STATUS-IDS (GK-J + 1).         
000850SORT-STATUS-INNER-EXIT.                                                   
000860    EXIT.                                                                 
000870*-----------------------------------------------------------------        
000880                                                                          
000890SORT-GRADES-FOR-KEY.                                                      
000900                                                                          
000910    IF GK-GRADE-CNT > 1                                                   
000920       PERFORM SORT-GRADES-OUTER                                          
000930           VARYING GK-I FROM 1 BY 1 UNTIL GK-I > GK-GRADE-CNT - 1.        
000940SORT-GRADES-FOR-KEY-EXIT.                                                 
000950    EXIT.                                                                 
000960*-----------------------------------------------------------------        
000970                                                                          
000980SORT-GRADES-OUTER.                                                        
000990                                                                          
001000    PERFORM SORT-GRADES-INNER                                             
001010        VARYING GK-J FROM 1 BY 1 UNTIL GK-J > GK-GRADE-CNT - GK-I.        
001020SORT-GRADES-OUTER-EXIT.                                                   
001030    EXIT.                                                                 
001040*-----------------------------------------------------------------        
001050                                                                          
001060SORT-GRADES-INNER.                                                        
001070                                                                          
001080    IF GK-GRADES (GK-J) > GK-GRADES (GK-J + 1)                            
001090       MOVE GK-GRADES (GK-J)     TO GK-SWAP-8                             
001100       MOVE GK-GRADES (GK-J + 1) TO GK-GRADES (GK-J)                      
001110       MOVE GK-SWAP-8            TO GK-GRADES (GK-J + 1).                 
001120SORT-GRADES-INNER-EXIT.                                                   
001130    EXIT.                                                                 
001140*-----------------------------------------------------------------        
001150                                                                          
001160BUILD-CANON-STRING.                                                       
001170                                                                          
001180    MOVE SPACES TO GK-CANON-STRING.                                       
001190    STRING GK-CITY-NAME          DELIMITED BY SIZE                        
001200           GK-BUS-LINES (1)      DELIMITED BY SIZE                        
001210           GK-BUS-LINES (2)      DELIMITED BY SIZE                        
001220           GK-BUS-LINES (3)      DELIMITED BY SIZE                        
001230           GK-STATUS-IDS (1)     DELIMITED BY SIZE                        
001240           GK-STATUS-IDS (2)     DELIMITED BY SIZE                        
001250           GK-STATUS-IDS (3)     DELIMITED BY SIZE                        
001260           GK-STATUS-IDS (4)     DELIMITED BY SIZE                        
001270           GK-STATUS-IDS (5)     DELIMITED BY SIZE                        
001280           GK-GRADES (1)         DELIMITED BY SIZE                        
001290           GK-GRADES (2)         DELIMITED BY SIZE                        
001300           GK-GRADES (3)         DELIMITED BY SIZE                        
001310           GK-GRADES (4)         DELIMITED BY SIZE                        
001320           GK-GRADES (5)         DELIMITED BY SIZE                        
001330           GK-VISIBLE            DELIMITED BY SIZE                        
001340           GK-OPEN               DELIMITED BY SIZE                        
001350        INTO GK-CANON-STRING.                                             
001360    MOVE 112 TO GK-CANON-LEN.                                             
001370BUILD-CANON-STRING-EXIT.                                                  
001380    EXIT.                                                                 
001390*-----------------------------------------------------------------        
001400                                                                          
001410HASH-CANON-STRING.                                                        
001420                                                                          
001430    MOVE 11111111 TO GK-LANE1-ACC.                                        
001440    MOVE 22222222 TO GK-LANE2-ACC.                                        
001450    MOVE 33333333 TO GK-LANE3-ACC.                                        
001460    MOVE 44444444 TO GK-LANE4-ACC.                                        
001470                                                                          
001480    PERFORM HASH-ONE-POSITION VARYING GK-CHAR-POS FROM 1 BY 1             
001490        UNTIL GK-CHAR-POS > GK-CANON-LEN.                                 
001500HASH-CANON-STRING-EXIT.                                                   
001510    EXIT.                                                                 
001520*-----------------------------------------------------------------        
001530                                                                          
001540HASH-ONE-POSITION.                                                        
001550                                                                          
001560    MOVE GK-CANON-STRING (GK-CHAR-POS:1) TO GK-ONE-CHAR.                  
001570    PERFORM LOOK-UP-CHAR-CODE.                                            
001580    PERFORM HASH-ONE-CHARACTER.                                           
001590HASH-ONE-POSITION-EXIT.                                                   
001600    EXIT.                                                                 
001610*-----------------------------------------------------------------        
001620                                                                          
001630LOOK-UP-CHAR-CODE.                                                        
001640                                                                          
001650    MOVE ZERO TO GK-CHAR-CODE.                                            
001660    PERFORM LOOK-UP-CHAR-CODE-LOOP                                        
001670        VARYING GK-TAB-SUB FROM 1 BY 1 UNTIL GK-TAB-SUB > 41.             
001680LOOK-UP-CHAR-CODE-EXIT.                                                   
001690    EXIT.                                                                 
001700*-----------------------------------------------------------------        
001710                                                                          
001720LOOK-UP-CHAR-CODE-LOOP.                                                   
001730                                                                          
001740    IF GK-TAB-CHAR (GK-TAB-SUB) = GK-ONE-CHAR                             
001750       MOVE GK-TAB-CODE (GK-TAB-SUB) TO GK-CHAR-CODE                      
001760       MOVE 42 TO GK-TAB-SUB.                                             
001770LOOK-UP-CHAR-CODE-LOOP-EXIT.                                              
001780    EXIT.                                                                 
001790*-----------------------------------------------------------------        
001800                                                                          
001810HASH-ONE-CHARACTER.                                                       
001820                                                                          
001830    COMPUTE GK-MOD-REM = (GK-LANE1-ACC * 31 + GK-CHAR-CODE                
001840                                             + GK-CHAR-POS)               
001850    DIVIDE GK-MOD-REM BY 99999989 GIVING GK-MOD-QUOT                      
001860                                  REMAINDER GK-LANE1-ACC.                 
001870                                                                          
001880    COMPUTE GK-MOD-REM = (GK-LANE2-ACC * 37 + GK-CHAR-CODE                
001890                                             + GK-CHAR-POS)               
001900    DIVIDE GK-MOD-REM BY 99999971 GIVING GK-MOD-QUOT                      
001910                                  REMAINDER GK-LANE2-ACC.                 
001920                                                                          
001930    COMPUTE GK-MOD-REM = (GK-LANE3-ACC * 41 + GK-CHAR-CODE                
001940                                             + GK-CHAR-POS)               
001950    DIVIDE GK-MOD-REM BY 99999931 GIVING GK-MOD-QUOT                      
001960                                  REMAINDER GK-LANE3-ACC.                 
001970                                                                          
001980    COMPUTE GK-MOD-REM = (GK-LANE4-ACC * 43 + GK-CHAR-CODE                
001990                                             + GK-CHAR-POS)               
002000    DIVIDE GK-MOD-REM BY 99999877 GIVING GK-MOD-QUOT                      
002010                                  REMAINDER GK-LANE4-ACC.                 
002020HASH-ONE-CHARACTER-EXIT.                                                  
002030    EXIT.                                                                 
002040*-----------------------------------------------------------------        
002050                                                                          
002060FORMAT-DIGEST.                                                            
002070                                                                          
002080    MOVE GK-LANE1-ACC TO GK-DIGEST-LANE1.                                 
002090    MOVE GK-LANE2-ACC TO GK-DIGEST-LANE2.                                 
002100    MOVE GK-LANE3-ACC TO GK-DIGEST-LANE3.                                 
002110    MOVE GK-LANE4-ACC TO GK-DIGEST-LANE4.                                 
002120FORMAT-DIGEST-EXIT.                                                       
002130    EXIT.                                                                 
