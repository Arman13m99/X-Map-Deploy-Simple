000100*----------------------------------------------------------------         
000110*  FDORDXT.CBL                                                            
000120*  Record layout for the daily order extract.  Same physical              
000130*  layout as the order master (FD-ORDMS) -- OX-IMPORTED-AT comes          
000140*  in blank and gets stamped by DATA-LOAD at upsert time.                 
000150*----------------------------------------------------------------         
000160*  05/14/91  J.KELSO   ORIGINAL - MARKETING-AREA PILOT CITIES             
000170*----------------------------------------------------------------         
000180                                                                          
000190    FD  ORDER-EXTRACT-FILE                                                
000200        LABEL RECORDS ARE STANDARD.                                       
000210    01  OX-ORDER-RECORD.                                                  
000220        05  OX-ORDER-ID             PIC X(20).                            
000230        05  OX-VENDOR-CODE          PIC X(10).                            
000240        05  OX-CITY-ID              PIC 9(4).                             
000250        05  OX-CITY-NAME            PIC X(15).                            
000260        05  OX-BUSINESS-LINE        PIC X(15).                            
000270        05  OX-MARKETING-AREA       PIC X(30).                            
000280        05  OX-CUST-LATITUDE        PIC S9(3)V9(6).                       
000290        05  OX-CUST-LONGITUDE       PIC S9(3)V9(6).                       
000300        05  OX-USER-ID              PIC X(15).                            
000310        05  OX-ORGANIC-FLAG         PIC 9(1).                             
000320        05  OX-CREATED-AT           PIC X(19).                            
000330        05  OX-IMPORTED-AT          PIC X(19).                            
000340        05  FILLER                  PIC X(10).                            
