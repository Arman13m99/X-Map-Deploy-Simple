000100*----------------------------------------------------------------         
000110*  PL-PRIORITY-SCORE.CBL                                                  
000120*  Scores a preload task so the most useful grids get rebuilt             
000130*  first.  Starts at 3, knocks a point off for each condition             
000140*  that makes the grid "hot", then clamps into 1-5.                       
000150*----------------------------------------------------------------         
000160*  07/19/96  T.OYELARAN ORIGINAL - WARM-UP CATALOG PROJECT                
000170*  09/23/02  M.ESKANDARI CITY/BUS-LINE LITS LOWERCASED            TKT2078 
000180*----------------------------------------------------------------         
000190                                                                          
000200SCORE-TASK-PRIORITY.                                                      
000210                                                                          
000220    MOVE 3 TO PS-PRIORITY.                                                
000230                                                                          
000240    IF PS-CITY-NAME = "tehran"                                            
000250       SUBTRACT 1 FROM PS-PRIORITY.                                       
000260                                                                          
000270    MOVE "N" TO PS-RESTAURANT-SW.                                         
000280    MOVE 1 TO PS-SUB.                                                     
000290    PERFORM SCORE-CHECK-RESTAURANT                                        
000300                UNTIL PS-SUB > PS-BL-CNT.                                 
000310    IF PS-RESTAURANT-FOUND                                                
000320       SUBTRACT 1 FROM PS-PRIORITY.                                       
000330                                                                          
000340    IF PS-BL-CNT = 1                                                      
000350       SUBTRACT 1 FROM PS-PRIORITY.                                       
000360                                                                          
000370    IF PS-GRADE-CNT = 1 AND PS-GRADES (1) = "A+"                          
000380       SUBTRACT 1 FROM PS-PRIORITY.                                       
000390                                                                          
000400    IF PS-PRIORITY < 1                                                    
000410       MOVE 1 TO PS-PRIORITY.                                             
000420    IF PS-PRIORITY > 5                                                    
000430       MOVE 5 TO PS-PRIORITY.                                             
000440SCORE-TASK-PRIORITY-EXIT.                                                 
000450    EXIT.                                                                 
000460*-----------------------------------------------------------------        
000470                                                                          
000480SCORE-CHECK-RESTAURANT.                                                   
000490                                                                          
000500    IF PS-BUS-LINES (PS-SUB) = "restaurant"                               
000510       MOVE "Y" TO PS-RESTAURANT-SW.                                      
000520    ADD 1 TO PS-SUB.                                                      
000530SCORE-CHECK-RESTAURANT-EXIT.                                              
000540    EXIT.                                                                 
