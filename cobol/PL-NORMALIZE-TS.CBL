000100*----------------------------------------------------------------         
000110*  PL-NORMALIZE-TS.CBL                                                    
000120*  Breaks an order's raw CREATED-AT apart, range-checks every             
000130*  piece and hands back a clean CCYY-MM-DD HH:MM:SS string (or            
000140*  a best-guess default when the extract sent us garbage).                
000150*----------------------------------------------------------------         
000160*  08/22/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000170*  03/02/98  R.PATEL    Y2K SWEEP - SOURCE FEED ALREADY SENDS A           
000180*                       4-DIGIT YEAR, NO WINDOWING NEEDED HERE            
000190*  10/07/02  M.ESKANDARI BAD TIMESTAMP NULLS, NOT 1970 TKT2080    TKT2080 
000200*----------------------------------------------------------------         
000210                                                                          
000220NORMALIZE-TIMESTAMP.                                                      
000230                                                                          
000240    MOVE "Y" TO TSN-VALID-DATE-SW.                                        
000250    MOVE TSN-RAW-YEAR   TO TSN-YEAR-NUM.                                  
000260    MOVE TSN-RAW-MONTH  TO TSN-MONTH-NUM.                                 
000270    MOVE TSN-RAW-DAY    TO TSN-DAY-NUM.                                   
000280    MOVE TSN-RAW-HOUR   TO TSN-HOUR-NUM.                                  
000290    MOVE TSN-RAW-MINUTE TO TSN-MINUTE-NUM.                                
000300    MOVE TSN-RAW-SECOND TO TSN-SECOND-NUM.                                
000310                                                                          
000320    IF TSN-YEAR-NUM < 1900 OR > 2099                                      
000330       MOVE "N" TO TSN-VALID-DATE-SW.                                     
000340                                                                          
000350    IF NOT TSN-MONTH-VALID                                                
000360       MOVE "N" TO TSN-VALID-DATE-SW.                                     
000370                                                                          
000380    IF TSN-VALID-DATE                                                     
000390       PERFORM CHECK-DAY-AGAINST-MONTH.                                   
000400                                                                          
000410    IF NOT TSN-HOUR-VALID OR NOT TSN-MINUTE-VALID                         
000420                          OR NOT TSN-SECOND-VALID                         
000430       MOVE "N" TO TSN-VALID-DATE-SW.                                     
000440                                                                          
000450    IF TSN-VALID-DATE                                                     
000460       MOVE TSN-RAW-TIMESTAMP TO TSN-NORMALIZED-TIMESTAMP                 
000470    ELSE                                                                  
000480       MOVE SPACES TO TSN-NORMALIZED-TIMESTAMP.                           
000490NORMALIZE-TIMESTAMP-EXIT.                                                 
000500    EXIT.                                                                 
000510*-----------------------------------------------------------------        
000520                                                                          
000530CHECK-DAY-AGAINST-MONTH.                                                  
000540                                                                          
000550    IF TSN-DAY-NUM = ZERO OR                                              
000560       TSN-DAY-NUM > TSN-DAYS-FOR-MONTH (TSN-MONTH-NUM)                   
000570          MOVE "N" TO TSN-VALID-DATE-SW                                   
000580    ELSE                                                                  
000590       IF TSN-MONTH-NUM = 2 AND TSN-DAY-NUM = 29                          
000600          PERFORM CHECK-LEAP-YEAR                                         
000610          IF NOT TSN-VALID-DATE                                           
000620             MOVE "N" TO TSN-VALID-DATE-SW.                               
000630CHECK-DAY-AGAINST-MONTH-EXIT.                                             
000640    EXIT.                                                                 
000650*-----------------------------------------------------------------        
000660                                                                          
000670CHECK-LEAP-YEAR.                                                          
000680                                                                          
000690    DIVIDE TSN-YEAR-NUM BY 4 GIVING TSN-LEAP-YEAR-QUOTIENT                
000700                             REMAINDER TSN-LEAP-YEAR-REMAINDER.           
000710    IF TSN-LEAP-YEAR-REMAINDER NOT = ZERO                                 
000720       MOVE "N" TO TSN-VALID-DATE-SW                                      
000730    ELSE                                                                  
000740       DIVIDE TSN-YEAR-NUM BY 100 GIVING TSN-LEAP-YEAR-QUOTIENT           
000750                                REMAINDER TSN-LEAP-YEAR-REMAINDER         
000760       IF TSN-LEAP-YEAR-REMAINDER = ZERO                                  
000770          DIVIDE TSN-YEAR-NUM BY 400                                      
000780          GIVING TSN-LEAP-YEAR-QUOTIENT                                   
000790          REMAINDER TSN-LEAP-YEAR-REMAINDER                               
000800          IF TSN-LEAP-YEAR-REMAINDER NOT = ZERO                           
000810             MOVE "N" TO TSN-VALID-DATE-SW                                
000820          ELSE                                                            
000830             MOVE "Y" TO TSN-VALID-DATE-SW                                
000840       ELSE                                                               
000850          MOVE "Y" TO TSN-VALID-DATE-SW.                                  
000860CHECK-LEAP-YEAR-EXIT.                                                     
000870    EXIT.                                                                 
