000100*----------------------------------------------------------------         
000110*  SLORDMS.CBL                                                            
000120*  FILE-CONTROL for the order master.  Indexed on the order's             
000130*  natural key so a re-extracted order REPLACES the one on file           
000140*  instead of piling up duplicates.                                       
000150*----------------------------------------------------------------         
000160*  05/14/91  J.KELSO   ORIGINAL - MARKETING-AREA PILOT CITIES             
000170*  11/09/97  R.PATEL   ADDED DYNAMIC ACCESS FOR THE RETRIEVAL JOB         
000180*----------------------------------------------------------------         
000190                                                                          
000200    SELECT ORDER-MASTER-FILE ASSIGN TO "ORDMAST1"                         
000210           ORGANIZATION IS INDEXED                                        
000220           ACCESS MODE IS DYNAMIC                                         
000230           RECORD KEY IS OM-ORDER-KEY                                     
000240           FILE STATUS IS FS-ORDER-MASTER.                                
