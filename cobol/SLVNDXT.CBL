000100*----------------------------------------------------------------         
000110*  SLVNDXT.CBL                                                            
000120*  FILE-CONTROL for the daily vendor extract (input, sequential).         
000130*----------------------------------------------------------------         
000140*  05/14/91  J.KELSO   ORIGINAL - MARKETING-AREA PILOT CITIES             
000150*----------------------------------------------------------------         
000160                                                                          
000170    SELECT VENDOR-EXTRACT-FILE ASSIGN TO "VNDXTR01"                       
000180           ORGANIZATION IS LINE SEQUENTIAL                                
000190           FILE STATUS IS FS-VENDOR-EXTRACT.                              
