000100*----------------------------------------------------------------         
000110*  FDMETA.CBL                                                             
000120*  Metadata record -- a simple keyed name/value pair, same trick          
000130*  the control-file used for the company-wide control record.             
000140*----------------------------------------------------------------         
000150*  02/11/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000160*----------------------------------------------------------------         
000170                                                                          
000180    FD  METADATA-FILE                                                     
000190        LABEL RECORDS ARE STANDARD.                                       
000200    01  MD-META-RECORD.                                                   
000210        05  MD-META-KEY             PIC X(30).                            
000220        05  MD-META-VALUE           PIC X(50).                            
000230        05  MD-UPDATED-AT           PIC X(19).                            
000240        05  FILLER                  PIC X(10).                            
