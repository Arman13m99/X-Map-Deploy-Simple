000100*----------------------------------------------------------------         
000110*  FDGRDXT.CBL                                                            
000120*  Graded-vendor extract record -- vendor code paired with its            
000130*  quarterly grade letter.                                                
000140*----------------------------------------------------------------         
000150*  06/03/92  J.KELSO   ORIGINAL - QUARTERLY GRADE FEED                    
000160*----------------------------------------------------------------         
000170                                                                          
000180    FD  GRADED-EXTRACT-FILE                                               
000190        LABEL RECORDS ARE STANDARD.                                       
000200    01  GX-GRADED-RECORD.                                                 
000210        05  GX-VENDOR-CODE          PIC X(10).                            
000220        05  GX-GRADE                PIC X(8).                             
000230        05  FILLER                  PIC X(10).                            
