000100*----------------------------------------------------------------         
000110*  PL-FILTER-ORDER.CBL                                                    
000120*  Tests one sorted order-work record (OW- fields, see the                
000130*  SORT step in ORDER-RETRIEVAL) against the ORDER-FILTER group           
000140*  on the control card.  ANDed tests; date range inclusive.               
000150*----------------------------------------------------------------         
000160*  08/22/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000170*  09/23/02  M.ESKANDARI ALL-CITY SENTINEL LOWERCASED             TKT2078 
000180*----------------------------------------------------------------         
000190                                                                          
000200MATCH-ORDER-FILTER.                                                       
000210                                                                          
000220    MOVE "Y" TO FO-MATCH-SW.                                              
000230                                                                          
000240    IF CI-ORD-CITY-NAME NOT = SPACES                                      
000250       AND CI-ORD-CITY-NAME NOT = "all"                                   
000260       AND CI-ORD-CITY-NAME NOT = OW-CITY-NAME                            
000270          MOVE "N" TO FO-MATCH-SW.                                        
000280                                                                          
000290    IF FO-MATCH-SW = "Y" AND CI-ORD-START-DATE NOT = SPACES               
000300       IF OW-CREATED-AT < CI-ORD-START-DATE                               
000310          MOVE "N" TO FO-MATCH-SW.                                        
000320                                                                          
000330    IF FO-MATCH-SW = "Y" AND CI-ORD-END-DATE NOT = SPACES                 
000340       IF OW-CREATED-AT > CI-ORD-END-DATE                                 
000350          MOVE "N" TO FO-MATCH-SW.                                        
000360                                                                          
000370    IF FO-MATCH-SW = "Y" AND CI-ORD-BL-CNT > ZERO                         
000380       PERFORM TEST-ORDER-BUS-LINE-LIST.                                  
000390                                                                          
000400    IF FO-MATCH-SW = "Y" AND CI-ORD-VC-CNT > ZERO                         
000410       PERFORM TEST-ORDER-VENDOR-LIST.                                    
000420MATCH-ORDER-FILTER-EXIT.                                                  
000430    EXIT.                                                                 
000440*-----------------------------------------------------------------        
000450                                                                          
000460TEST-ORDER-BUS-LINE-LIST.                                                 
000470                                                                          
000480    MOVE "N" TO FO-LIST-HIT-SW.                                           
000490    MOVE 1 TO FO-SUB.                                                     
000500    PERFORM TEST-ORDER-BUS-LINE-LIST-LOOP                                 
000510                UNTIL FO-LIST-HIT OR FO-SUB > CI-ORD-BL-CNT.              
000520    IF NOT FO-LIST-HIT                                                    
000530       MOVE "N" TO FO-MATCH-SW.                                           
000540TEST-ORDER-BUS-LINE-LIST-EXIT.                                            
000550    EXIT.                                                                 
000560*-----------------------------------------------------------------        
000570                                                                          
000580TEST-ORDER-BUS-LINE-LIST-LOOP.                                            
000590                                                                          
000600    IF CI-ORD-BUS-LINES (FO-SUB) = OW-BUSINESS-LINE                       
000610       MOVE "Y" TO FO-LIST-HIT-SW                                         
000620    ELSE                                                                  
000630       ADD 1 TO FO-SUB.                                                   
000640TEST-ORDER-BUS-LINE-LIST-LOOP-EXIT.                                       
000650    EXIT.                                                                 
000660*-----------------------------------------------------------------        
000670                                                                          
000680TEST-ORDER-VENDOR-LIST.                                                   
000690                                                                          
000700    MOVE "N" TO FO-LIST-HIT-SW.                                           
000710    MOVE 1 TO FO-SUB.                                                     
000720    PERFORM TEST-ORDER-VENDOR-LIST-LOOP                                   
000730                UNTIL FO-LIST-HIT OR FO-SUB > CI-ORD-VC-CNT.              
000740    IF NOT FO-LIST-HIT                                                    
000750       MOVE "N" TO FO-MATCH-SW.                                           
000760TEST-ORDER-VENDOR-LIST-EXIT.                                              
000770    EXIT.                                                                 
000780*-----------------------------------------------------------------        
000790                                                                          
000800TEST-ORDER-VENDOR-LIST-LOOP.                                              
000810                                                                          
000820    IF CI-ORD-VENDOR-CODES (FO-SUB) = OW-VENDOR-CODE                      
000830       MOVE "Y" TO FO-LIST-HIT-SW                                         
000840    ELSE                                                                  
000850       ADD 1 TO FO-SUB.                                                   
000860TEST-ORDER-VENDOR-LIST-LOOP-EXIT.                                         
000870    EXIT.                                                                 
