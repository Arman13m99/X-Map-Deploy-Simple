000100*----------------------------------------------------------------         
000110*  PL-LRU-CACHE.CBL                                                       
000120*  In-memory coverage-grid cache.  Capacity 50; a GET sets last-          
000130*  accessed to now and bumps the access count; a PUT into a full          
000140*  table evicts whichever slot has the oldest last-accessed               
000150*  stamp.  Caller loads MC-ENTRY-KEY (and, for a PUT, the rest            
000160*  of the fields) before the PERFORM.                                     
000170*----------------------------------------------------------------         
000180*  08/22/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000190*----------------------------------------------------------------         
000200                                                                          
000210LOOK-UP-MEMORY-CACHE.                                                     
000220                                                                          
000230    MOVE "N" TO MC-FOUND-SW.                                              
000240    SET MC-IDX TO 1.                                                      
000250    PERFORM LOOK-UP-MEMORY-CACHE-LOOP                                     
000260                UNTIL MC-FOUND OR MC-IDX > MC-CACHE-COUNT.                
000270                                                                          
000280    IF MC-FOUND                                                           
000290       MOVE WG-RUN-TIMESTAMP TO MC-ENTRY-LAST-ACC (MC-IDX)                
000300       ADD 1 TO MC-ENTRY-ACCESS-CNT (MC-IDX).                             
000310LOOK-UP-MEMORY-CACHE-EXIT.                                                
000320    EXIT.                                                                 
000330*-----------------------------------------------------------------        
000340                                                                          
000350LOOK-UP-MEMORY-CACHE-LOOP.                                                
000360                                                                          
000370    IF MC-ENTRY-IN-USE (MC-IDX)                                           
000380       AND MC-ENTRY-KEY (MC-IDX) = GK-DIGEST-OUT                          
000390          MOVE "Y" TO MC-FOUND-SW                                         
000400    ELSE                                                                  
000410       SET MC-IDX UP BY 1.                                                
000420LOOK-UP-MEMORY-CACHE-LOOP-EXIT.                                           
000430    EXIT.                                                                 
000440*-----------------------------------------------------------------        
000450                                                                          
000460PUT-MEMORY-CACHE.                                                         
000470                                                                          
000480    IF MC-CACHE-COUNT >= MC-CAPACITY                                      
000490       PERFORM EVICT-OLDEST-MEMORY-ENTRY                                  
000500       SET MC-IDX TO MC-OLDEST-IDX                                        
000510    ELSE                                                                  
000520       ADD 1 TO MC-CACHE-COUNT                                            
000530       SET MC-IDX TO MC-CACHE-COUNT.                                      
000540                                                                          
000550    MOVE "Y"             TO MC-ENTRY-USED (MC-IDX).                       
000560    MOVE GK-DIGEST-OUT    TO MC-ENTRY-KEY (MC-IDX).                       
000570    MOVE CC-CITY-NAME     TO MC-ENTRY-CITY-NAME (MC-IDX).                 
000580    MOVE CC-BUSINESS-LINE TO MC-ENTRY-BUS-LINE (MC-IDX).                  
000590    MOVE CC-POINT-COUNT   TO MC-ENTRY-POINT-CNT (MC-IDX).                 
000600    MOVE WG-RUN-TIMESTAMP TO MC-ENTRY-LAST-ACC (MC-IDX).                  
000610    MOVE 1                TO MC-ENTRY-ACCESS-CNT (MC-IDX).                
000620PUT-MEMORY-CACHE-EXIT.                                                    
000630    EXIT.                                                                 
000640*-----------------------------------------------------------------        
000650                                                                          
000660EVICT-OLDEST-MEMORY-ENTRY.                                                
000670                                                                          
000680    SET MC-OLDEST-IDX TO 1.                                               
000690    MOVE MC-ENTRY-LAST-ACC (1) TO MC-OLDEST-TIME.                         
000700    SET MC-IDX TO 2.                                                      
000710    PERFORM EVICT-OLDEST-MEMORY-LOOP                                      
000720                UNTIL MC-IDX > MC-CACHE-COUNT.                            
000730EVICT-OLDEST-MEMORY-ENTRY-EXIT.                                           
000740    EXIT.                                                                 
000750*-----------------------------------------------------------------        
000760                                                                          
000770EVICT-OLDEST-MEMORY-LOOP.                                                 
000780                                                                          
000790    IF MC-ENTRY-LAST-ACC (MC-IDX) < MC-OLDEST-TIME                        
000800       SET MC-OLDEST-IDX TO MC-IDX                                        
000810       MOVE MC-ENTRY-LAST-ACC (MC-IDX) TO MC-OLDEST-TIME.                 
000820    SET MC-IDX UP BY 1.                                                   
000830EVICT-OLDEST-MEMORY-LOOP-EXIT.                                            
000840    EXIT.                                                                 
