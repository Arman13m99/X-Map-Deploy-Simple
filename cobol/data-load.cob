000100IDENTIFICATION DIVISION.                                                  
000110PROGRAM-ID. data-load.                                                    
000120AUTHOR. J. KELSO.                                                         
000130INSTALLATION. PARS METRO MARKETING SVCS - EDP DEPT.                       
000140DATE-WRITTEN. 05/14/91.                                                   
000150DATE-COMPILED.                                                            
000160SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                               
000170*----------------------------------------------------------------         
000180*  DATA-LOAD reads the daily ORDER-EXTRACT and VENDOR-EXTRACT             
000190*  feeds and upserts them onto ORDER-MASTER-FILE and                      
000200*  VENDOR-MASTER-FILE.  Bad order timestamps get a default and            
000210*  are counted as rejects; vendors get their quarterly grade              
000220*  stamped on from GRADED-EXTRACT-FILE before they are written.           
000230*  Prints the LOAD-REPORT showing read/upsert/reject counts.              
000240*----------------------------------------------------------------         
000250*  05/14/91  J.KELSO    ORIGINAL - MARKETING-AREA PILOT CITIES            
000260*  11/02/91  J.KELSO    ADDED VENDOR-EXTRACT UPSERT LEG                   
000270*  06/03/92  J.KELSO    GRADE TABLE FROM GRADED-EXTRACT  TKT1102  TKT1102 
000280*  02/18/93  T.OYELARAN ORDER TIMESTAMP VALIDATION TIED IN TKT1188TKT1188 
000290*  09/09/94  T.OYELARAN REJECTS COUNTED SEPARATE OF READS TKT1339 TKT1339 
000300*  03/02/98  R.PATEL    Y2K SWEEP OF RUN-DATE/RUN-TIME  TKT1812   TKT1812 
000310*  11/09/98  R.PATEL    GRADE TABLE SIZE RAISED TO 2000  TKT1840  TKT1840 
000320*  04/21/99  R.PATEL    ADDED GRAND TOTAL TO LOAD-REPORT TKT1866  TKT1866 
000330*  08/30/01  M.ESKANDARI FIXED DUP-KEY REWRITE ON ORD-MS TKT2011  TKT2011 
000340*  01/14/04  M.ESKANDARI ORGANIC-FLAG DEFAULTED IF BAD   TKT2098  TKT2098 
000350*----------------------------------------------------------------         
000360ENVIRONMENT DIVISION.                                                     
000370CONFIGURATION SECTION.                                                    
000380SPECIAL-NAMES.                                                            
000390    C01 IS TOP-OF-FORM                                                    
000400    CLASS VALID-DIGIT IS "0" THRU "9"                                     
000410    UPSI-0 ON STATUS IS RERUN-REQUESTED                                   
000420           OFF STATUS IS NORMAL-RUN.                                      
000430                                                                          
000440INPUT-OUTPUT SECTION.                                                     
000450FILE-CONTROL.                                                             
000460                                                                          
000470    COPY "SLORDXT.CBL".                                                   
000480    COPY "SLORDMS.CBL".                                                   
000490    COPY "SLVNDXT.CBL".                                                   
000500    COPY "SLVNDMS.CBL".                                                   
000510    COPY "SLGRDXT.CBL".                                                   
000520                                                                          
000530    SELECT PRINTER-FILE                                                   
000540           ASSIGN TO "load-report.prn"                                    
000550           ORGANIZATION IS LINE SEQUENTIAL.                               
000560                                                                          
000570DATA DIVISION.                                                            
000580   FILE SECTION.                                                          
000590                                                                          
000600    COPY "FDORDXT.CBL".                                                   
000610    COPY "FDORDMS.CBL".                                                   
000620    COPY "FDVNDXT.CBL".                                                   
000630    COPY "FDVNDMS.CBL".                                                   
000640    COPY "FDGRDXT.CBL".                                                   
000650                                                                          
000660    FD  PRINTER-FILE                                                      
000670        LABEL RECORDS ARE OMITTED.                                        
000680    01  PRINTER-RECORD                PIC X(80).                          
000690                                                                          
000700   WORKING-STORAGE SECTION.                                               
000710                                                                          
000720    COPY "wsgenrl.cbl".                                                   
000730    COPY "wstsnorm.cbl".                                                  
000740                                                                          
000750    01  FS-ORDER-EXTRACT               PIC X(2).                          
000760    01  FS-ORDER-MASTER                PIC X(2).                          
000770    01  FS-VENDOR-EXTRACT              PIC X(2).                          
000780    01  FS-VENDOR-MASTER               PIC X(2).                          
000790    01  FS-GRADED-EXTRACT              PIC X(2).                          
000800                                                                          
000810    01  W-END-OF-ORDER-EXTRACT         PIC X.                             
000820        88  END-OF-ORDER-EXTRACT           VALUE "Y".                     
000830    01  W-END-OF-VENDOR-EXTRACT        PIC X.                             
000840        88  END-OF-VENDOR-EXTRACT          VALUE "Y".                     
000850    01  W-END-OF-GRADED-EXTRACT        PIC X.                             
000860        88  END-OF-GRADED-EXTRACT          VALUE "Y".                     
000870                                                                          
000880    01  W-ERROR-WRITING                 PIC X.                            
000890        88  ERROR-WRITING                   VALUE "Y".                    
000900                                                                          
000910    01  GE-GRADE-TABLE.                                                   
000920        05  GE-GRADE-ENTRY OCCURS 2000 TIMES INDEXED BY GE-IDX.           
000930            10  GE-GRADE-TABLE-CODE     PIC X(10).                        
000940            10  GE-GRADE-TABLE-GRADE    PIC X(8).                         
000950    01  GE-GRADE-COUNT                  PIC 9(4) COMP.                    
000960    01  GE-SUB                          PIC 9(4) COMP.                    
000970    01  GE-FOUND-SW                     PIC X.                            
000980        88  GE-FOUND                        VALUE "Y".                    
000990                                                                          
001000    01  W-ORDER-READ-CNT                PIC 9(7) COMP.                    
001010    01  W-ORDER-UPSERT-CNT              PIC 9(7) COMP.                    
001020    01  W-ORDER-REJECT-CNT              PIC 9(7) COMP.                    
001030    01  W-VENDOR-READ-CNT               PIC 9(7) COMP.                    
001040    01  W-VENDOR-UPSERT-CNT             PIC 9(7) COMP.                    
001050    01  W-VENDOR-REJECT-CNT             PIC 9(7) COMP.                    
001060    01  W-GRAND-TOTAL-READ              PIC 9(8) COMP.                    
001070    01  W-GRAND-TOTAL-UPSERT            PIC 9(8) COMP.                    
001080    01  W-GRAND-TOTAL-REJECT            PIC 9(8) COMP.                    
001090                                                                          
001100    01  TITLE-LINE.                                                       
001110        05  FILLER                 PIC X(25) VALUE SPACES.                
001120        05  FILLER                 PIC X(24) VALUE                        
001130            "DATA-LOAD - LOAD REPORT".                                    
001140        05  FILLER                 PIC X(11) VALUE SPACES.                
001150        05  FILLER                 PIC X(10) VALUE "RUN DATE: ".          
001160        05  H-RUN-DATE             PIC X(10).                             
001170                                                                          
001180    01  HEADING-1.                                                        
001190        05  FILLER                 PIC X(13) VALUE "INPUT FILE".          
001200        05  FILLER                 PIC X(17) VALUE SPACES.                
001210        05  FILLER                 PIC X(09) VALUE "READ".                
001220        05  FILLER                 PIC X(13) VALUE "UPSERTED".            
001230        05  FILLER                 PIC X(10) VALUE "REJECTED".            
001240                                                                          
001250    01  DETAIL-LINE.                                                      
001260        05  D-FILE-NAME            PIC X(20).                             
001270        05  FILLER                 PIC X(10) VALUE SPACES.                
001280        05  D-READ-CNT             PIC ZZZ,ZZ9.                           
001290        05  FILLER                 PIC X(03) VALUE SPACES.                
001300        05  D-UPSERT-CNT           PIC ZZZ,ZZ9.                           
001310        05  FILLER                 PIC X(03) VALUE SPACES.                
001320        05  D-REJECT-CNT           PIC ZZZ,ZZ9.                           
001330                                                                          
001340    01  TOTAL-LINE.                                                       
001350        05  FILLER                 PIC X(20) VALUE "GRAND TOTAL".         
001360        05  FILLER                 PIC X(10) VALUE SPACES.                
001370        05  T-READ-CNT             PIC ZZZ,ZZ9.                           
001380        05  FILLER                 PIC X(03) VALUE SPACES.                
001390        05  T-UPSERT-CNT           PIC ZZZ,ZZ9.                           
001400        05  FILLER                 PIC X(03) VALUE SPACES.                
001410        05  T-REJECT-CNT           PIC ZZZ,ZZ9.                           
001420                                                                          
001430    77  DUMMY                       PIC X.                                
001440*----------------------------------------------------------------         
001450                                                                          
001460PROCEDURE DIVISION.                                                       
001470                                                                          
001480    PERFORM BUILD-RUN-TIMESTAMP.                                          
001490                                                                          
001500    IF RERUN-REQUESTED                                                    
001510       DISPLAY "DATA-LOAD - UPSI-0 ON, REPROCESSING FULL FEED".           
001520                                                                          
001530    OPEN INPUT GRADED-EXTRACT-FILE.                                       
001540    PERFORM LOAD-GRADE-TABLE.                                             
001550    CLOSE GRADED-EXTRACT-FILE.                                            
001560                                                                          
001570    OPEN INPUT VENDOR-EXTRACT-FILE.                                       
001580    OPEN I-O VENDOR-MASTER-FILE.                                          
001590    PERFORM PROCESS-VENDOR-EXTRACT.                                       
001600    CLOSE VENDOR-EXTRACT-FILE.                                            
001610    CLOSE VENDOR-MASTER-FILE.                                             
001620                                                                          
001630    OPEN INPUT ORDER-EXTRACT-FILE.                                        
001640    OPEN I-O ORDER-MASTER-FILE.                                           
001650    PERFORM PROCESS-ORDER-EXTRACT.                                        
001660    CLOSE ORDER-EXTRACT-FILE.                                             
001670    CLOSE ORDER-MASTER-FILE.                                              
001680                                                                          
001690    PERFORM PRINT-LOAD-REPORT.                                            
001700                                                                          
001710    EXIT PROGRAM.                                                         
001720                                                                          
001730    STOP RUN.                                                             
001740*----------------------------------------------------------------         
001750                                                                          
001760LOAD-GRADE-TABLE.                                                         
001770                                                                          
001780    MOVE 0   TO GE-GRADE-COUNT.                                           
001790    MOVE "N" TO W-END-OF-GRADED-EXTRACT.                                  
001800                                                                          
001810    PERFORM READ-GRADED-EXTRACT-NEXT.                                     
001820    PERFORM BUILD-GRADE-TABLE-ENTRY UNTIL END-OF-GRADED-EXTRACT.          
001830LOAD-GRADE-TABLE-EXIT.                                                    
001840    EXIT.                                                                 
001850*----------------------------------------------------------------         
001860                                                                          
001870READ-GRADED-EXTRACT-NEXT.                                                 
001880                                                                          
001890    READ GRADED-EXTRACT-FILE                                              
001900        AT END MOVE "Y" TO W-END-OF-GRADED-EXTRACT.                       
001910READ-GRADED-EXTRACT-NEXT-EXIT.                                            
001920    EXIT.                                                                 
001930*----------------------------------------------------------------         
001940                                                                          
001950BUILD-GRADE-TABLE-ENTRY.                                                  
001960                                                                          
001970    IF GE-GRADE-COUNT < 2000                                              
001980       ADD 1 TO GE-GRADE-COUNT                                            
001990       MOVE GX-VENDOR-CODE                                                
002000            TO GE-GRADE-TABLE-CODE (GE-GRADE-COUNT)                       
002010       MOVE GX-GRADE                                                      
002020            TO GE-GRADE-TABLE-GRADE (GE-GRADE-COUNT).                     
002030                                                                          
002040    PERFORM READ-GRADED-EXTRACT-NEXT.                                     
002050BUILD-GRADE-TABLE-ENTRY-EXIT.                                             
002060    EXIT.                                                                 
002070*----------------------------------------------------------------         
002080                                                                          
002090PROCESS-VENDOR-EXTRACT.                                                   
002100                                                                          
002110    MOVE 0   TO W-VENDOR-READ-CNT.                                        
002120    MOVE 0   TO W-VENDOR-UPSERT-CNT.                                      
002130    MOVE 0   TO W-VENDOR-REJECT-CNT.                                      
002140    MOVE "N" TO W-END-OF-VENDOR-EXTRACT.                                  
002150                                                                          
002160    PERFORM READ-VENDOR-EXTRACT-NEXT.                                     
002170    PERFORM UPSERT-VENDOR-RECORD UNTIL END-OF-VENDOR-EXTRACT.             
002180PROCESS-VENDOR-EXTRACT-EXIT.                                              
002190    EXIT.                                                                 
002200*----------------------------------------------------------------         
002210                                                                          
002220READ-VENDOR-EXTRACT-NEXT.                                                 
002230                                                                          
002240    READ VENDOR-EXTRACT-FILE                                              
002250        AT END MOVE "Y" TO W-END-OF-VENDOR-EXTRACT.                       
002260READ-VENDOR-EXTRACT-NEXT-EXIT.                                            
002270    EXIT.                                                                 
002280*----------------------------------------------------------------         
002290                                                                          
002300UPSERT-VENDOR-RECORD.                                                     
002310                                                                          
002320    ADD 1 TO W-VENDOR-READ-CNT.                                           
002330    PERFORM BUMP-AND-LOG-PROGRESS.                                        
002340                                                                          
002350    MOVE VX-VENDOR-CODE      TO VM-VENDOR-CODE.                           
002360    MOVE VX-VENDOR-NAME      TO VM-VENDOR-NAME.                           
002370    MOVE VX-CITY-ID          TO VM-CITY-ID.                               
002380    MOVE VX-CITY-NAME        TO VM-CITY-NAME.                             
002390    MOVE VX-BUSINESS-LINE    TO VM-BUSINESS-LINE.                         
002400    MOVE VX-LATITUDE         TO VM-LATITUDE.                              
002410    MOVE VX-LONGITUDE        TO VM-LONGITUDE.                             
002420    MOVE VX-RADIUS           TO VM-RADIUS.                                
002430    MOVE VX-ORIG-RADIUS      TO VM-ORIG-RADIUS.                           
002440    MOVE VX-STATUS-ID        TO VM-STATUS-ID.                             
002450    MOVE VX-VISIBLE-FLAG     TO VM-VISIBLE-FLAG.                          
002460    MOVE VX-OPEN-FLAG        TO VM-OPEN-FLAG.                             
002470                                                                          
002480    PERFORM LOOK-UP-VENDOR-GRADE.                                         
002490                                                                          
002500    MOVE WG-RUN-TIMESTAMP    TO VM-UPDATED-AT.                            
002510                                                                          
002520    MOVE "N" TO W-ERROR-WRITING.                                          
002530    WRITE VM-VENDOR-RECORD                                                
002540        INVALID KEY                                                       
002550           PERFORM REWRITE-VENDOR-MASTER-RECORD.                          
002560                                                                          
002570    IF NOT ERROR-WRITING                                                  
002580       ADD 1 TO W-VENDOR-UPSERT-CNT                                       
002590    ELSE                                                                  
002600       ADD 1 TO W-VENDOR-REJECT-CNT.                                      
002610                                                                          
002620    PERFORM READ-VENDOR-EXTRACT-NEXT.                                     
002630UPSERT-VENDOR-RECORD-EXIT.                                                
002640    EXIT.                                                                 
002650*----------------------------------------------------------------         
002660                                                                          
002670REWRITE-VENDOR-MASTER-RECORD.                                             
002680                                                                          
002690    REWRITE VM-VENDOR-RECORD                                              
002700        INVALID KEY MOVE "Y" TO W-ERROR-WRITING.                          
002710REWRITE-VENDOR-MASTER-RECORD-EXIT.                                        
002720    EXIT.                                                                 
002730*----------------------------------------------------------------         
002740                                                                          
002750PROCESS-ORDER-EXTRACT.                                                    
002760                                                                          
002770    MOVE 0   TO W-ORDER-READ-CNT.                                         
002780    MOVE 0   TO W-ORDER-UPSERT-CNT.                                       
002790    MOVE 0   TO W-ORDER-REJECT-CNT.                                       
002800    MOVE "N" TO W-END-OF-ORDER-EXTRACT.                                   
002810                                                                          
002820    PERFORM READ-ORDER-EXTRACT-NEXT.                                      
002830    PERFORM UPSERT-ORDER-RECORD UNTIL END-OF-ORDER-EXTRACT.               
002840PROCESS-ORDER-EXTRACT-EXIT.                                               
002850    EXIT.                                                                 
002860*----------------------------------------------------------------         
002870                                                                          
002880READ-ORDER-EXTRACT-NEXT.                                                  
002890                                                                          
002900    READ ORDER-EXTRACT-FILE                                               
002910        AT END MOVE "Y" TO W-END-OF-ORDER-EXTRACT.                        
002920READ-ORDER-EXTRACT-NEXT-EXIT.                                             
002930    EXIT.                                                                 
002940*----------------------------------------------------------------         
002950                                                                          
002960UPSERT-ORDER-RECORD.                                                      
002970                                                                          
002980    ADD 1 TO W-ORDER-READ-CNT.                                            
002990    PERFORM BUMP-AND-LOG-PROGRESS.                                        
003000                                                                          
003010    IF OX-ORGANIC-FLAG IS NOT VALID-DIGIT                                 
003020       MOVE 0 TO OX-ORGANIC-FLAG.                                         
003030                                                                          
003040    MOVE OX-CREATED-AT TO TSN-RAW-TIMESTAMP.                              
003050    PERFORM NORMALIZE-TIMESTAMP.                                          
003060                                                                          
003070    IF TSN-VALID-DATE                                                     
003080       MOVE OX-ORDER-ID              TO OM-ORDER-ID                       
003090       MOVE OX-VENDOR-CODE           TO OM-VENDOR-CODE                    
003100       MOVE TSN-NORMALIZED-TIMESTAMP TO OM-CREATED-AT                     
003110       MOVE OX-CITY-ID               TO OM-CITY-ID                        
003120       MOVE OX-CITY-NAME             TO OM-CITY-NAME                      
003130       MOVE OX-BUSINESS-LINE         TO OM-BUSINESS-LINE                  
003140       MOVE OX-MARKETING-AREA        TO OM-MARKETING-AREA                 
003150       MOVE OX-CUST-LATITUDE         TO OM-CUST-LATITUDE                  
003160       MOVE OX-CUST-LONGITUDE        TO OM-CUST-LONGITUDE                 
003170       MOVE OX-USER-ID               TO OM-USER-ID                        
003180       MOVE OX-ORGANIC-FLAG          TO OM-ORGANIC-FLAG                   
003190       MOVE WG-RUN-TIMESTAMP         TO OM-IMPORTED-AT                    
003200                                                                          
003210       MOVE "N" TO W-ERROR-WRITING                                        
003220       WRITE OM-ORDER-RECORD                                              
003230           INVALID KEY                                                    
003240              PERFORM REWRITE-ORDER-MASTER-RECORD                         
003250                                                                          
003260       IF NOT ERROR-WRITING                                               
003270          ADD 1 TO W-ORDER-UPSERT-CNT                                     
003280       ELSE                                                               
003290          ADD 1 TO W-ORDER-REJECT-CNT                                     
003300    ELSE                                                                  
003310       ADD 1 TO W-ORDER-REJECT-CNT.                                       
003320                                                                          
003330    PERFORM READ-ORDER-EXTRACT-NEXT.                                      
003340UPSERT-ORDER-RECORD-EXIT.                                                 
003350    EXIT.                                                                 
003360*----------------------------------------------------------------         
003370                                                                          
003380REWRITE-ORDER-MASTER-RECORD.                                              
003390                                                                          
003400    REWRITE OM-ORDER-RECORD                                               
003410        INVALID KEY MOVE "Y" TO W-ERROR-WRITING.                          
003420REWRITE-ORDER-MASTER-RECORD-EXIT.                                         
003430    EXIT.                                                                 
003440*----------------------------------------------------------------         
003450                                                                          
003460PRINT-LOAD-REPORT.                                                        
003470                                                                          
003480    OPEN OUTPUT PRINTER-FILE.                                             
003490                                                                          
003500    MOVE WG-RUN-TIMESTAMP (1:10) TO H-RUN-DATE.                           
003510    MOVE TITLE-LINE  TO PRINTER-RECORD.                                   
003520    WRITE PRINTER-RECORD BEFORE ADVANCING TOP-OF-FORM.                    
003530    MOVE SPACES      TO PRINTER-RECORD.                                   
003540    WRITE PRINTER-RECORD BEFORE ADVANCING 1.                              
003550    MOVE HEADING-1   TO PRINTER-RECORD.                                   
003560    WRITE PRINTER-RECORD BEFORE ADVANCING 2.                              
003570                                                                          
003580    MOVE "ORDER-EXTRACT"      TO D-FILE-NAME.                             
003590    MOVE W-ORDER-READ-CNT     TO D-READ-CNT.                              
003600    MOVE W-ORDER-UPSERT-CNT   TO D-UPSERT-CNT.                            
003610    MOVE W-ORDER-REJECT-CNT   TO D-REJECT-CNT.                            
003620    MOVE DETAIL-LINE TO PRINTER-RECORD.                                   
003630    WRITE PRINTER-RECORD BEFORE ADVANCING 1.                              
003640                                                                          
003650    MOVE "VENDOR-EXTRACT"     TO D-FILE-NAME.                             
003660    MOVE W-VENDOR-READ-CNT    TO D-READ-CNT.                              
003670    MOVE W-VENDOR-UPSERT-CNT  TO D-UPSERT-CNT.                            
003680    MOVE W-VENDOR-REJECT-CNT  TO D-REJECT-CNT.                            
003690    MOVE DETAIL-LINE TO PRINTER-RECORD.                                   
003700    WRITE PRINTER-RECORD BEFORE ADVANCING 1.                              
003710                                                                          
003720    COMPUTE W-GRAND-TOTAL-READ =                                          
003730            W-ORDER-READ-CNT + W-VENDOR-READ-CNT.                         
003740    COMPUTE W-GRAND-TOTAL-UPSERT =                                        
003750            W-ORDER-UPSERT-CNT + W-VENDOR-UPSERT-CNT.                     
003760    COMPUTE W-GRAND-TOTAL-REJECT =                                        
003770            W-ORDER-REJECT-CNT + W-VENDOR-REJECT-CNT.                     
003780                                                                          
003790    MOVE W-GRAND-TOTAL-READ   TO T-READ-CNT.                              
003800    MOVE W-GRAND-TOTAL-UPSERT TO T-UPSERT-CNT.                            
003810    MOVE W-GRAND-TOTAL-REJECT TO T-REJECT-CNT.                            
003820                                                                          
003830    MOVE SPACES      TO PRINTER-RECORD.                                   
003840    WRITE PRINTER-RECORD BEFORE ADVANCING 1.                              
003850    MOVE TOTAL-LINE  TO PRINTER-RECORD.                                   
003860    WRITE PRINTER-RECORD BEFORE ADVANCING 1.                              
003870                                                                          
003880    CLOSE PRINTER-FILE.                                                   
003890PRINT-LOAD-REPORT-EXIT.                                                   
003900    EXIT.                                                                 
003910*----------------------------------------------------------------         
003920                                                                          
003930COPY "PL-GENERAL.CBL".                                                    
003940COPY "PL-NORMALIZE-TS.CBL".                                               
003950COPY "PL-GRADE-ENRICH.CBL".                                               
003960*----------------------------------------------------------------         
