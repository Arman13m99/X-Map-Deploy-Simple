000100*----------------------------------------------------------------         
000110*  SLCVCACH.CBL                                                           
000120*  FILE-CONTROL for the coverage-grid cache header file.                  
000130*  Indexed on CACHE-KEY so GET-OR-CALCULATE can look a grid up            
000140*  by its digest before paying to rebuild it.                             
000150*----------------------------------------------------------------         
000160*  02/11/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000170*----------------------------------------------------------------         
000180                                                                          
000190    SELECT COVERAGE-CACHE-FILE ASSIGN TO "CVCACHE1"                       
000200           ORGANIZATION IS INDEXED                                        
000210           ACCESS MODE IS DYNAMIC                                         
000220           RECORD KEY IS CC-CACHE-KEY                                     
000230           FILE STATUS IS FS-COVERAGE-CACHE.                              
