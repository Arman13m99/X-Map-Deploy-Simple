000100IDENTIFICATION DIVISION.                                                  
000110PROGRAM-ID. store-statistics.                                             
000120AUTHOR. T. OYELARAN.                                                      
000130INSTALLATION. PARS METRO MARKETING SVCS - EDP DEPT.                       
000140DATE-WRITTEN. 08/22/94.                                                   
000150DATE-COMPILED.                                                            
000160SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                               
000170*----------------------------------------------------------------         
000180*  STORE-STATISTICS counts the four stores and prints the one-page        
000190*  summary the shift operator checks each morning.  The memory            
000200*  cache and preload queue are working storage inside the cache-          
000210*  manager run, so by the time this step starts the queue is              
000220*  already drained and the cache table has gone back to empty --          
000230*  this step reports that honestly instead of guessing at a live          
000240*  number it has no way to see.                                           
000250*----------------------------------------------------------------         
000260*  08/22/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000270*  07/19/96  T.OYELARAN ADDED PRELOAD-QUEUE AND CACHE-SIZE LINES          
000280*  09/02/02  M.ESKANDARI LISTS _LAST_UPDATE META ROWS    TKT2061  TKT2061 
000290*----------------------------------------------------------------         
000300ENVIRONMENT DIVISION.                                                     
000310CONFIGURATION SECTION.                                                    
000320SPECIAL-NAMES.                                                            
000330    C01 IS TOP-OF-FORM                                                    
000340    CLASS VALID-DIGIT IS "0" THRU "9"                                     
000350    UPSI-0 ON STATUS IS RERUN-REQUESTED                                   
000360           OFF STATUS IS NORMAL-RUN.                                      
000370                                                                          
000380INPUT-OUTPUT SECTION.                                                     
000390FILE-CONTROL.                                                             
000400                                                                          
000410    COPY "SLORDMS.CBL".                                                   
000420    COPY "SLVNDMS.CBL".                                                   
000430    COPY "SLCVCACH.CBL".                                                  
000440    COPY "SLHTCACH.CBL".                                                  
000450    COPY "SLMETA.CBL".                                                    
000460                                                                          
000470    SELECT STATS-REPORT-FILE ASSIGN TO "STATSRPT"                         
000480           ORGANIZATION IS LINE SEQUENTIAL.                               
000490                                                                          
000500DATA DIVISION.                                                            
000510   FILE SECTION.                                                          
000520                                                                          
000530    COPY "FDORDMS.CBL".                                                   
000540    COPY "FDVNDMS.CBL".                                                   
000550    COPY "FDCVCACH.CBL".                                                  
000560    COPY "FDHTCACH.CBL".                                                  
000570    COPY "FDMETA.CBL".                                                    
000580                                                                          
000590    FD  STATS-REPORT-FILE                                                 
000600        LABEL RECORDS ARE OMITTED.                                        
000610    01  STATS-PRINT-LINE            PIC X(80).                            
000620                                                                          
000630   WORKING-STORAGE SECTION.                                               
000640                                                                          
000650    COPY "wsgenrl.cbl".                                                   
000660                                                                          
000670    01  FS-ORDER-MASTER              PIC X(2).                            
000680    01  FS-VENDOR-MASTER             PIC X(2).                            
000690    01  FS-COVERAGE-CACHE            PIC X(2).                            
000700    01  FS-HEATMAP-CACHE             PIC X(2).                            
000710    01  FS-METADATA                  PIC X(2).                            
000720                                                                          
000730    01  W-END-OF-ORDER-MASTER        PIC X.                               
000740        88  END-OF-ORDER-MASTER          VALUE "Y".                       
000750    01  W-END-OF-VENDOR-MASTER       PIC X.                               
000760        88  END-OF-VENDOR-MASTER         VALUE "Y".                       
000770    01  W-END-OF-COVERAGE-CACHE      PIC X.                               
000780        88  END-OF-COVERAGE-CACHE        VALUE "Y".                       
000790    01  W-END-OF-HEATMAP-CACHE       PIC X.                               
000800        88  END-OF-HEATMAP-CACHE         VALUE "Y".                       
000810    01  W-END-OF-METADATA            PIC X.                               
000820        88  END-OF-METADATA               VALUE "Y".                      
000830                                                                          
000840    01  SS-ORDER-COUNT               PIC 9(9) COMP.                       
000850    01  SS-VENDOR-COUNT              PIC 9(9) COMP.                       
000860    01  SS-COVERAGE-COUNT            PIC 9(9) COMP.                       
000870    01  SS-HEATMAP-COUNT             PIC 9(9) COMP.                       
000880    01  SS-GRAND-TOTAL               PIC 9(9) COMP.                       
000890    01  SS-POINT-TOTAL               PIC 9(9) COMP.                       
000900    01  SS-AVG-POINTS                PIC 9(5)V9(2).                       
000910                                                                          
000920*  whole/fraction view of the same field, kept for the day the            
000930*  report adds a whole-points-only summary column.                        
000940    01  SS-AVG-POINTS-R REDEFINES SS-AVG-POINTS.                          
000950        05  SS-AVG-POINTS-WHOLE      PIC 9(5).                            
000960        05  SS-AVG-POINTS-FRAC       PIC 9(2).                            
000970                                                                          
000980    01  SK-KEY-POS                   PIC 9(2) COMP.                       
000990    01  SK-KEY-LEN                   PIC 9(2) COMP.                       
001000    01  SK-SUFFIX-START              PIC 9(2) COMP.                       
001010    01  SK-SUFFIX                    PIC X(12).                           
001020    01  SK-MATCH-SW                  PIC X.                               
001030        88  SK-IS-LAST-UPDATE            VALUE "Y".                       
001040    01  SK-FOUND-END-SW               PIC X.                              
001050        88  SK-FOUND-END                    VALUE "Y".                    
001060                                                                          
001070    01  TITLE-LINE.                                                       
001080        05  FILLER                   PIC X(24) VALUE SPACES.              
001090        05  FILLER                   PIC X(26)                            
001100            VALUE "DATA STORE STATISTICS RUN".                            
001110        05  FILLER                   PIC X(14) VALUE SPACES.              
001120        05  FILLER                   PIC X(10) VALUE "RUN DATE: ".        
001130        05  TT-RUN-DATE              PIC X(10).                           
001140                                                                          
001150    01  HEADING-LINE-1.                                                   
001160        05  FILLER                   PIC X(20) VALUE "STORE".             
001170        05  FILLER                   PIC X(12) VALUE SPACES.              
001180        05  FILLER                   PIC X(13)                            
001190            VALUE "RECORD COUNT".                                         
001200                                                                          
001210    01  HEADING-LINE-2.                                                   
001220        05  FILLER                   PIC X(20) VALUE ALL "-".             
001230        05  FILLER                   PIC X(12) VALUE SPACES.              
001240        05  FILLER                   PIC X(13) VALUE ALL "-".             
001250                                                                          
001260    01  STORE-DETAIL-LINE.                                                
001270        05  SD-STORE-NAME            PIC X(20).                           
001280        05  FILLER                   PIC X(12) VALUE SPACES.              
001290        05  SD-RECORD-COUNT          PIC ZZZZZZZZ9.                       
001300                                                                          
001310    01  CACHE-STAT-LINE.                                                  
001320        05  CS-LABEL                 PIC X(32).                           
001330        05  FILLER                   PIC X(03) VALUE SPACES.              
001340        05  CS-VALUE                 PIC ZZZZZZZZ9.                       
001350                                                                          
001360    01  AVG-POINTS-LINE.                                                  
001370        05  AP-LABEL                 PIC X(32).                           
001380        05  FILLER                   PIC X(03) VALUE SPACES.              
001390        05  AP-VALUE                 PIC ZZZZ9.99.                        
001400                                                                          
001410    01  META-HEADING-LINE.                                                
001420        05  FILLER                   PIC X(40)                            
001430            VALUE "METADATA KEYS ENDING IN _LAST_UPDATE".                 
001440                                                                          
001450    01  META-DETAIL-LINE.                                                 
001460        05  MT-KEY                   PIC X(30).                           
001470        05  FILLER                   PIC X(02) VALUE SPACES.              
001480        05  MT-VALUE                 PIC X(30).                           
001490                                                                          
001500    01  META-NONE-LINE.                                                   
001510        05  FILLER                   PIC X(36)                            
001520            VALUE "NONE ON FILE FOR THIS RUN".                            
001530                                                                          
001540    01  TOTAL-LINE.                                                       
001550        05  FILLER                   PIC X(20)                            
001560            VALUE "GRAND TOTAL".                                          
001570        05  FILLER                   PIC X(12) VALUE SPACES.              
001580        05  TL-TOTAL                 PIC ZZZZZZZZ9.                       
001590                                                                          
001600   LINKAGE SECTION.                                                       
001610                                                                          
001620    01  CI-CONTROL-RECORD.                                                
001630        05  CI-RUN-MODE             PIC X(10).                            
001640        05  CI-ORDER-FILTER.                                              
001650            10  CI-ORD-CITY-NAME        PIC X(15).                        
001660            10  CI-ORD-START-DATE       PIC X(19).                        
001670            10  CI-ORD-END-DATE         PIC X(19).                        
001680            10  CI-ORD-BL-CNT           PIC 9(1).                         
001690            10  CI-ORD-BUS-LINES        PIC X(15) OCCURS 4 TIMES.         
001700            10  CI-ORD-VC-CNT           PIC 9(2).                         
001710            10  CI-ORD-VENDOR-CODES     PIC X(10) OCCURS 10 TIMES.        
001720        05  CI-VENDOR-FILTER.                                             
001730            10  CI-FILT-CITY-NAME       PIC X(15).                        
001740            10  CI-FILT-STATUS-CNT      PIC 9(1).                         
001750            10  CI-FILT-STATUS-IDS      PIC 9(2) OCCURS 5 TIMES.          
001760            10  CI-FILT-GRADE-CNT       PIC 9(1).                         
001770            10  CI-FILT-GRADES          PIC X(8) OCCURS 5 TIMES.          
001780            10  CI-FILT-VISIBLE         PIC X(1).                         
001790            10  CI-FILT-IS-OPEN         PIC X(1).                         
001800            10  CI-FILT-BL-CNT          PIC 9(1).                         
001810            10  CI-FILT-BUS-LINES       PIC X(15) OCCURS 3 TIMES.         
001820        05  CI-GRID-REQUEST.                                              
001830            10  CI-GRID-CITY-NAME       PIC X(15).                        
001840            10  CI-GRID-BL-CNT          PIC 9(1).                         
001850            10  CI-GRID-BUS-LINES       PIC X(15) OCCURS 3 TIMES.         
001860            10  CI-GRID-FORCE-RECALC    PIC X(1).                         
001861            10  CI-GRID-STATUS-CNT      PIC 9(1).                         
001862            10  CI-GRID-STATUS-IDS      PIC 9(2) OCCURS 5 TIMES.          
001863            10  CI-GRID-GRADE-CNT       PIC 9(1).                         
001864            10  CI-GRID-GRADES          PIC X(8) OCCURS 5 TIMES.          
001865            10  CI-GRID-VISIBLE         PIC X(1).                         
001866            10  CI-GRID-IS-OPEN         PIC X(1).                         
001870        05  CI-CLEANUP-RETAIN-DAYS      PIC 9(3).                         
001880        05  FILLER                      PIC X(20).                        
001890*----------------------------------------------------------------         
001900                                                                          
001910PROCEDURE DIVISION USING CI-CONTROL-RECORD.                               
001920                                                                          
001930    PERFORM BUILD-RUN-TIMESTAMP.                                          
001940    OPEN OUTPUT STATS-REPORT-FILE.                                        
001950                                                                          
001960    PERFORM COUNT-ORDER-MASTER.                                           
001970    PERFORM COUNT-VENDOR-MASTER.                                          
001980    PERFORM COUNT-COVERAGE-CACHE.                                         
001990    PERFORM COUNT-HEATMAP-CACHE.                                          
002000                                                                          
002010    COMPUTE SS-GRAND-TOTAL = SS-ORDER-COUNT + SS-VENDOR-COUNT             
002020                           + SS-COVERAGE-COUNT + SS-HEATMAP-COUNT.        
002030                                                                          
002040    IF SS-COVERAGE-COUNT = ZERO                                           
002050       MOVE ZERO TO SS-AVG-POINTS                                         
002060    ELSE                                                                  
002070       COMPUTE SS-AVG-POINTS ROUNDED =                                    
002080               SS-POINT-TOTAL / SS-COVERAGE-COUNT.                        
002090                                                                          
002100    PERFORM PRINT-REPORT-HEADER.                                          
002110    PERFORM PRINT-STORE-COUNTS.                                           
002120    PERFORM PRINT-CACHE-STATISTICS.                                       
002130    PERFORM PRINT-METADATA-SECTION.                                       
002140    PERFORM PRINT-GRAND-TOTAL.                                            
002150                                                                          
002160    CLOSE STATS-REPORT-FILE.                                              
002170                                                                          
002180    EXIT PROGRAM.                                                         
002190                                                                          
002200    STOP RUN.                                                             
002210*----------------------------------------------------------------         
002220                                                                          
002230COUNT-ORDER-MASTER.                                                       
002240                                                                          
002250    MOVE ZERO TO SS-ORDER-COUNT.                                          
002260    OPEN INPUT ORDER-MASTER-FILE.                                         
002270    MOVE "N" TO W-END-OF-ORDER-MASTER.                                    
002280    PERFORM READ-NEXT-ORDER-FOR-COUNT.                                    
002290    PERFORM TALLY-ORDER-RECORD UNTIL END-OF-ORDER-MASTER.                 
002300    CLOSE ORDER-MASTER-FILE.                                              
002310COUNT-ORDER-MASTER-EXIT.                                                  
002320    EXIT.                                                                 
002330*----------------------------------------------------------------         
002340                                                                          
002350READ-NEXT-ORDER-FOR-COUNT.                                                
002360                                                                          
002370    READ ORDER-MASTER-FILE NEXT RECORD                                    
002380        AT END MOVE "Y" TO W-END-OF-ORDER-MASTER.                         
002390READ-NEXT-ORDER-FOR-COUNT-EXIT.                                           
002400    EXIT.                                                                 
002410*----------------------------------------------------------------         
002420                                                                          
002430TALLY-ORDER-RECORD.                                                       
002440                                                                          
002450    ADD 1 TO SS-ORDER-COUNT.                                              
002460    PERFORM READ-NEXT-ORDER-FOR-COUNT.                                    
002470TALLY-ORDER-RECORD-EXIT.                                                  
002480    EXIT.                                                                 
002490*----------------------------------------------------------------         
002500                                                                          
002510COUNT-VENDOR-MASTER.                                                      
002520                                                                          
002530    MOVE ZERO TO SS-VENDOR-COUNT.                                         
002540    OPEN INPUT VENDOR-MASTER-FILE.                                        
002550    MOVE "N" TO W-END-OF-VENDOR-MASTER.                                   
002560    PERFORM READ-NEXT-VENDOR-FOR-COUNT.                                   
002570    PERFORM TALLY-VENDOR-RECORD UNTIL END-OF-VENDOR-MASTER.               
002580    CLOSE VENDOR-MASTER-FILE.                                             
002590COUNT-VENDOR-MASTER-EXIT.                                                 
002600    EXIT.                                                                 
002610*----------------------------------------------------------------         
002620                                                                          
002630READ-NEXT-VENDOR-FOR-COUNT.                                               
002640                                                                          
002650    READ VENDOR-MASTER-FILE NEXT RECORD                                   
002660        AT END MOVE "Y" TO W-END-OF-VENDOR-MASTER.                        
002670READ-NEXT-VENDOR-FOR-COUNT-EXIT.                                          
002680    EXIT.                                                                 
002690*----------------------------------------------------------------         
002700                                                                          
002710TALLY-VENDOR-RECORD.                                                      
002720                                                                          
002730    ADD 1 TO SS-VENDOR-COUNT.                                             
002740    PERFORM READ-NEXT-VENDOR-FOR-COUNT.                                   
002750TALLY-VENDOR-RECORD-EXIT.                                                 
002760    EXIT.                                                                 
002770*----------------------------------------------------------------         
002780                                                                          
002790COUNT-COVERAGE-CACHE.                                                     
002800                                                                          
002810    MOVE ZERO TO SS-COVERAGE-COUNT.                                       
002820    MOVE ZERO TO SS-POINT-TOTAL.                                          
002830    OPEN INPUT COVERAGE-CACHE-FILE.                                       
002840    MOVE "N" TO W-END-OF-COVERAGE-CACHE.                                  
002850    PERFORM READ-NEXT-CACHE-FOR-COUNT.                                    
002860    PERFORM TALLY-CACHE-RECORD UNTIL END-OF-COVERAGE-CACHE.               
002870    CLOSE COVERAGE-CACHE-FILE.                                            
002880COUNT-COVERAGE-CACHE-EXIT.                                                
002890    EXIT.                                                                 
002900*----------------------------------------------------------------         
002910                                                                          
002920READ-NEXT-CACHE-FOR-COUNT.                                                
002930                                                                          
002940    READ COVERAGE-CACHE-FILE NEXT RECORD                                  
002950        AT END MOVE "Y" TO W-END-OF-COVERAGE-CACHE.                       
002960READ-NEXT-CACHE-FOR-COUNT-EXIT.                                           
002970    EXIT.                                                                 
002980*----------------------------------------------------------------         
002990                                                                          
003000TALLY-CACHE-RECORD.                                                       
003010                                                                          
003020    ADD 1 TO SS-COVERAGE-COUNT.                                           
003030    ADD CC-POINT-COUNT TO SS-POINT-TOTAL.                                 
003040    PERFORM READ-NEXT-CACHE-FOR-COUNT.                                    
003050TALLY-CACHE-RECORD-EXIT.                                                  
003060    EXIT.                                                                 
003070*----------------------------------------------------------------         
003080                                                                          
003090COUNT-HEATMAP-CACHE.                                                      
003100                                                                          
003110    MOVE ZERO TO SS-HEATMAP-COUNT.                                        
003120    OPEN INPUT HEATMAP-CACHE-FILE.                                        
003130    MOVE "N" TO W-END-OF-HEATMAP-CACHE.                                   
003140    PERFORM READ-NEXT-HEATMAP-FOR-COUNT.                                  
003150    PERFORM TALLY-HEATMAP-RECORD UNTIL END-OF-HEATMAP-CACHE.              
003160    CLOSE HEATMAP-CACHE-FILE.                                             
003170COUNT-HEATMAP-CACHE-EXIT.                                                 
003180    EXIT.                                                                 
003190*----------------------------------------------------------------         
003200                                                                          
003210READ-NEXT-HEATMAP-FOR-COUNT.                                              
003220                                                                          
003230    READ HEATMAP-CACHE-FILE NEXT RECORD                                   
003240        AT END MOVE "Y" TO W-END-OF-HEATMAP-CACHE.                        
003250READ-NEXT-HEATMAP-FOR-COUNT-EXIT.                                         
003260    EXIT.                                                                 
003270*----------------------------------------------------------------         
003280                                                                          
003290TALLY-HEATMAP-RECORD.                                                     
003300                                                                          
003310    ADD 1 TO SS-HEATMAP-COUNT.                                            
003320    PERFORM READ-NEXT-HEATMAP-FOR-COUNT.                                  
003330TALLY-HEATMAP-RECORD-EXIT.                                                
003340    EXIT.                                                                 
003350*----------------------------------------------------------------         
003360                                                                          
003370PRINT-REPORT-HEADER.                                                      
003380                                                                          
003390    MOVE SPACES TO STATS-PRINT-LINE.                                      
003400    WRITE STATS-PRINT-LINE.                                               
003410    STRING WG-RUN-MM    DELIMITED BY SIZE                                 
003420           "/"          DELIMITED BY SIZE                                 
003430           WG-RUN-DD    DELIMITED BY SIZE                                 
003440           "/"          DELIMITED BY SIZE                                 
003450           WG-RUN-CCYY  DELIMITED BY SIZE                                 
003460        INTO TT-RUN-DATE.                                                 
003470    MOVE TITLE-LINE TO STATS-PRINT-LINE.                                  
003480    WRITE STATS-PRINT-LINE.                                               
003490    MOVE SPACES TO STATS-PRINT-LINE.                                      
003500    WRITE STATS-PRINT-LINE.                                               
003510    MOVE HEADING-LINE-1 TO STATS-PRINT-LINE.                              
003520    WRITE STATS-PRINT-LINE.                                               
003530    MOVE HEADING-LINE-2 TO STATS-PRINT-LINE.                              
003540    WRITE STATS-PRINT-LINE.                                               
003550PRINT-REPORT-HEADER-EXIT.                                                 
003560    EXIT.                                                                 
003570*----------------------------------------------------------------         
003580                                                                          
003590PRINT-STORE-COUNTS.                                                       
003600                                                                          
003610    MOVE "ORDER MASTER"        TO SD-STORE-NAME.                          
003620    MOVE SS-ORDER-COUNT        TO SD-RECORD-COUNT.                        
003630    MOVE STORE-DETAIL-LINE     TO STATS-PRINT-LINE.                       
003640    WRITE STATS-PRINT-LINE.                                               
003650                                                                          
003660    MOVE "VENDOR MASTER"       TO SD-STORE-NAME.                          
003670    MOVE SS-VENDOR-COUNT       TO SD-RECORD-COUNT.                        
003680    MOVE STORE-DETAIL-LINE     TO STATS-PRINT-LINE.                       
003690    WRITE STATS-PRINT-LINE.                                               
003700                                                                          
003710    MOVE "COVERAGE CACHE"      TO SD-STORE-NAME.                          
003720    MOVE SS-COVERAGE-COUNT     TO SD-RECORD-COUNT.                        
003730    MOVE STORE-DETAIL-LINE     TO STATS-PRINT-LINE.                       
003740    WRITE STATS-PRINT-LINE.                                               
003750                                                                          
003760    MOVE "HEATMAP CACHE"       TO SD-STORE-NAME.                          
003770    MOVE SS-HEATMAP-COUNT      TO SD-RECORD-COUNT.                        
003780    MOVE STORE-DETAIL-LINE     TO STATS-PRINT-LINE.                       
003790    WRITE STATS-PRINT-LINE.                                               
003800                                                                          
003810    MOVE SPACES TO STATS-PRINT-LINE.                                      
003820    WRITE STATS-PRINT-LINE.                                               
003830PRINT-STORE-COUNTS-EXIT.                                                  
003840    EXIT.                                                                 
003850*----------------------------------------------------------------         
003860                                                                          
003870PRINT-CACHE-STATISTICS.                                                   
003880                                                                          
003890    MOVE "MEMORY CACHE SIZE (IDLE, POST-RUN)" TO CS-LABEL.                
003900    MOVE ZERO                 TO CS-VALUE.                                
003910    MOVE CACHE-STAT-LINE       TO STATS-PRINT-LINE.                       
003920    WRITE STATS-PRINT-LINE.                                               
003930                                                                          
003940    MOVE "MEMORY CACHE CAPACITY"  TO CS-LABEL.                            
003950    MOVE 50                    TO CS-VALUE.                               
003960    MOVE CACHE-STAT-LINE       TO STATS-PRINT-LINE.                       
003970    WRITE STATS-PRINT-LINE.                                               
003980                                                                          
003990    MOVE "PRELOAD QUEUE PENDING (POST-DRAIN)" TO CS-LABEL.                
004000    MOVE ZERO                 TO CS-VALUE.                                
004010    MOVE CACHE-STAT-LINE       TO STATS-PRINT-LINE.                       
004020    WRITE STATS-PRINT-LINE.                                               
004030                                                                          
004040    MOVE "AVG POINTS PER CACHED GRID" TO AP-LABEL.                        
004050    MOVE SS-AVG-POINTS         TO AP-VALUE.                               
004060    MOVE AVG-POINTS-LINE       TO STATS-PRINT-LINE.                       
004070    WRITE STATS-PRINT-LINE.                                               
004080                                                                          
004090    MOVE SPACES TO STATS-PRINT-LINE.                                      
004100    WRITE STATS-PRINT-LINE.                                               
004110PRINT-CACHE-STATISTICS-EXIT.                                              
004120    EXIT.                                                                 
004130*----------------------------------------------------------------         
004140                                                                          
004150PRINT-METADATA-SECTION.                                                   
004160                                                                          
004170    MOVE META-HEADING-LINE TO STATS-PRINT-LINE.                           
004180    WRITE STATS-PRINT-LINE.                                               
004190                                                                          
004200    MOVE "N" TO SK-MATCH-SW.                                              
004210    OPEN INPUT METADATA-FILE.                                             
004220    MOVE "N" TO W-END-OF-METADATA.                                        
004230    PERFORM READ-NEXT-METADATA.                                           
004240    PERFORM CHECK-ONE-METADATA-ROW UNTIL END-OF-METADATA.                 
004250    CLOSE METADATA-FILE.                                                  
004260                                                                          
004270    IF NOT SK-IS-LAST-UPDATE                                              
004280       MOVE META-NONE-LINE TO STATS-PRINT-LINE                            
004290       WRITE STATS-PRINT-LINE.                                            
004300                                                                          
004310    MOVE SPACES TO STATS-PRINT-LINE.                                      
004320    WRITE STATS-PRINT-LINE.                                               
004330PRINT-METADATA-SECTION-EXIT.                                              
004340    EXIT.                                                                 
004350*----------------------------------------------------------------         
004360                                                                          
004370READ-NEXT-METADATA.                                                       
004380                                                                          
004390    READ METADATA-FILE NEXT RECORD                                        
004400        AT END MOVE "Y" TO W-END-OF-METADATA.                             
004410READ-NEXT-METADATA-EXIT.                                                  
004420    EXIT.                                                                 
004430*----------------------------------------------------------------         
004440                                                                          
004450CHECK-ONE-METADATA-ROW.                                                   
004460                                                                          
004470    PERFORM FIND-META-KEY-LENGTH.                                         
004480    IF SK-KEY-LEN >= 12                                                   
004490       COMPUTE SK-SUFFIX-START = SK-KEY-LEN - 11                          
004500       MOVE MD-META-KEY (SK-SUFFIX-START:12) TO SK-SUFFIX                 
004510       IF SK-SUFFIX = "_LAST_UPDATE"                                      
004520          MOVE "Y" TO SK-MATCH-SW                                         
004530          MOVE MD-META-KEY   TO MT-KEY                                    
004540          MOVE MD-META-VALUE (1:30) TO MT-VALUE                           
004550          MOVE META-DETAIL-LINE TO STATS-PRINT-LINE                       
004560          WRITE STATS-PRINT-LINE.                                         
004570                                                                          
004580    PERFORM READ-NEXT-METADATA.                                           
004590CHECK-ONE-METADATA-ROW-EXIT.                                              
004600    EXIT.                                                                 
004610*----------------------------------------------------------------         
004620                                                                          
004630FIND-META-KEY-LENGTH.                                                     
004640                                                                          
004650    MOVE 30 TO SK-KEY-POS.                                                
004660    MOVE "N" TO SK-FOUND-END-SW.                                          
004670    PERFORM FIND-META-KEY-LENGTH-LOOP                                     
004680        UNTIL SK-KEY-POS = ZERO OR SK-FOUND-END.                          
004690    MOVE SK-KEY-POS TO SK-KEY-LEN.                                        
004700FIND-META-KEY-LENGTH-EXIT.                                                
004710    EXIT.                                                                 
004720*----------------------------------------------------------------         
004730                                                                          
004740FIND-META-KEY-LENGTH-LOOP.                                                
004750                                                                          
004760    IF MD-META-KEY (SK-KEY-POS:1) NOT = SPACE                             
004770       MOVE "Y" TO SK-FOUND-END-SW                                        
004780    ELSE                                                                  
004790       SET SK-KEY-POS DOWN BY 1.                                          
004800FIND-META-KEY-LENGTH-LOOP-EXIT.                                           
004810    EXIT.                                                                 
004820*----------------------------------------------------------------         
004830                                                                          
004840PRINT-GRAND-TOTAL.                                                        
004850                                                                          
004860    MOVE SS-GRAND-TOTAL  TO TL-TOTAL.                                     
004870    MOVE TOTAL-LINE      TO STATS-PRINT-LINE.                             
004880    WRITE STATS-PRINT-LINE.                                               
004890PRINT-GRAND-TOTAL-EXIT.                                                   
004900    EXIT.                                                                 
004910*----------------------------------------------------------------         
004920                                                                          
004930COPY "PL-GENERAL.CBL".                                                    
004940*----------------------------------------------------------------         
