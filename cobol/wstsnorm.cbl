000100*----------------------------------------------------------------         
000110*  wstsnorm.cbl                                                           
000120*  Timestamp parse/validate work area.  The raw CCYYMMDDHHMMSS            
000130*  picture is broken out field-by-field through REDEFINES so the          
000140*  year/month/day/time components can be range-checked and the            
000150*  calendar math run without a string-handling package.                   
000160*----------------------------------------------------------------         
000170*  08/22/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000180*  03/02/98  R.PATEL    Y2K SWEEP - 4-DIGIT YEAR IN RAW TIMESTAMP         
000190*----------------------------------------------------------------         
000200                                                                          
000210    01  TSN-RAW-TIMESTAMP           PIC X(19).                            
000220    01  TSN-RAW-BREAKDOWN REDEFINES TSN-RAW-TIMESTAMP.                    
000230        05  TSN-RAW-YEAR            PIC X(4).                             
000240        05  FILLER                  PIC X.                                
000250        05  TSN-RAW-MONTH           PIC X(2).                             
000260        05  FILLER                  PIC X.                                
000270        05  TSN-RAW-DAY             PIC X(2).                             
000280        05  FILLER                  PIC X.                                
000290        05  TSN-RAW-HOUR            PIC X(2).                             
000300        05  FILLER                  PIC X.                                
000310        05  TSN-RAW-MINUTE          PIC X(2).                             
000320        05  FILLER                  PIC X.                                
000330        05  TSN-RAW-SECOND          PIC X(2).                             
000340                                                                          
000350    01  TSN-YEAR-NUM                PIC 9(4).                             
000360    01  TSN-MONTH-NUM               PIC 9(2).                             
000370        88  TSN-MONTH-VALID             VALUE 1 THRU 12.                  
000380    01  TSN-DAY-NUM                 PIC 9(2).                             
000390    01  TSN-HOUR-NUM                PIC 9(2).                             
000400        88  TSN-HOUR-VALID              VALUE 0 THRU 23.                  
000410    01  TSN-MINUTE-NUM               PIC 9(2).                            
000420        88  TSN-MINUTE-VALID            VALUE 0 THRU 59.                  
000430    01  TSN-SECOND-NUM               PIC 9(2).                            
000440        88  TSN-SECOND-VALID            VALUE 0 THRU 59.                  
000450                                                                          
000460    01  TSN-MONTH-DAYS-VALUES.                                            
000470        05  FILLER                  PIC 9(2) VALUE 31.                    
000480        05  FILLER                  PIC 9(2) VALUE 28.                    
000490        05  FILLER                  PIC 9(2) VALUE 31.                    
000500        05  FILLER                  PIC 9(2) VALUE 30.                    
000510        05  FILLER                  PIC 9(2) VALUE 31.                    
000520        05  FILLER                  PIC 9(2) VALUE 30.                    
000530        05  FILLER                  PIC 9(2) VALUE 31.                    
000540        05  FILLER                  PIC 9(2) VALUE 31.                    
000550        05  FILLER                  PIC 9(2) VALUE 30.                    
000560        05  FILLER                  PIC 9(2) VALUE 31.                    
000570        05  FILLER                  PIC 9(2) VALUE 30.                    
000580        05  FILLER                  PIC 9(2) VALUE 31.                    
000590    01  TSN-MONTH-DAYS REDEFINES TSN-MONTH-DAYS-VALUES.                   
000600        05  TSN-DAYS-FOR-MONTH      PIC 9(2) OCCURS 12 TIMES.             
000610                                                                          
000620    01  TSN-LEAP-YEAR-REMAINDER     PIC 9(3) COMP.                        
000630    01  TSN-LEAP-YEAR-QUOTIENT      PIC 9(4) COMP.                        
000640    01  TSN-VALID-DATE-SW           PIC X.                                
000650        88  TSN-VALID-DATE              VALUE "Y".                        
000660    01  TSN-NORMALIZED-TIMESTAMP    PIC X(19).                            
