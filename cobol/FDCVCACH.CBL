000100*----------------------------------------------------------------         
000110*  FDCVCACH.CBL                                                           
000120*  Coverage-grid cache header -- one per distinct city/business-          
000130*  line combination that GET-OR-CALCULATE has ever been asked for.        
000140*----------------------------------------------------------------         
000150*  02/11/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000160*----------------------------------------------------------------         
000170                                                                          
000180    FD  COVERAGE-CACHE-FILE                                               
000190        LABEL RECORDS ARE STANDARD.                                       
000200    01  CC-CACHE-RECORD.                                                  
000210        05  CC-CACHE-KEY            PIC X(32).                            
000220        05  CC-CITY-NAME            PIC X(15).                            
000230        05  CC-BUSINESS-LINE        PIC X(47).                            
000240        05  CC-POINT-COUNT          PIC 9(6).                             
000250        05  CC-CREATED-AT           PIC X(19).                            
000260        05  CC-LAST-ACCESSED        PIC X(19).                            
000270        05  FILLER                  PIC X(10).                            
