000100*----------------------------------------------------------------         
000110*  SLCTLIN.CBL                                                            
000120*  FILE-CONTROL for the run-control card file.  One record per            
000130*  job step -- replaces the old operator menu with a punched              
000140*  parameter card read at the top of the driver.                          
000150*----------------------------------------------------------------         
000160*  02/11/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000170*  07/19/96  T.OYELARAN ADDED GRID-REQUEST GROUP FOR WARM-UP RUNS         
000180*----------------------------------------------------------------         
000190                                                                          
000200    SELECT CONTROL-INPUT-FILE ASSIGN TO "CTLCARD1"                        
000210           ORGANIZATION IS LINE SEQUENTIAL                                
000220           FILE STATUS IS FS-CONTROL-INPUT.                               
