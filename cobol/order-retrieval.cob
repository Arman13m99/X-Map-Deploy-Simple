000100IDENTIFICATION DIVISION.                                                  
000110PROGRAM-ID. order-retrieval.                                              
000120AUTHOR. T. OYELARAN.                                                      
000130INSTALLATION. PARS METRO MARKETING SVCS - EDP DEPT.                       
000140DATE-WRITTEN. 08/22/94.                                                   
000150DATE-COMPILED.                                                            
000160SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                               
000170*----------------------------------------------------------------         
000180*  ORDER-RETRIEVAL sorts ORDER-MASTER-FILE descending by                  
000190*  CREATED-AT, applies the ORDER-FILTER group carried on the              
000200*  current control card and writes the surviving orders to                
000210*  RETRIEVAL-OUTPUT-FILE as RO-ORDER-OUT records.                         
000220*----------------------------------------------------------------         
000230*  08/22/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000240*  02/18/95  T.OYELARAN BUS-LINE / VENDOR-CODE LISTS       TKT1151TKT1151 
000250*  03/02/98  R.PATEL    Y2K SWEEP-CCYYMMDD COMPARES        TKT1813TKT1813 
000260*  07/30/99  R.PATEL    DISPLAY MATCH COUNT AT END         TKT1871TKT1871 
000270*  05/12/02  M.ESKANDARI DATE RANGE NOW INCLUSIVE        TKT2044  TKT2044 
000280*----------------------------------------------------------------         
000290ENVIRONMENT DIVISION.                                                     
000300CONFIGURATION SECTION.                                                    
000310SPECIAL-NAMES.                                                            
000320    C01 IS TOP-OF-FORM                                                    
000330    CLASS VALID-DIGIT IS "0" THRU "9"                                     
000340    UPSI-0 ON STATUS IS RERUN-REQUESTED                                   
000350           OFF STATUS IS NORMAL-RUN.                                      
000360                                                                          
000370INPUT-OUTPUT SECTION.                                                     
000380FILE-CONTROL.                                                             
000390                                                                          
000400    COPY "SLORDMS.CBL".                                                   
000410    COPY "SLRTOUT.CBL".                                                   
000420                                                                          
000430    SELECT WORK-FILE                                                      
000440           ASSIGN TO "ordretrv.wrk"                                       
000450           ORGANIZATION IS SEQUENTIAL.                                    
000460                                                                          
000470    SELECT SORT-FILE                                                      
000480           ASSIGN TO "ordretrv.srt".                                      
000490                                                                          
000500DATA DIVISION.                                                            
000510   FILE SECTION.                                                          
000520                                                                          
000530    COPY "FDORDMS.CBL".                                                   
000540    COPY "FDRTOUT.CBL".                                                   
000550                                                                          
000560    FD  WORK-FILE                                                         
000570        LABEL RECORDS ARE STANDARD.                                       
000580    01  OW-WORK-RECORD.                                                   
000590        05  OW-ORDER-ID             PIC X(20).                            
000600        05  OW-VENDOR-CODE          PIC X(10).                            
000610        05  OW-CREATED-AT           PIC X(19).                            
000620        05  OW-CITY-ID              PIC 9(4).                             
000630        05  OW-CITY-NAME            PIC X(15).                            
000640        05  OW-BUSINESS-LINE        PIC X(15).                            
000650        05  OW-MARKETING-AREA       PIC X(30).                            
000660        05  OW-CUST-LATITUDE        PIC S9(3)V9(6).                       
000670        05  OW-CUST-LONGITUDE       PIC S9(3)V9(6).                       
000680        05  OW-USER-ID              PIC X(15).                            
000690        05  OW-ORGANIC-FLAG         PIC 9(1).                             
000700        05  OW-IMPORTED-AT          PIC X(19).                            
000710        05  FILLER                  PIC X(10).                            
000720                                                                          
000730    SD  SORT-FILE.                                                        
000740    01  OS-SORT-RECORD.                                                   
000750        05  OS-ORDER-ID             PIC X(20).                            
000760        05  OS-VENDOR-CODE          PIC X(10).                            
000770        05  OS-CREATED-AT           PIC X(19).                            
000780        05  OS-CITY-ID              PIC 9(4).                             
000790        05  OS-CITY-NAME            PIC X(15).                            
000800        05  OS-BUSINESS-LINE        PIC X(15).                            
000810        05  OS-MARKETING-AREA       PIC X(30).                            
000820        05  OS-CUST-LATITUDE        PIC S9(3)V9(6).                       
000830        05  OS-CUST-LONGITUDE       PIC S9(3)V9(6).                       
000840        05  OS-USER-ID              PIC X(15).                            
000850        05  OS-ORGANIC-FLAG         PIC 9(1).                             
000860        05  OS-IMPORTED-AT          PIC X(19).                            
000870        05  FILLER                  PIC X(10).                            
000880                                                                          
000890   WORKING-STORAGE SECTION.                                               
000900                                                                          
000910    COPY "wsgenrl.cbl".                                                   
000920                                                                          
000930    01  FS-ORDER-MASTER             PIC X(2).                             
000940    01  FS-RETRIEVAL-OUTPUT         PIC X(2).                             
000950                                                                          
000960    01  W-END-OF-WORK               PIC X.                                
000970        88  END-OF-WORK                 VALUE "Y".                        
000980                                                                          
000990    01  FO-MATCH-SW                 PIC X.                                
001000        88  FO-MATCH-OK                 VALUE "Y".                        
001010    01  FO-LIST-HIT-SW              PIC X.                                
001020        88  FO-LIST-HIT                 VALUE "Y".                        
001030    01  FO-SUB                      PIC 9(2) COMP.                        
001040                                                                          
001050    01  W-MATCH-CNT                 PIC 9(7) COMP.                        
001060                                                                          
001070   LINKAGE SECTION.                                                       
001080                                                                          
001090*  CI-CONTROL-RECORD LAYOUT MUST MATCH FDCTLIN.CBL EXACTLY --             
001100*  PASSED BY REFERENCE FROM COVERAGE-BATCH-DRIVER.                        
001110    01  CI-CONTROL-RECORD.                                                
001120        05  CI-RUN-MODE             PIC X(10).                            
001130            88  CI-MODE-ORDER-RETR      VALUE "ORDRTRV".                  
001140        05  CI-ORDER-FILTER.                                              
001150            10  CI-ORD-CITY-NAME        PIC X(15).                        
001160            10  CI-ORD-START-DATE       PIC X(19).                        
001170            10  CI-ORD-END-DATE         PIC X(19).                        
001180            10  CI-ORD-BL-CNT           PIC 9(1).                         
001190            10  CI-ORD-BUS-LINES        PIC X(15) OCCURS 4 TIMES.         
001200            10  CI-ORD-VC-CNT           PIC 9(2).                         
001210            10  CI-ORD-VENDOR-CODES     PIC X(10) OCCURS 10 TIMES.        
001220        05  CI-VENDOR-FILTER.                                             
001230            10  CI-FILT-CITY-NAME       PIC X(15).                        
001240            10  CI-FILT-STATUS-CNT      PIC 9(1).                         
001250            10  CI-FILT-STATUS-IDS      PIC 9(2) OCCURS 5 TIMES.          
001260            10  CI-FILT-GRADE-CNT       PIC 9(1).                         
001270            10  CI-FILT-GRADES          PIC X(8) OCCURS 5 TIMES.          
001280            10  CI-FILT-VISIBLE         PIC X(1).                         
001290            10  CI-FILT-IS-OPEN         PIC X(1).                         
001300            10  CI-FILT-BL-CNT          PIC 9(1).                         
001310            10  CI-FILT-BUS-LINES       PIC X(15) OCCURS 3 TIMES.         
001320        05  CI-GRID-REQUEST.                                              
001330            10  CI-GRID-CITY-NAME       PIC X(15).                        
001340            10  CI-GRID-BL-CNT          PIC 9(1).                         
001350            10  CI-GRID-BUS-LINES       PIC X(15) OCCURS 3 TIMES.         
001360            10  CI-GRID-FORCE-RECALC    PIC X(1).                         
001370        05  CI-CLEANUP-RETAIN-DAYS      PIC 9(3).                         
001380        05  FILLER                      PIC X(20).                        
001390*----------------------------------------------------------------         
001400                                                                          
001410PROCEDURE DIVISION USING CI-CONTROL-RECORD.                               
001420                                                                          
001430    PERFORM BUILD-RUN-TIMESTAMP.                                          
001440    MOVE 0 TO W-MATCH-CNT.                                                
001450                                                                          
001460    SORT SORT-FILE                                                        
001470        ON DESCENDING KEY OS-CREATED-AT                                   
001480        USING ORDER-MASTER-FILE                                           
001490        GIVING WORK-FILE.                                                 
001500                                                                          
001510    OPEN INPUT WORK-FILE.                                                 
001520    OPEN OUTPUT RETRIEVAL-OUTPUT-FILE.                                    
001530                                                                          
001540    MOVE "N" TO W-END-OF-WORK.                                            
001550    PERFORM READ-WORK-NEXT-RECORD.                                        
001560    PERFORM SELECT-ORDER-RECORD UNTIL END-OF-WORK.                        
001570                                                                          
001580    CLOSE WORK-FILE.                                                      
001590    CLOSE RETRIEVAL-OUTPUT-FILE.                                          
001600                                                                          
001610    DISPLAY "ORDER-RETRIEVAL - RECORDS WRITTEN " W-MATCH-CNT.             
001620                                                                          
001630    EXIT PROGRAM.                                                         
001640                                                                          
001650    STOP RUN.                                                             
001660*----------------------------------------------------------------         
001670                                                                          
001680READ-WORK-NEXT-RECORD.                                                    
001690                                                                          
001700    READ WORK-FILE                                                        
001710        AT END MOVE "Y" TO W-END-OF-WORK.                                 
001720READ-WORK-NEXT-RECORD-EXIT.                                               
001730    EXIT.                                                                 
001740*----------------------------------------------------------------         
001750                                                                          
001760SELECT-ORDER-RECORD.                                                      
001770                                                                          
001780    PERFORM BUMP-AND-LOG-PROGRESS.                                        
001790    PERFORM MATCH-ORDER-FILTER.                                           
001800                                                                          
001810    IF FO-MATCH-OK                                                        
001820       MOVE OW-ORDER-ID           TO RO-ORD-ORDER-ID                      
001830       MOVE OW-VENDOR-CODE        TO RO-ORD-VENDOR-CODE                   
001840       MOVE OW-CITY-ID            TO RO-ORD-CITY-ID                       
001850       MOVE OW-CITY-NAME          TO RO-ORD-CITY-NAME                     
001860       MOVE OW-BUSINESS-LINE      TO RO-ORD-BUSINESS-LINE                 
001870       MOVE OW-MARKETING-AREA     TO RO-ORD-MARKETING-AREA                
001880       MOVE OW-CUST-LATITUDE      TO RO-ORD-CUST-LATITUDE                 
001890       MOVE OW-CUST-LONGITUDE     TO RO-ORD-CUST-LONGITUDE                
001900       MOVE OW-USER-ID            TO RO-ORD-USER-ID                       
001910       MOVE OW-ORGANIC-FLAG       TO RO-ORD-ORGANIC-FLAG                  
001920       MOVE OW-CREATED-AT         TO RO-ORD-CREATED-AT                    
001930       MOVE OW-IMPORTED-AT        TO RO-ORD-IMPORTED-AT                   
001940       WRITE RO-OUTPUT-RECORD FROM RO-ORDER-OUT                           
001950       ADD 1 TO W-MATCH-CNT.                                              
001960                                                                          
001970    PERFORM READ-WORK-NEXT-RECORD.                                        
001980SELECT-ORDER-RECORD-EXIT.                                                 
001990    EXIT.                                                                 
002000*----------------------------------------------------------------         
002010                                                                          
002020COPY "PL-GENERAL.CBL".                                                    
002030COPY "PL-FILTER-ORDER.CBL".                                               
002040*----------------------------------------------------------------         
