000100*----------------------------------------------------------------         
000110*  PL-GENERAL.CBL                                                         
000120*  Run-timestamp builder and progress-log paragraphs shared by            
000130*  every batch step, the batch-job analogue of the old                    
000140*  PLGENERAL.CBL screen helpers (CLEAR-SCREEN, JUMP-LINE).                
000150*----------------------------------------------------------------         
000160*  08/22/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000170*  03/02/98  R.PATEL    Y2K SWEEP - ACCEPT FROM DATE ONLY GIVES           
000180*                       A 2-DIGIT YEAR, SO WINDOW THE CENTURY             
000190*                       HERE INSTEAD OF TRUSTING THE OPERATOR             
000200*----------------------------------------------------------------         
000210                                                                          
000220BUILD-RUN-TIMESTAMP.                                                      
000230                                                                          
000240    ACCEPT WG-RUN-DATE-YYMMDD FROM DATE.                                  
000250    ACCEPT WG-RUN-TIME-HHMMSS FROM TIME.                                  
000260                                                                          
000270    IF WG-RUN-YY < 50                                                     
000280       COMPUTE WG-RUN-CCYY = 2000 + WG-RUN-YY                             
000290    ELSE                                                                  
000300       COMPUTE WG-RUN-CCYY = 1900 + WG-RUN-YY.                            
000310                                                                          
000320    STRING WG-RUN-CCYY  DELIMITED BY SIZE                                 
000330           "-"          DELIMITED BY SIZE                                 
000340           WG-RUN-MM    DELIMITED BY SIZE                                 
000350           "-"          DELIMITED BY SIZE                                 
000360           WG-RUN-DD    DELIMITED BY SIZE                                 
000370           " "          DELIMITED BY SIZE                                 
000380           WG-RUN-HH    DELIMITED BY SIZE                                 
000390           ":"          DELIMITED BY SIZE                                 
000400           WG-RUN-MIN   DELIMITED BY SIZE                                 
000410           ":"          DELIMITED BY SIZE                                 
000420           WG-RUN-SS    DELIMITED BY SIZE                                 
000430        INTO WG-RUN-TIMESTAMP.                                            
000440BUILD-RUN-TIMESTAMP-EXIT.                                                 
000450    EXIT.                                                                 
000460*-----------------------------------------------------------------        
000470                                                                          
000480BUMP-AND-LOG-PROGRESS.                                                    
000490                                                                          
000500    ADD 1 TO WG-REC-COUNT.                                                
000510    DIVIDE WG-REC-COUNT BY 10000 GIVING WG-PROGRESS-QUOT                  
000520                               REMAINDER WG-PROGRESS-REM.                 
000530    IF WG-PROGRESS-REM = ZERO                                             
000540       DISPLAY WG-REC-COUNT " RECORDS PROCESSED SO FAR...".               
000550BUMP-AND-LOG-PROGRESS-EXIT.                                               
000560    EXIT.                                                                 
