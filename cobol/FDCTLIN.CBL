000100*----------------------------------------------------------------         
000110*  FDCTLIN.CBL                                                            
000120*  Control-card record.  CI-RUN-MODE picks the job step; the              
000130*  groups below it are only meaningful for the step that uses             
000140*  them -- unused groups are left blank on the card.                      
000150*----------------------------------------------------------------         
000160*  02/11/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000170*  07/19/96  T.OYELARAN ADDED GRID-REQUEST GROUP FOR WARM-UP RUNS         
000180*  03/02/98  R.PATEL    Y2K SWEEP - DATES ARE FULL CCYYMMDDHHMMSS         
000185*  09/16/02  M.ESKANDARI GRID-REQ CARRIES FILTER CRIT TKT2071     TKT2071 
000190*----------------------------------------------------------------         
000200                                                                          
000210    FD  CONTROL-INPUT-FILE                                                
000220        LABEL RECORDS ARE STANDARD.                                       
000230    01  CI-CONTROL-RECORD.                                                
000240        05  CI-RUN-MODE             PIC X(10).                            
000250            88  CI-MODE-LOAD            VALUE "LOAD".                     
000260            88  CI-MODE-ORDER-RETR      VALUE "ORDRTRV".                  
000270            88  CI-MODE-VENDOR-RETR     VALUE "VNDRTRV".                  
000280            88  CI-MODE-GRID            VALUE "GRIDCALC".                 
000290            88  CI-MODE-WARMUP          VALUE "WARMUP".                   
000300            88  CI-MODE-CLEANUP         VALUE "CACHCLN".                  
000310            88  CI-MODE-STATS           VALUE "STATS".                    
000320        05  CI-ORDER-FILTER.                                              
000330            10  CI-ORD-CITY-NAME        PIC X(15).                        
000340            10  CI-ORD-START-DATE       PIC X(19).                        
000350            10  CI-ORD-END-DATE         PIC X(19).                        
000360            10  CI-ORD-BL-CNT           PIC 9(1).                         
000370            10  CI-ORD-BUS-LINES        PIC X(15) OCCURS 4 TIMES.         
000380            10  CI-ORD-VC-CNT           PIC 9(2).                         
000390            10  CI-ORD-VENDOR-CODES     PIC X(10) OCCURS 10 TIMES.        
000400        05  CI-VENDOR-FILTER.                                             
000410            10  CI-FILT-CITY-NAME       PIC X(15).                        
000420            10  CI-FILT-STATUS-CNT      PIC 9(1).                         
000430            10  CI-FILT-STATUS-IDS      PIC 9(2) OCCURS 5 TIMES.          
000440            10  CI-FILT-GRADE-CNT       PIC 9(1).                         
000450            10  CI-FILT-GRADES          PIC X(8) OCCURS 5 TIMES.          
000460            10  CI-FILT-VISIBLE         PIC X(1).                         
000470            10  CI-FILT-IS-OPEN         PIC X(1).                         
000480            10  CI-FILT-BL-CNT          PIC 9(1).                         
000490            10  CI-FILT-BUS-LINES       PIC X(15) OCCURS 3 TIMES.         
000500        05  CI-GRID-REQUEST.                                              
000510            10  CI-GRID-CITY-NAME       PIC X(15).                        
000520            10  CI-GRID-BL-CNT          PIC 9(1).                         
000530            10  CI-GRID-BUS-LINES       PIC X(15) OCCURS 3 TIMES.         
000540            10  CI-GRID-FORCE-RECALC    PIC X(1).                         
000541            10  CI-GRID-STATUS-CNT      PIC 9(1).                         
000542            10  CI-GRID-STATUS-IDS      PIC 9(2) OCCURS 5 TIMES.          
000543            10  CI-GRID-GRADE-CNT       PIC 9(1).                         
000544            10  CI-GRID-GRADES          PIC X(8) OCCURS 5 TIMES.          
000545            10  CI-GRID-VISIBLE         PIC X(1).                         
000546            10  CI-GRID-IS-OPEN         PIC X(1).                         
000550        05  CI-CLEANUP-RETAIN-DAYS      PIC 9(3).                         
000560        05  FILLER                      PIC X(20).                        
