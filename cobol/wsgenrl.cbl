000100*----------------------------------------------------------------         
000110*  wsgenrl.cbl                                                            
000120*  Run-date/run-time and progress-count helpers shared by every           
000130*  batch step, the batch-job analogue of the old wscase01.cbl             
000140*  operator-screen work area.                                             
000150*----------------------------------------------------------------         
000160*  08/22/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000170*  03/02/98  R.PATEL    Y2K SWEEP - CENTURY WINDOW ON RUN-DATE            
000180*----------------------------------------------------------------         
000190                                                                          
000200    01  WG-RUN-DATE-YYMMDD          PIC 9(6).                             
000210    01  WG-RUN-DATE-YYMMDD-R REDEFINES WG-RUN-DATE-YYMMDD.                
000220        05  WG-RUN-YY               PIC 9(2).                             
000230        05  WG-RUN-MM               PIC 9(2).                             
000240        05  WG-RUN-DD               PIC 9(2).                             
000250    01  WG-RUN-CCYY                 PIC 9(4).                             
000260    01  WG-RUN-TIME-HHMMSS          PIC 9(6).                             
000270    01  WG-RUN-TIME-R REDEFINES WG-RUN-TIME-HHMMSS.                       
000280        05  WG-RUN-HH               PIC 9(2).                             
000290        05  WG-RUN-MIN              PIC 9(2).                             
000300        05  WG-RUN-SS               PIC 9(2).                             
000310    01  WG-RUN-TIMESTAMP            PIC X(19).                            
000320    01  WG-REC-COUNT                PIC 9(9) COMP.                        
000330    01  WG-PROGRESS-QUOT            PIC 9(9) COMP.                        
000340    01  WG-PROGRESS-REM             PIC 9(9) COMP.                        
