000100*----------------------------------------------------------------         
000110*  FDVNDXT.CBL                                                            
000120*  Record layout for the daily vendor extract.  Same physical             
000130*  layout as the vendor master (FD-VNDMS) -- VX-UPDATED-AT comes          
000140*  in blank and gets stamped by DATA-LOAD at upsert time.                 
000150*----------------------------------------------------------------         
000160*  05/14/91  J.KELSO   ORIGINAL - MARKETING-AREA PILOT CITIES             
000170*----------------------------------------------------------------         
000180                                                                          
000190    FD  VENDOR-EXTRACT-FILE                                               
000200        LABEL RECORDS ARE STANDARD.                                       
000210    01  VX-VENDOR-RECORD.                                                 
000220        05  VX-VENDOR-CODE          PIC X(10).                            
000230        05  VX-VENDOR-NAME          PIC X(30).                            
000240        05  VX-CITY-ID              PIC 9(4).                             
000250        05  VX-CITY-NAME            PIC X(15).                            
000260        05  VX-BUSINESS-LINE        PIC X(15).                            
000270        05  VX-LATITUDE             PIC S9(3)V9(6).                       
000280        05  VX-LONGITUDE            PIC S9(3)V9(6).                       
000290        05  VX-RADIUS               PIC S9(3)V9(3).                       
000300        05  VX-ORIG-RADIUS          PIC S9(3)V9(3).                       
000310        05  VX-STATUS-ID            PIC 9(2).                             
000320        05  VX-VISIBLE-FLAG         PIC 9(1).                             
000330        05  VX-OPEN-FLAG            PIC 9(1).                             
000340        05  VX-GRADE                PIC X(8).                             
000350        05  VX-UPDATED-AT           PIC X(19).                            
000360        05  FILLER                  PIC X(10).                            
