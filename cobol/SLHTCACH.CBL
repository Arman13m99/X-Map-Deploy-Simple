000100*----------------------------------------------------------------         
000110*  SLHTCACH.CBL                                                           
000120*  FILE-CONTROL for the heatmap cache header file.  Heatmap               
000130*  computation itself is out of scope here -- this file only              
000140*  remembers that a heatmap was asked for, so cache-cleanup has           
000150*  something to age out.                                                  
000160*----------------------------------------------------------------         
000170*  02/11/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000180*----------------------------------------------------------------         
000190                                                                          
000200    SELECT HEATMAP-CACHE-FILE ASSIGN TO "HTCACHE1"                        
000210           ORGANIZATION IS INDEXED                                        
000220           ACCESS MODE IS DYNAMIC                                         
000230           RECORD KEY IS HC-CACHE-KEY                                     
000240           FILE STATUS IS FS-HEATMAP-CACHE.                               
