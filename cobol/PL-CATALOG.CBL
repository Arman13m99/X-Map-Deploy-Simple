000100*----------------------------------------------------------------         
000110*  PL-CATALOG.CBL                                                         
000120*  Builds the 54-row common-combination catalog (3 cities by 6            
000130*  business-line sets by 3 filter sets) used by the WARMUP run            
000140*  mode, scoring each row with the same priority rule used for            
000150*  ordinary preload tasks.                                                
000160*----------------------------------------------------------------         
000170*  07/19/96  T.OYELARAN ORIGINAL - WARM-UP CATALOG PROJECT                
000180*  04/03/01  R.PATEL    TRIPLE LOOP TAKEN OUT-OF-LINE   TKT1955   TKT1955 
000190*----------------------------------------------------------------         
000200                                                                          
000210BUILD-COMBINATION-CATALOG.                                                
000220                                                                          
000230    SET CAT-IDX TO 1.                                                     
000240    PERFORM BUILD-CATALOG-BY-CITY                                         
000250        VARYING CT-CITY-SUB FROM 1 BY 1 UNTIL CT-CITY-SUB > 3.            
000260BUILD-COMBINATION-CATALOG-EXIT.                                           
000270    EXIT.                                                                 
000280*-----------------------------------------------------------------        
000290                                                                          
000300BUILD-CATALOG-BY-CITY.                                                    
000310                                                                          
000320    PERFORM BUILD-CATALOG-BY-BUSLINE                                      
000330        VARYING CT-BLS-SUB FROM 1 BY 1 UNTIL CT-BLS-SUB > 6.              
000340BUILD-CATALOG-BY-CITY-EXIT.                                               
000350    EXIT.                                                                 
000360*-----------------------------------------------------------------        
000370                                                                          
000380BUILD-CATALOG-BY-BUSLINE.                                                 
000390                                                                          
000400    PERFORM BUILD-CATALOG-BY-FILTSET                                      
000410        VARYING CT-FS-SUB FROM 1 BY 1 UNTIL CT-FS-SUB > 3.                
000420BUILD-CATALOG-BY-BUSLINE-EXIT.                                            
000430    EXIT.                                                                 
000440*-----------------------------------------------------------------        
000450                                                                          
000460BUILD-CATALOG-BY-FILTSET.                                                 
000470                                                                          
000480    PERFORM BUILD-ONE-CATALOG-ROW.                                        
000490    SET CAT-IDX UP BY 1.                                                  
000500BUILD-CATALOG-BY-FILTSET-EXIT.                                            
000510    EXIT.                                                                 
000520*-----------------------------------------------------------------        
000530                                                                          
000540BUILD-ONE-CATALOG-ROW.                                                    
000550                                                                          
000560    MOVE CT-CITY-NAME (CT-CITY-SUB)  TO CAT-CITY-NAME (CAT-IDX).          
000570    MOVE CT-BLS-COUNT (CT-BLS-SUB)   TO CAT-BL-CNT (CAT-IDX).             
000580    MOVE CT-BLS-LINE (CT-BLS-SUB 1)  TO CAT-BUS-LINES (CAT-IDX 1).        
000590    MOVE CT-BLS-LINE (CT-BLS-SUB 2)  TO CAT-BUS-LINES (CAT-IDX 2).        
000600    MOVE CT-FS-STATUS-CNT (CT-FS-SUB)                                     
000610                                     TO CAT-STATUS-CNT (CAT-IDX).         
000620    MOVE CT-FS-STATUS (CT-FS-SUB 1)                                       
000630                             TO CAT-STATUS-IDS (CAT-IDX 1).               
000640    MOVE CT-FS-STATUS (CT-FS-SUB 2)                                       
000650                             TO CAT-STATUS-IDS (CAT-IDX 2).               
000660    MOVE CT-FS-GRADE-CNT (CT-FS-SUB) TO CAT-GRADE-CNT (CAT-IDX).          
000670    MOVE CT-FS-GRADE (CT-FS-SUB 1)   TO CAT-GRADES (CAT-IDX 1).           
000680    MOVE CT-FS-GRADE (CT-FS-SUB 2)   TO CAT-GRADES (CAT-IDX 2).           
000690    MOVE CT-FS-GRADE (CT-FS-SUB 3)   TO CAT-GRADES (CAT-IDX 3).           
000700    MOVE CT-FS-VISIBLE (CT-FS-SUB)   TO CAT-VISIBLE (CAT-IDX).            
000710    MOVE CT-FS-OPEN (CT-FS-SUB)      TO CAT-IS-OPEN (CAT-IDX).            
000720                                                                          
000730    MOVE CAT-CITY-NAME (CAT-IDX) TO PS-CITY-NAME.                         
000740    MOVE CAT-BL-CNT (CAT-IDX)    TO PS-BL-CNT.                            
000750    MOVE CAT-BUS-LINES (CAT-IDX 1) TO PS-BUS-LINES (1).                   
000760    MOVE CAT-BUS-LINES (CAT-IDX 2) TO PS-BUS-LINES (2).                   
000770    MOVE SPACES                  TO PS-BUS-LINES (3).                     
000780    MOVE CAT-GRADE-CNT (CAT-IDX) TO PS-GRADE-CNT.                         
000790    MOVE CAT-GRADES (CAT-IDX 1)  TO PS-GRADES (1).                        
000800    PERFORM SCORE-TASK-PRIORITY.                                          
000810    MOVE PS-PRIORITY TO CAT-PRIORITY (CAT-IDX).                           
000820BUILD-ONE-CATALOG-ROW-EXIT.                                               
000830    EXIT.                                                                 
