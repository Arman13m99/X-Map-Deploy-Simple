000100*----------------------------------------------------------------         
000110*  wscatlg.cbl                                                            
000120*  The 3-city by 6-business-line-set by 3-filter-set common-              
000130*  combination catalog used by the WARMUP run mode, built the             
000140*  old FILLER-table-plus-REDEFINES way since OCCURS entries               
000150*  cannot each carry their own VALUE clause.                              
000160*----------------------------------------------------------------         
000170*  07/19/96  T.OYELARAN ORIGINAL - WARM-UP CATALOG PROJECT                
000180*  09/23/02  M.ESKANDARI CITY/BUS-LINE LITS LOWERCASED TO MATCH   TKT2078 
000190*----------------------------------------------------------------         
000200                                                                          
000210    01  CT-CITY-TABLE.                                                    
000220        05  FILLER                  PIC X(15) VALUE "tehran".             
000230        05  FILLER                  PIC X(15) VALUE "mashhad".            
000240        05  FILLER                  PIC X(15) VALUE "shiraz".             
000250    01  CT-CITY-LIST REDEFINES CT-CITY-TABLE.                             
000260        05  CT-CITY-NAME            PIC X(15) OCCURS 3 TIMES.             
000270                                                                          
000280    01  CT-BUSLINE-FLAT.                                                  
000290        05  FILLER                  PIC 9(1) VALUE 1.                     
000300        05  FILLER                  PIC X(15) VALUE "restaurant".         
000310        05  FILLER                  PIC X(15) VALUE SPACES.               
000320        05  FILLER                  PIC 9(1) VALUE 1.                     
000330        05  FILLER                  PIC X(15) VALUE "coffee".             
000340        05  FILLER                  PIC X(15) VALUE SPACES.               
000350        05  FILLER                  PIC 9(1) VALUE 1.                     
000360        05  FILLER                  PIC X(15) VALUE "bakery".             
000370        05  FILLER                  PIC X(15) VALUE SPACES.               
000380        05  FILLER                  PIC 9(1) VALUE 1.                     
000390        05  FILLER                  PIC X(15) VALUE "supermarket".        
000400        05  FILLER                  PIC X(15) VALUE SPACES.               
000410        05  FILLER                  PIC 9(1) VALUE 2.                     
000420        05  FILLER                  PIC X(15) VALUE "restaurant".         
000430        05  FILLER                  PIC X(15) VALUE "coffee".             
000440        05  FILLER                  PIC 9(1) VALUE 2.                     
000450        05  FILLER                  PIC X(15) VALUE "restaurant".         
000460        05  FILLER                  PIC X(15) VALUE "bakery".             
000470    01  CT-BUSLINE-SET REDEFINES CT-BUSLINE-FLAT.                         
000480        05  CT-BLS-ENTRY OCCURS 6 TIMES.                                  
000490            10  CT-BLS-COUNT        PIC 9(1).                             
000500            10  CT-BLS-LINE         PIC X(15) OCCURS 2 TIMES.             
000510                                                                          
000520    01  CT-FILTSET-FLAT.                                                  
000530        05  FILLER                  PIC 9(1) VALUE 1.                     
000540        05  FILLER                  PIC 9(2) VALUE 5.                     
000550        05  FILLER                  PIC 9(2) VALUE 0.                     
000560        05  FILLER                  PIC 9(1) VALUE 2.                     
000570        05  FILLER                  PIC X(8) VALUE "A".                   
000580        05  FILLER                  PIC X(8) VALUE "A+".                  
000590        05  FILLER                  PIC X(8) VALUE SPACES.                
000600        05  FILLER                  PIC X(1) VALUE "1".                   
000610        05  FILLER                  PIC X(1) VALUE SPACE.                 
000620        05  FILLER                  PIC 9(1) VALUE 1.                     
000630        05  FILLER                  PIC 9(2) VALUE 5.                     
000640        05  FILLER                  PIC 9(2) VALUE 0.                     
000650        05  FILLER                  PIC 9(1) VALUE 1.                     
000660        05  FILLER                  PIC X(8) VALUE "A+".                  
000670        05  FILLER                  PIC X(8) VALUE SPACES.                
000680        05  FILLER                  PIC X(8) VALUE SPACES.                
000690        05  FILLER                  PIC X(1) VALUE "1".                   
000700        05  FILLER                  PIC X(1) VALUE "1".                   
000710        05  FILLER                  PIC 9(1) VALUE 2.                     
000720        05  FILLER                  PIC 9(2) VALUE 5.                     
000730        05  FILLER                  PIC 9(2) VALUE 4.                     
000740        05  FILLER                  PIC 9(1) VALUE 3.                     
000750        05  FILLER                  PIC X(8) VALUE "A".                   
000760        05  FILLER                  PIC X(8) VALUE "A+".                  
000770        05  FILLER                  PIC X(8) VALUE "B".                   
000780        05  FILLER                  PIC X(1) VALUE "1".                   
000790        05  FILLER                  PIC X(1) VALUE SPACE.                 
000800    01  CT-FILTSET REDEFINES CT-FILTSET-FLAT.                             
000810        05  CT-FS-ENTRY OCCURS 3 TIMES.                                   
000820            10  CT-FS-STATUS-CNT    PIC 9(1).                             
000830            10  CT-FS-STATUS        PIC 9(2) OCCURS 2 TIMES.              
000840            10  CT-FS-GRADE-CNT     PIC 9(1).                             
000850            10  CT-FS-GRADE         PIC X(8) OCCURS 3 TIMES.              
000860            10  CT-FS-VISIBLE       PIC X(1).                             
000870            10  CT-FS-OPEN          PIC X(1).                             
000880                                                                          
000890    01  CAT-COMBO-TABLE.                                                  
000900        05  CAT-COMBO-ENTRY OCCURS 54 TIMES INDEXED BY CAT-IDX.           
000910            10  CAT-CITY-NAME           PIC X(15).                        
000920            10  CAT-BL-CNT              PIC 9(1).                         
000930            10  CAT-BUS-LINES           PIC X(15) OCCURS 2 TIMES.         
000940            10  CAT-STATUS-CNT          PIC 9(1).                         
000950            10  CAT-STATUS-IDS          PIC 9(2) OCCURS 2 TIMES.          
000960            10  CAT-GRADE-CNT           PIC 9(1).                         
000970            10  CAT-GRADES              PIC X(8) OCCURS 3 TIMES.          
000980            10  CAT-VISIBLE             PIC X(1).                         
000990            10  CAT-IS-OPEN             PIC X(1).                         
001000            10  CAT-PRIORITY            PIC 9(1).                         
001010    01  CAT-COMBO-COUNT               PIC 9(2) COMP VALUE 54.             
001020    01  CT-CITY-SUB                   PIC 9(1) COMP.                      
001030    01  CT-BLS-SUB                    PIC 9(1) COMP.                      
001040    01  CT-FS-SUB                     PIC 9(1) COMP.                      
