000100IDENTIFICATION DIVISION.                                                  
000110PROGRAM-ID. coverage-grid-cache.                                          
000120AUTHOR. T. OYELARAN.                                                      
000130INSTALLATION. PARS METRO MARKETING SVCS - EDP DEPT.                       
000140DATE-WRITTEN. 02/11/94.                                                   
000150DATE-COMPILED.                                                            
000160SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                               
000170*----------------------------------------------------------------         
000180*  COVERAGE-GRID-CACHE is the GET-OR-CALCULATE engine.  GRIDCALC          
000190*  mode answers one request; WARMUP mode drives the 54-row common-        
000200*  combination catalog for tehran's high-priority rows.  Either           
000210*  way the preload queue is drained in-line before the run ends           
000220*  so nothing is left half-cached when the step completes.                
000230*----------------------------------------------------------------         
000240*  02/11/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000250*  07/19/96  T.OYELARAN WARMUP MODE, SHARES CATALOG W/ BATCH              
000260*  03/02/98  R.PATEL    Y2K SWEEP - TIMESTAMPS FROM PL-GENERAL            
000270*  11/09/97  R.PATEL    POINT FILE REKEYED, OLD ROWS PURGED FIRST         
000280*  09/02/02  M.ESKANDARI GRID POINTS NOW SAMPLED FROM ORDER MASTER        
000290*  09/02/02  M.ESKANDARI TARGET-VALUE TABLE ADDED          TKT2061TKT2061 
000300*  09/16/02  M.ESKANDARI STATUS/GRADE/VISIBLE CARRIED TO KEY      TKT2071 
000310*  09/23/02  M.ESKANDARI CATALOG/ALL-SENTINEL CASE FIX            TKT2078 
000320*  09/23/02  M.ESKANDARI DRAIN NOW CARRIES FILTER SUBSET TKT2079  TKT2079 
000330*----------------------------------------------------------------         
000340ENVIRONMENT DIVISION.                                                     
000350CONFIGURATION SECTION.                                                    
000360SPECIAL-NAMES.                                                            
000370    C01 IS TOP-OF-FORM                                                    
000380    CLASS VALID-DIGIT IS "0" THRU "9"                                     
000390    UPSI-0 ON STATUS IS RERUN-REQUESTED                                   
000400           OFF STATUS IS NORMAL-RUN.                                      
000410                                                                          
000420INPUT-OUTPUT SECTION.                                                     
000430FILE-CONTROL.                                                             
000440                                                                          
000450    COPY "SLORDMS.CBL".                                                   
000460    COPY "SLVNDMS.CBL".                                                   
000470    COPY "SLCVCACH.CBL".                                                  
000480    COPY "SLCVPNT.CBL".                                                   
000490    COPY "SLMETA.CBL".                                                    
000500                                                                          
000510DATA DIVISION.                                                            
000520   FILE SECTION.                                                          
000530                                                                          
000540    COPY "FDORDMS.CBL".                                                   
000550    COPY "FDVNDMS.CBL".                                                   
000560    COPY "FDCVCACH.CBL".                                                  
000570    COPY "FDCVPNT.CBL".                                                   
000580    COPY "FDMETA.CBL".                                                    
000590                                                                          
000600   WORKING-STORAGE SECTION.                                               
000610                                                                          
000620    COPY "wsgenrl.cbl".                                                   
000630    COPY "wscache.cbl".                                                   
000640    COPY "wscatlg.cbl".                                                   
000650                                                                          
000660    01  FS-ORDER-MASTER              PIC X(2).                            
000670    01  FS-VENDOR-MASTER             PIC X(2).                            
000680    01  FS-COVERAGE-CACHE            PIC X(2).                            
000690    01  FS-COVERAGE-POINT            PIC X(2).                            
000700    01  FS-METADATA                  PIC X(2).                            
000710                                                                          
000720    01  W-END-OF-ORDER-MASTER        PIC X.                               
000730        88  END-OF-ORDER-MASTER          VALUE "Y".                       
000740    01  W-END-OF-VENDOR-MASTER       PIC X.                               
000750        88  END-OF-VENDOR-MASTER         VALUE "Y".                       
000760    01  W-DELETE-MORE-SW             PIC X.                               
000770        88  W-DELETE-MORE                VALUE "Y".                       
000780    01  W-CACHE-HIT-SW               PIC X.                               
000790        88  W-CACHE-HIT                  VALUE "Y".                       
000800    01  W-PERSIST-FOUND-SW           PIC X.                               
000810        88  W-PERSIST-FOUND              VALUE "Y".                       
000820                                                                          
000830    01  W-POINTS-WRITTEN             PIC 9(6) COMP.                       
000840    01  W-ORDER-SUB                  PIC 9(7) COMP.                       
000850    01  W-ORDER-IDX0                 PIC 9(7) COMP.                       
000860    01  W-INIT-SUB                   PIC 9(3) COMP.                       
000870                                                                          
000880    01  FV-MATCH-SW                  PIC X.                               
000890        88  FV-MATCH-OK                  VALUE "Y".                       
000900    01  FV-LIST-HIT-SW               PIC X.                               
000910        88  FV-LIST-HIT                  VALUE "Y".                       
000920    01  FV-SUB                       PIC 9(2) COMP.                       
000930                                                                          
000940*  GK- FIELDS -- CACHE-KEY DIGEST BUILDER, SEE PL-CACHE-KEY.CBL.          
000950    01  GK-CITY-NAME                 PIC X(15).                           
000960    01  GK-BL-CNT                    PIC 9(1).                            
000970    01  GK-BUS-LINES                 PIC X(15) OCCURS 3 TIMES.            
000980    01  GK-STATUS-CNT                PIC 9(1).                            
000990    01  GK-STATUS-IDS                PIC 9(2) OCCURS 5 TIMES.             
001000    01  GK-GRADE-CNT                 PIC 9(1).                            
001010    01  GK-GRADES                    PIC X(8) OCCURS 5 TIMES.             
001020    01  GK-VISIBLE                   PIC X(1).                            
001030    01  GK-OPEN                      PIC X(1).                            
001040    01  GK-SWAP-15                   PIC X(15).                           
001050    01  GK-SWAP-2                    PIC 9(2).                            
001060    01  GK-SWAP-8                    PIC X(8).                            
001070    01  GK-I                         PIC 9(2) COMP.                       
001080    01  GK-J                         PIC 9(2) COMP.                       
001090    01  GK-CANON-STRING              PIC X(112).                          
001100    01  GK-CANON-LEN                 PIC 9(3) COMP.                       
001110    01  GK-CHAR-POS                  PIC 9(3) COMP.                       
001120    01  GK-ONE-CHAR                  PIC X.                               
001130    01  GK-CHAR-CODE                 PIC 9(2) COMP.                       
001140    01  GK-TAB-SUB                   PIC 9(2) COMP.                       
001150                                                                          
001160    01  GK-XLATE-FLAT.                                                    
001170        05  FILLER  PIC X VALUE "A".                                      
001180        05  FILLER  PIC 9(2) VALUE 1.                                     
001190        05  FILLER  PIC X VALUE "B".                                      
001200        05  FILLER  PIC 9(2) VALUE 2.                                     
001210        05  FILLER  PIC X VALUE "C".                                      
001220        05  FILLER  PIC 9(2) VALUE 3.                                     
001230        05  FILLER  PIC X VALUE "D".                                      
001240        05  FILLER  PIC 9(2) VALUE 4.                                     
001250        05  FILLER  PIC X VALUE "E".                                      
001260        05  FILLER  PIC 9(2) VALUE 5.                                     
001270        05  FILLER  PIC X VALUE "F".                                      
001280        05  FILLER  PIC 9(2) VALUE 6.                                     
001290        05  FILLER  PIC X VALUE "G".                                      
001300        05  FILLER  PIC 9(2) VALUE 7.                                     
001310        05  FILLER  PIC X VALUE "H".                                      
001320        05  FILLER  PIC 9(2) VALUE 8.                                     
001330        05  FILLER  PIC X VALUE "I".                                      
001340        05  FILLER  PIC 9(2) VALUE 9.                                     
001350        05  FILLER  PIC X VALUE "J".                                      
001360        05  FILLER  PIC 9(2) VALUE 10.                                    
001370        05  FILLER  PIC X VALUE "K".                                      
001380        05  FILLER  PIC 9(2) VALUE 11.                                    
001390        05  FILLER  PIC X VALUE "L".                                      
001400        05  FILLER  PIC 9(2) VALUE 12.                                    
001410        05  FILLER  PIC X VALUE "M".                                      
001420        05  FILLER  PIC 9(2) VALUE 13.                                    
001430        05  FILLER  PIC X VALUE "N".                                      
001440        05  FILLER  PIC 9(2) VALUE 14.                                    
001450        05  FILLER  PIC X VALUE "O".                                      
001460        05  FILLER  PIC 9(2) VALUE 15.                                    
001470        05  FILLER  PIC X VALUE "P".                                      
001480        05  FILLER  PIC 9(2) VALUE 16.                                    
001490        05  FILLER  PIC X VALUE "Q".                                      
001500        05  FILLER  PIC 9(2) VALUE 17.                                    
001510        05  FILLER  PIC X VALUE "R".                                      
001520        05  FILLER  PIC 9(2) VALUE 18.                                    
001530        05  FILLER  PIC X VALUE "S".                                      
001540        05  FILLER  PIC 9(2) VALUE 19.                                    
001550        05  FILLER  PIC X VALUE "T".                                      
001560        05  FILLER  PIC 9(2) VALUE 20.                                    
001570        05  FILLER  PIC X VALUE "U".                                      
001580        05  FILLER  PIC 9(2) VALUE 21.                                    
001590        05  FILLER  PIC X VALUE "V".                                      
001600        05  FILLER  PIC 9(2) VALUE 22.                                    
001610        05  FILLER  PIC X VALUE "W".                                      
001620        05  FILLER  PIC 9(2) VALUE 23.                                    
001630        05  FILLER  PIC X VALUE "X".                                      
001640        05  FILLER  PIC 9(2) VALUE 24.                                    
001650        05  FILLER  PIC X VALUE "Y".                                      
001660        05  FILLER  PIC 9(2) VALUE 25.                                    
001670        05  FILLER  PIC X VALUE "Z".                                      
001680        05  FILLER  PIC 9(2) VALUE 26.                                    
001690        05  FILLER  PIC X VALUE "0".                                      
001700        05  FILLER  PIC 9(2) VALUE 27.                                    
001710        05  FILLER  PIC X VALUE "1".                                      
001720        05  FILLER  PIC 9(2) VALUE 28.                                    
001730        05  FILLER  PIC X VALUE "2".                                      
001740        05  FILLER  PIC 9(2) VALUE 29.                                    
001750        05  FILLER  PIC X VALUE "3".                                      
001760        05  FILLER  PIC 9(2) VALUE 30.                                    
001770        05  FILLER  PIC X VALUE "4".                                      
001780        05  FILLER  PIC 9(2) VALUE 31.                                    
001790        05  FILLER  PIC X VALUE "5".                                      
001800        05  FILLER  PIC 9(2) VALUE 32.                                    
001810        05  FILLER  PIC X VALUE "6".                                      
001820        05  FILLER  PIC 9(2) VALUE 33.                                    
001830        05  FILLER  PIC X VALUE "7".                                      
001840        05  FILLER  PIC 9(2) VALUE 34.                                    
001850        05  FILLER  PIC X VALUE "8".                                      
001860        05  FILLER  PIC 9(2) VALUE 35.                                    
001870        05  FILLER  PIC X VALUE "9".                                      
001880        05  FILLER  PIC 9(2) VALUE 36.                                    
001890        05  FILLER  PIC X VALUE SPACE.                                    
001900        05  FILLER  PIC 9(2) VALUE 37.                                    
001910        05  FILLER  PIC X VALUE "+".                                      
001920        05  FILLER  PIC 9(2) VALUE 38.                                    
001930        05  FILLER  PIC X VALUE "-".                                      
001940        05  FILLER  PIC 9(2) VALUE 39.                                    
001950        05  FILLER  PIC X VALUE ".".                                      
001960        05  FILLER  PIC 9(2) VALUE 40.                                    
001970        05  FILLER  PIC X VALUE ",".                                      
001980        05  FILLER  PIC 9(2) VALUE 41.                                    
001990    01  GK-XLATE-TABLE REDEFINES GK-XLATE-FLAT.                           
002000        05  GK-XLATE-ENTRY OCCURS 41 TIMES.                               
002010            10  GK-TAB-CHAR          PIC X.                               
002020            10  GK-TAB-CODE          PIC 9(2).                            
002030                                                                          
002040    01  GK-LANE1-ACC                 PIC 9(8) COMP.                       
002050    01  GK-LANE2-ACC                 PIC 9(8) COMP.                       
002060    01  GK-LANE3-ACC                 PIC 9(8) COMP.                       
002070    01  GK-LANE4-ACC                 PIC 9(8) COMP.                       
002080    01  GK-MOD-REM                   PIC 9(10) COMP.                      
002090    01  GK-MOD-QUOT                  PIC 9(9) COMP.                       
002100    01  GK-DIGEST-OUT                PIC X(32).                           
002110    01  GK-DIGEST-OUT-R REDEFINES GK-DIGEST-OUT.                          
002120        05  GK-DIGEST-LANE1          PIC 9(8).                            
002130        05  GK-DIGEST-LANE2          PIC 9(8).                            
002140        05  GK-DIGEST-LANE3          PIC 9(8).                            
002150        05  GK-DIGEST-LANE4          PIC 9(8).                            
002160                                                                          
002170*  PS- FIELDS -- PRIORITY SCORER, SEE PL-PRIORITY-SCORE.CBL.              
002180    01  PS-PRIORITY                  PIC 9(1).                            
002190    01  PS-CITY-NAME                 PIC X(15).                           
002200    01  PS-BL-CNT                    PIC 9(1).                            
002210    01  PS-BUS-LINES                 PIC X(15) OCCURS 3 TIMES.            
002220    01  PS-GRADE-CNT                 PIC 9(1).                            
002230    01  PS-GRADES                    PIC X(8) OCCURS 5 TIMES.             
002240    01  PS-RESTAURANT-SW             PIC X.                               
002250        88  PS-RESTAURANT-FOUND          VALUE "Y".                       
002260    01  PS-SUB                       PIC 9(2) COMP.                       
002270                                                                          
002280*  GC- FIELDS -- DISTANCE/RATIO/GRID MATH, SEE PL-GRID-COMPUTE.           
002290    01  GC-LAT1                      PIC S9(3)V9(6).                      
002300    01  GC-LAT2                      PIC S9(3)V9(6).                      
002310    01  GC-LNG1                      PIC S9(3)V9(6).                      
002320    01  GC-LNG2                      PIC S9(3)V9(6).                      
002330    01  GC-MEAN-LAT                  PIC S9(3)V9(6).                      
002340    01  GC-MEAN-LAT-DEG              PIC 9(3).                            
002350    01  GC-COS-MEAN-LAT              PIC 9V9(6).                          
002360    01  GC-DX-DEG                    PIC S9(3)V9(6).                      
002370    01  GC-DY-DEG                    PIC S9(3)V9(6).                      
002380    01  GC-DX-KM                     PIC S9(5)V9(3).                      
002390    01  GC-DY-KM                     PIC S9(5)V9(3).                      
002400    01  GC-DIST-SQ                   PIC S9(9)V9(6).                      
002410    01  GC-SQRT-X                    PIC S9(5)V9(3).                      
002420    01  GC-DISTANCE                  PIC S9(5)V9(3).                      
002430    01  GC-TOTAL-POINTS              PIC 9(7) COMP.                       
002440    01  GC-MAX-GRID-POINTS           PIC 9(7) COMP VALUE 300.             
002450    01  GC-KEEP-EVERY                PIC 9(7) COMP.                       
002460    01  GC-DIV-QUOT                  PIC 9(7) COMP.                       
002470    01  GC-DIV-REM                   PIC 9(7) COMP.                       
002480                                                                          
002490    01  GC-COS-FLAT.                                                      
002500        05  FILLER  PIC 9V9(6) VALUE 1.000000.                            
002510        05  FILLER  PIC 9V9(6) VALUE 0.999848.                            
002520        05  FILLER  PIC 9V9(6) VALUE 0.999391.                            
002530        05  FILLER  PIC 9V9(6) VALUE 0.998630.                            
002540        05  FILLER  PIC 9V9(6) VALUE 0.997564.                            
002550        05  FILLER  PIC 9V9(6) VALUE 0.996195.                            
002560        05  FILLER  PIC 9V9(6) VALUE 0.994522.                            
002570        05  FILLER  PIC 9V9(6) VALUE 0.992546.                            
002580        05  FILLER  PIC 9V9(6) VALUE 0.990268.                            
002590        05  FILLER  PIC 9V9(6) VALUE 0.987688.                            
002600        05  FILLER  PIC 9V9(6) VALUE 0.984808.                            
002610        05  FILLER  PIC 9V9(6) VALUE 0.981627.                            
002620        05  FILLER  PIC 9V9(6) VALUE 0.978148.                            
002630        05  FILLER  PIC 9V9(6) VALUE 0.974370.                            
002640        05  FILLER  PIC 9V9(6) VALUE 0.970296.                            
002650        05  FILLER  PIC 9V9(6) VALUE 0.965926.                            
002660        05  FILLER  PIC 9V9(6) VALUE 0.961262.                            
002670        05  FILLER  PIC 9V9(6) VALUE 0.956305.                            
002680        05  FILLER  PIC 9V9(6) VALUE 0.951057.                            
002690        05  FILLER  PIC 9V9(6) VALUE 0.945519.                            
002700        05  FILLER  PIC 9V9(6) VALUE 0.939693.                            
002710        05  FILLER  PIC 9V9(6) VALUE 0.933580.                            
002720        05  FILLER  PIC 9V9(6) VALUE 0.927184.                            
002730        05  FILLER  PIC 9V9(6) VALUE 0.920505.                            
002740        05  FILLER  PIC 9V9(6) VALUE 0.913545.                            
002750        05  FILLER  PIC 9V9(6) VALUE 0.906308.                            
002760        05  FILLER  PIC 9V9(6) VALUE 0.898794.                            
002770        05  FILLER  PIC 9V9(6) VALUE 0.891007.                            
002780        05  FILLER  PIC 9V9(6) VALUE 0.882948.                            
002790        05  FILLER  PIC 9V9(6) VALUE 0.874620.                            
002800        05  FILLER  PIC 9V9(6) VALUE 0.866025.                            
002810        05  FILLER  PIC 9V9(6) VALUE 0.857167.                            
002820        05  FILLER  PIC 9V9(6) VALUE 0.848048.                            
002830        05  FILLER  PIC 9V9(6) VALUE 0.838671.                            
002840        05  FILLER  PIC 9V9(6) VALUE 0.829038.                            
002850        05  FILLER  PIC 9V9(6) VALUE 0.819152.                            
002860        05  FILLER  PIC 9V9(6) VALUE 0.809017.                            
002870        05  FILLER  PIC 9V9(6) VALUE 0.798636.                            
002880        05  FILLER  PIC 9V9(6) VALUE 0.788011.                            
002890        05  FILLER  PIC 9V9(6) VALUE 0.777146.                            
002900        05  FILLER  PIC 9V9(6) VALUE 0.766044.                            
002910        05  FILLER  PIC 9V9(6) VALUE 0.754710.                            
002920        05  FILLER  PIC 9V9(6) VALUE 0.743145.                            
002930        05  FILLER  PIC 9V9(6) VALUE 0.731354.                            
002940        05  FILLER  PIC 9V9(6) VALUE 0.719340.                            
002950        05  FILLER  PIC 9V9(6) VALUE 0.707107.                            
002960        05  FILLER  PIC 9V9(6) VALUE 0.694658.                            
002970        05  FILLER  PIC 9V9(6) VALUE 0.681998.                            
002980        05  FILLER  PIC 9V9(6) VALUE 0.669131.                            
002990        05  FILLER  PIC 9V9(6) VALUE 0.656059.                            
003000        05  FILLER  PIC 9V9(6) VALUE 0.642788.                            
003010        05  FILLER  PIC 9V9(6) VALUE 0.629320.                            
003020        05  FILLER  PIC 9V9(6) VALUE 0.615661.                            
003030        05  FILLER  PIC 9V9(6) VALUE 0.601815.                            
003040        05  FILLER  PIC 9V9(6) VALUE 0.587785.                            
003050        05  FILLER  PIC 9V9(6) VALUE 0.573576.                            
003060        05  FILLER  PIC 9V9(6) VALUE 0.559193.                            
003070        05  FILLER  PIC 9V9(6) VALUE 0.544639.                            
003080        05  FILLER  PIC 9V9(6) VALUE 0.529919.                            
003090        05  FILLER  PIC 9V9(6) VALUE 0.515038.                            
003100        05  FILLER  PIC 9V9(6) VALUE 0.500000.                            
003110        05  FILLER  PIC 9V9(6) VALUE 0.484810.                            
003120        05  FILLER  PIC 9V9(6) VALUE 0.469472.                            
003130        05  FILLER  PIC 9V9(6) VALUE 0.453990.                            
003140        05  FILLER  PIC 9V9(6) VALUE 0.438371.                            
003150        05  FILLER  PIC 9V9(6) VALUE 0.422618.                            
003160        05  FILLER  PIC 9V9(6) VALUE 0.406737.                            
003170        05  FILLER  PIC 9V9(6) VALUE 0.390731.                            
003180        05  FILLER  PIC 9V9(6) VALUE 0.374607.                            
003190        05  FILLER  PIC 9V9(6) VALUE 0.358368.                            
003200        05  FILLER  PIC 9V9(6) VALUE 0.342020.                            
003210        05  FILLER  PIC 9V9(6) VALUE 0.325568.                            
003220        05  FILLER  PIC 9V9(6) VALUE 0.309017.                            
003230        05  FILLER  PIC 9V9(6) VALUE 0.292372.                            
003240        05  FILLER  PIC 9V9(6) VALUE 0.275637.                            
003250        05  FILLER  PIC 9V9(6) VALUE 0.258819.                            
003260        05  FILLER  PIC 9V9(6) VALUE 0.241922.                            
003270        05  FILLER  PIC 9V9(6) VALUE 0.224951.                            
003280        05  FILLER  PIC 9V9(6) VALUE 0.207912.                            
003290        05  FILLER  PIC 9V9(6) VALUE 0.190809.                            
003300        05  FILLER  PIC 9V9(6) VALUE 0.173648.                            
003310        05  FILLER  PIC 9V9(6) VALUE 0.156434.                            
003320        05  FILLER  PIC 9V9(6) VALUE 0.139173.                            
003330        05  FILLER  PIC 9V9(6) VALUE 0.121869.                            
003340        05  FILLER  PIC 9V9(6) VALUE 0.104528.                            
003350        05  FILLER  PIC 9V9(6) VALUE 0.087156.                            
003360        05  FILLER  PIC 9V9(6) VALUE 0.069756.                            
003370        05  FILLER  PIC 9V9(6) VALUE 0.052336.                            
003380        05  FILLER  PIC 9V9(6) VALUE 0.034899.                            
003390        05  FILLER  PIC 9V9(6) VALUE 0.017452.                            
003400        05  FILLER  PIC 9V9(6) VALUE 0.000000.                            
003410    01  GC-COS-TABLE REDEFINES GC-COS-FLAT.                               
003420        05  GC-COS-OF               PIC 9V9(6) OCCURS 91 TIMES.           
003430                                                                          
003440*  VW- FIELDS -- FILTERED-VENDOR WORK TABLE FOR ONE GRID CALL.            
003450    01  VW-VENDOR-TABLE.                                                  
003460        05  VW-VENDOR-ENTRY OCCURS 300 TIMES INDEXED BY VW-IDX.           
003470            10  VW-LATITUDE          PIC S9(3)V9(6).                      
003480            10  VW-LONGITUDE         PIC S9(3)V9(6).                      
003490            10  VW-RADIUS            PIC S9(3)V9(3).                      
003500    01  VW-VENDOR-COUNT              PIC 9(3) COMP.                       
003510                                                                          
003520*  GT- FIELDS -- (AREA, BUSINESS-LINE) TARGET COUNTS, SAME OLD            
003530*  FILLER-TABLE TRICK.  WIDENED AS MARKETING AREAS ARE ADDED.             
003540    01  GT-TARGET-FLAT.                                                   
003550        05  FILLER PIC X(30) VALUE "VALIASR".                             
003560        05  FILLER PIC X(15) VALUE "restaurant".                          
003570        05  FILLER PIC S9(5)V9(2) VALUE 15.00.                            
003580        05  FILLER PIC X(30) VALUE "VALIASR".                             
003590        05  FILLER PIC X(15) VALUE "coffee".                              
003600        05  FILLER PIC S9(5)V9(2) VALUE 9.00.                             
003610        05  FILLER PIC X(30) VALUE "TAJRISH".                             
003620        05  FILLER PIC X(15) VALUE "restaurant".                          
003630        05  FILLER PIC S9(5)V9(2) VALUE 12.00.                            
003640        05  FILLER PIC X(30) VALUE "TAJRISH".                             
003650        05  FILLER PIC X(15) VALUE "bakery".                              
003660        05  FILLER PIC S9(5)V9(2) VALUE 6.00.                             
003670        05  FILLER PIC X(30) VALUE "SAADAT ABAD".                         
003680        05  FILLER PIC X(15) VALUE "supermarket".                         
003690        05  FILLER PIC S9(5)V9(2) VALUE 4.00.                             
003700        05  FILLER PIC X(30) VALUE "NARMAK".                              
003710        05  FILLER PIC X(15) VALUE "restaurant".                          
003720        05  FILLER PIC S9(5)V9(2) VALUE 8.00.                             
003730    01  GT-TARGET-TABLE REDEFINES GT-TARGET-FLAT.                         
003740        05  GT-TARGET-ENTRY OCCURS 6 TIMES.                               
003750            10  GT-AREA              PIC X(30).                           
003760            10  GT-BUS-LINE          PIC X(15).                           
003770            10  GT-TARGET            PIC S9(5)V9(2).                      
003780    01  GT-SUB                       PIC 9(1) COMP.                       
003790    01  GT-FOUND-SW                  PIC X.                               
003800        88  GT-FOUND                     VALUE "Y".                       
003810                                                                          
003820   LINKAGE SECTION.                                                       
003830                                                                          
003840*  CI-CONTROL-RECORD LAYOUT MUST MATCH FDCTLIN.CBL EXACTLY --             
003850*  PASSED BY REFERENCE FROM COVERAGE-BATCH-DRIVER.                        
003860    01  CI-CONTROL-RECORD.                                                
003870        05  CI-RUN-MODE             PIC X(10).                            
003880            88  CI-MODE-GRID            VALUE "GRIDCALC".                 
003890            88  CI-MODE-WARMUP          VALUE "WARMUP".                   
003900        05  CI-ORDER-FILTER.                                              
003910            10  CI-ORD-CITY-NAME        PIC X(15).                        
003920            10  CI-ORD-START-DATE       PIC X(19).                        
003930            10  CI-ORD-END-DATE         PIC X(19).                        
003940            10  CI-ORD-BL-CNT           PIC 9(1).                         
003950            10  CI-ORD-BUS-LINES        PIC X(15) OCCURS 4 TIMES.         
003960            10  CI-ORD-VC-CNT           PIC 9(2).                         
003970            10  CI-ORD-VENDOR-CODES     PIC X(10) OCCURS 10 TIMES.        
003980        05  CI-VENDOR-FILTER.                                             
003990            10  CI-FILT-CITY-NAME       PIC X(15).                        
004000            10  CI-FILT-STATUS-CNT      PIC 9(1).                         
004010            10  CI-FILT-STATUS-IDS      PIC 9(2) OCCURS 5 TIMES.          
004020            10  CI-FILT-GRADE-CNT       PIC 9(1).                         
004030            10  CI-FILT-GRADES          PIC X(8) OCCURS 5 TIMES.          
004040            10  CI-FILT-VISIBLE         PIC X(1).                         
004050            10  CI-FILT-IS-OPEN         PIC X(1).                         
004060            10  CI-FILT-BL-CNT          PIC 9(1).                         
004070            10  CI-FILT-BUS-LINES       PIC X(15) OCCURS 3 TIMES.         
004080        05  CI-GRID-REQUEST.                                              
004090            10  CI-GRID-CITY-NAME       PIC X(15).                        
004100            10  CI-GRID-BL-CNT          PIC 9(1).                         
004110            10  CI-GRID-BUS-LINES       PIC X(15) OCCURS 3 TIMES.         
004120            10  CI-GRID-FORCE-RECALC    PIC X(1).                         
004130            10  CI-GRID-STATUS-CNT      PIC 9(1).                         
004140            10  CI-GRID-STATUS-IDS      PIC 9(2) OCCURS 5 TIMES.          
004150            10  CI-GRID-GRADE-CNT       PIC 9(1).                         
004160            10  CI-GRID-GRADES          PIC X(8) OCCURS 5 TIMES.          
004170            10  CI-GRID-VISIBLE         PIC X(1).                         
004180            10  CI-GRID-IS-OPEN         PIC X(1).                         
004190        05  CI-CLEANUP-RETAIN-DAYS      PIC 9(3).                         
004200        05  FILLER                      PIC X(20).                        
004210*----------------------------------------------------------------         
004220                                                                          
004230PROCEDURE DIVISION USING CI-CONTROL-RECORD.                               
004240                                                                          
004250    PERFORM BUILD-RUN-TIMESTAMP.                                          
004260    PERFORM INITIALIZE-WORK-TABLES.                                       
004270                                                                          
004280    OPEN I-O COVERAGE-CACHE-FILE.                                         
004290    OPEN I-O COVERAGE-POINT-FILE.                                         
004300    OPEN I-O METADATA-FILE.                                               
004310    MOVE 0 TO W-POINTS-WRITTEN.                                           
004320                                                                          
004330    IF CI-MODE-GRID                                                       
004340       PERFORM GET-OR-CALCULATE-GRID                                      
004350    ELSE                                                                  
004360       IF CI-MODE-WARMUP                                                  
004370          PERFORM RUN-WARMUP-SELECTION.                                   
004380                                                                          
004390    PERFORM DRAIN-PRELOAD-QUEUE.                                          
004400    PERFORM SAVE-CACHE-STATISTICS.                                        
004410                                                                          
004420    CLOSE COVERAGE-CACHE-FILE.                                            
004430    CLOSE COVERAGE-POINT-FILE.                                            
004440    CLOSE METADATA-FILE.                                                  
004450                                                                          
004460    DISPLAY "CGC - GRID POINTS WRITTEN " W-POINTS-WRITTEN.                
004470                                                                          
004480    EXIT PROGRAM.                                                         
004490                                                                          
004500    STOP RUN.                                                             
004510*----------------------------------------------------------------         
004520                                                                          
004530INITIALIZE-WORK-TABLES.                                                   
004540                                                                          
004550    MOVE ZERO TO MC-CACHE-COUNT.                                          
004560    SET MC-IDX TO 1.                                                      
004570    PERFORM CLEAR-ONE-MEMORY-SLOT VARYING MC-IDX FROM 1 BY 1              
004580        UNTIL MC-IDX > 50.                                                
004590                                                                          
004600    MOVE ZERO TO PQ-QUEUE-COUNT.                                          
004610    SET PQ-IDX TO 1.                                                      
004620    PERFORM CLEAR-ONE-QUEUE-SLOT VARYING PQ-IDX FROM 1 BY 1               
004630        UNTIL PQ-IDX > 200.                                               
004640INITIALIZE-WORK-TABLES-EXIT.                                              
004650    EXIT.                                                                 
004660*----------------------------------------------------------------         
004670                                                                          
004680CLEAR-ONE-MEMORY-SLOT.                                                    
004690                                                                          
004700    MOVE "N" TO MC-ENTRY-USED (MC-IDX).                                   
004710CLEAR-ONE-MEMORY-SLOT-EXIT.                                               
004720    EXIT.                                                                 
004730*----------------------------------------------------------------         
004740                                                                          
004750CLEAR-ONE-QUEUE-SLOT.                                                     
004760                                                                          
004770    MOVE "N" TO PQ-TASK-USED (PQ-IDX).                                    
004780CLEAR-ONE-QUEUE-SLOT-EXIT.                                                
004790    EXIT.                                                                 
004800*----------------------------------------------------------------         
004810                                                                          
004820GET-OR-CALCULATE-GRID.                                                    
004830                                                                          
004840    PERFORM BUILD-GRID-CACHE-KEY-FIELDS.                                  
004850    PERFORM BUILD-CACHE-KEY.                                              
004860    PERFORM RUN-GET-OR-CALCULATE.                                         
004870GET-OR-CALCULATE-GRID-EXIT.                                               
004880    EXIT.                                                                 
004890*----------------------------------------------------------------         
004900                                                                          
004910BUILD-GRID-CACHE-KEY-FIELDS.                                              
004920                                                                          
004930    MOVE CI-GRID-CITY-NAME       TO GK-CITY-NAME.                         
004940    MOVE CI-GRID-BL-CNT          TO GK-BL-CNT.                            
004950    MOVE CI-GRID-BUS-LINES (1)   TO GK-BUS-LINES (1).                     
004960    MOVE CI-GRID-BUS-LINES (2)   TO GK-BUS-LINES (2).                     
004970    MOVE CI-GRID-BUS-LINES (3)   TO GK-BUS-LINES (3).                     
004980    MOVE CI-GRID-STATUS-CNT      TO GK-STATUS-CNT.                        
004990    MOVE CI-GRID-STATUS-IDS (1)  TO GK-STATUS-IDS (1).                    
005000    MOVE CI-GRID-STATUS-IDS (2)  TO GK-STATUS-IDS (2).                    
005010    MOVE CI-GRID-STATUS-IDS (3)  TO GK-STATUS-IDS (3).                    
005020    MOVE CI-GRID-STATUS-IDS (4)  TO GK-STATUS-IDS (4).                    
005030    MOVE CI-GRID-STATUS-IDS (5)  TO GK-STATUS-IDS (5).                    
005040    MOVE CI-GRID-GRADE-CNT       TO GK-GRADE-CNT.                         
005050    MOVE CI-GRID-GRADES (1)      TO GK-GRADES (1).                        
005060    MOVE CI-GRID-GRADES (2)      TO GK-GRADES (2).                        
005070    MOVE CI-GRID-GRADES (3)      TO GK-GRADES (3).                        
005080    MOVE CI-GRID-GRADES (4)      TO GK-GRADES (4).                        
005090    MOVE CI-GRID-GRADES (5)      TO GK-GRADES (5).                        
005100    MOVE CI-GRID-VISIBLE         TO GK-VISIBLE.                           
005110    MOVE CI-GRID-IS-OPEN         TO GK-OPEN.                              
005120BUILD-GRID-CACHE-KEY-FIELDS-EXIT.                                         
005130    EXIT.                                                                 
005140*----------------------------------------------------------------         
005150                                                                          
005160RUN-GET-OR-CALCULATE.                                                     
005170                                                                          
005180    PERFORM BUILD-PRIORITY-FIELDS.                                        
005190    PERFORM SCORE-TASK-PRIORITY.                                          
005200                                                                          
005210    IF CI-GRID-FORCE-RECALC = "Y"                                         
005220       MOVE "N" TO W-CACHE-HIT-SW                                         
005230    ELSE                                                                  
005240       PERFORM LOOK-UP-MEMORY-CACHE                                       
005250       IF MC-FOUND                                                        
005260          MOVE "Y" TO W-CACHE-HIT-SW                                      
005270       ELSE                                                               
005280          PERFORM LOOK-UP-PERSISTENT-CACHE                                
005290          IF W-PERSIST-FOUND                                              
005300             MOVE "Y" TO W-CACHE-HIT-SW                                   
005310             PERFORM REFRESH-PERSISTENT-CACHE-HIT                         
005320             PERFORM PUT-MEMORY-CACHE                                     
005330          ELSE                                                            
005340             MOVE "N" TO W-CACHE-HIT-SW.                                  
005350                                                                          
005360    IF W-CACHE-HIT-SW NOT = "Y"                                           
005370       PERFORM ENQUEUE-PRELOAD-TASK                                       
005380       PERFORM COMPUTE-GRID-NOW                                           
005390       PERFORM PUT-MEMORY-CACHE.                                          
005400RUN-GET-OR-CALCULATE-EXIT.                                                
005410    EXIT.                                                                 
005420*----------------------------------------------------------------         
005430                                                                          
005440BUILD-PRIORITY-FIELDS.                                                    
005450                                                                          
005460    MOVE GK-CITY-NAME            TO PS-CITY-NAME.                         
005470    MOVE GK-BL-CNT                TO PS-BL-CNT.                           
005480    MOVE GK-BUS-LINES (1)         TO PS-BUS-LINES (1).                    
005490    MOVE GK-BUS-LINES (2)         TO PS-BUS-LINES (2).                    
005500    MOVE GK-BUS-LINES (3)         TO PS-BUS-LINES (3).                    
005510    MOVE GK-GRADE-CNT             TO PS-GRADE-CNT.                        
005520    MOVE GK-GRADES (1)            TO PS-GRADES (1).                       
005530BUILD-PRIORITY-FIELDS-EXIT.                                               
005540    EXIT.                                                                 
005550*----------------------------------------------------------------         
005560                                                                          
005570LOOK-UP-PERSISTENT-CACHE.                                                 
005580                                                                          
005590    MOVE GK-DIGEST-OUT TO CC-CACHE-KEY.                                   
005600    READ COVERAGE-CACHE-FILE                                              
005610        INVALID KEY MOVE "N" TO W-PERSIST-FOUND-SW                        
005620        NOT INVALID KEY MOVE "Y" TO W-PERSIST-FOUND-SW.                   
005630LOOK-UP-PERSISTENT-CACHE-EXIT.                                            
005640    EXIT.                                                                 
005650*----------------------------------------------------------------         
005660                                                                          
005670REFRESH-PERSISTENT-CACHE-HIT.                                             
005680                                                                          
005690    MOVE WG-RUN-TIMESTAMP TO CC-LAST-ACCESSED.                            
005700    REWRITE CC-CACHE-RECORD                                               
005710        INVALID KEY                                                       
005720           DISPLAY "CGC - REWRITE FAILED ON CACHE REFRESH".               
005730REFRESH-PERSISTENT-CACHE-HIT-EXIT.                                        
005740    EXIT.                                                                 
005750*----------------------------------------------------------------         
005760                                                                          
005770COMPUTE-GRID-NOW.                                                         
005780                                                                          
005790    PERFORM DELETE-OLD-POINTS-FOR-KEY.                                    
005800    PERFORM LOAD-FILTERED-VENDORS.                                        
005810    MOVE ZERO TO CP-POINT-SEQ.                                            
005820    IF VW-VENDOR-COUNT > ZERO                                             
005830       PERFORM COUNT-QUALIFYING-ORDERS                                    
005840       PERFORM LIMIT-GRID-SIZE                                            
005850       PERFORM BUILD-GRID-POINTS.                                         
005860    PERFORM WRITE-CACHE-HEADER.                                           
005870COMPUTE-GRID-NOW-EXIT.                                                    
005880    EXIT.                                                                 
005890*----------------------------------------------------------------         
005900                                                                          
005910DELETE-OLD-POINTS-FOR-KEY.                                                
005920                                                                          
005930    MOVE GK-DIGEST-OUT TO CP-CACHE-KEY.                                   
005940    MOVE ZERO TO CP-POINT-SEQ.                                            
005950    MOVE "Y" TO W-DELETE-MORE-SW.                                         
005960    START COVERAGE-POINT-FILE KEY IS NOT LESS THAN CP-POINT-KEY           
005970        INVALID KEY MOVE "N" TO W-DELETE-MORE-SW.                         
005980    IF W-DELETE-MORE                                                      
005990       PERFORM READ-POINT-FOR-DELETE                                      
006000       PERFORM DELETE-POINT-LOOP UNTIL NOT W-DELETE-MORE.                 
006010DELETE-OLD-POINTS-FOR-KEY-EXIT.                                           
006020    EXIT.                                                                 
006030*----------------------------------------------------------------         
006040                                                                          
006050READ-POINT-FOR-DELETE.                                                    
006060                                                                          
006070    READ COVERAGE-POINT-FILE NEXT RECORD                                  
006080        AT END MOVE "N" TO W-DELETE-MORE-SW.                              
006090READ-POINT-FOR-DELETE-EXIT.                                               
006100    EXIT.                                                                 
006110*----------------------------------------------------------------         
006120                                                                          
006130DELETE-POINT-LOOP.                                                        
006140                                                                          
006150    IF CP-CACHE-KEY = GK-DIGEST-OUT                                       
006160       DELETE COVERAGE-POINT-FILE RECORD                                  
006170           INVALID KEY                                                    
006180              DISPLAY "CGC - DELETE FAILED ON OLD POINT"                  
006190       PERFORM READ-POINT-FOR-DELETE                                      
006200    ELSE                                                                  
006210       MOVE "N" TO W-DELETE-MORE-SW.                                      
006220DELETE-POINT-LOOP-EXIT.                                                   
006230    EXIT.                                                                 
006240*----------------------------------------------------------------         
006250                                                                          
006260LOAD-FILTERED-VENDORS.                                                    
006270                                                                          
006280    MOVE CI-GRID-CITY-NAME       TO CI-FILT-CITY-NAME.                    
006290    MOVE CI-GRID-BL-CNT          TO CI-FILT-BL-CNT.                       
006300    MOVE CI-GRID-BUS-LINES (1)   TO CI-FILT-BUS-LINES (1).                
006310    MOVE CI-GRID-BUS-LINES (2)   TO CI-FILT-BUS-LINES (2).                
006320    MOVE CI-GRID-BUS-LINES (3)   TO CI-FILT-BUS-LINES (3).                
006330    MOVE CI-GRID-VISIBLE         TO CI-FILT-VISIBLE.                      
006340    MOVE CI-GRID-IS-OPEN         TO CI-FILT-IS-OPEN.                      
006350    MOVE CI-GRID-STATUS-CNT      TO CI-FILT-STATUS-CNT.                   
006360    MOVE CI-GRID-STATUS-IDS (1)  TO CI-FILT-STATUS-IDS (1).               
006370    MOVE CI-GRID-STATUS-IDS (2)  TO CI-FILT-STATUS-IDS (2).               
006380    MOVE CI-GRID-STATUS-IDS (3)  TO CI-FILT-STATUS-IDS (3).               
006390    MOVE CI-GRID-STATUS-IDS (4)  TO CI-FILT-STATUS-IDS (4).               
006400    MOVE CI-GRID-STATUS-IDS (5)  TO CI-FILT-STATUS-IDS (5).               
006410    MOVE CI-GRID-GRADE-CNT       TO CI-FILT-GRADE-CNT.                    
006420    MOVE CI-GRID-GRADES (1)      TO CI-FILT-GRADES (1).                   
006430    MOVE CI-GRID-GRADES (2)      TO CI-FILT-GRADES (2).                   
006440    MOVE CI-GRID-GRADES (3)      TO CI-FILT-GRADES (3).                   
006450    MOVE CI-GRID-GRADES (4)      TO CI-FILT-GRADES (4).                   
006460    MOVE CI-GRID-GRADES (5)      TO CI-FILT-GRADES (5).                   
006470                                                                          
006480    MOVE ZERO TO VW-VENDOR-COUNT.                                         
006490    OPEN INPUT VENDOR-MASTER-FILE.                                        
006500    MOVE "N" TO W-END-OF-VENDOR-MASTER.                                   
006510    PERFORM READ-VENDOR-FOR-GRID.                                         
006520    PERFORM COLLECT-VENDOR-FOR-GRID UNTIL END-OF-VENDOR-MASTER.           
006530    CLOSE VENDOR-MASTER-FILE.                                             
006540LOAD-FILTERED-VENDORS-EXIT.                                               
006550    EXIT.                                                                 
006560*----------------------------------------------------------------         
006570                                                                          
006580READ-VENDOR-FOR-GRID.                                                     
006590                                                                          
006600    READ VENDOR-MASTER-FILE NEXT RECORD                                   
006610        AT END MOVE "Y" TO W-END-OF-VENDOR-MASTER.                        
006620READ-VENDOR-FOR-GRID-EXIT.                                                
006630    EXIT.                                                                 
006640*----------------------------------------------------------------         
006650                                                                          
006660COLLECT-VENDOR-FOR-GRID.                                                  
006670                                                                          
006680    PERFORM MATCH-VENDOR-FILTER.                                          
006690    IF FV-MATCH-OK AND VW-VENDOR-COUNT < 300                              
006700       ADD 1 TO VW-VENDOR-COUNT                                           
006710       SET VW-IDX TO VW-VENDOR-COUNT                                      
006720       MOVE VM-LATITUDE          TO VW-LATITUDE (VW-IDX)                  
006730       MOVE VM-LONGITUDE         TO VW-LONGITUDE (VW-IDX)                 
006740       MOVE VM-RADIUS            TO VW-RADIUS (VW-IDX).                   
006750    PERFORM READ-VENDOR-FOR-GRID.                                         
006760COLLECT-VENDOR-FOR-GRID-EXIT.                                             
006770    EXIT.                                                                 
006780*----------------------------------------------------------------         
006790                                                                          
006800COUNT-QUALIFYING-ORDERS.                                                  
006810                                                                          
006820    MOVE ZERO TO GC-TOTAL-POINTS.                                         
006830    OPEN INPUT ORDER-MASTER-FILE.                                         
006840    MOVE "N" TO W-END-OF-ORDER-MASTER.                                    
006850    PERFORM READ-ORDER-FOR-GRID-COUNT.                                    
006860    PERFORM TALLY-ORDER-FOR-GRID UNTIL END-OF-ORDER-MASTER.               
006870    CLOSE ORDER-MASTER-FILE.                                              
006880COUNT-QUALIFYING-ORDERS-EXIT.                                             
006890    EXIT.                                                                 
006900*----------------------------------------------------------------         
006910                                                                          
006920READ-ORDER-FOR-GRID-COUNT.                                                
006930                                                                          
006940    READ ORDER-MASTER-FILE NEXT RECORD                                    
006950        AT END MOVE "Y" TO W-END-OF-ORDER-MASTER.                         
006960READ-ORDER-FOR-GRID-COUNT-EXIT.                                           
006970    EXIT.                                                                 
006980*----------------------------------------------------------------         
006990                                                                          
007000TALLY-ORDER-FOR-GRID.                                                     
007010                                                                          
007020    IF CI-GRID-CITY-NAME = SPACES OR CI-GRID-CITY-NAME = "all"            
007030       OR CI-GRID-CITY-NAME = OM-CITY-NAME                                
007040       ADD 1 TO GC-TOTAL-POINTS.                                          
007050    PERFORM READ-ORDER-FOR-GRID-COUNT.                                    
007060TALLY-ORDER-FOR-GRID-EXIT.                                                
007070    EXIT.                                                                 
007080*----------------------------------------------------------------         
007090                                                                          
007100BUILD-GRID-POINTS.                                                        
007110                                                                          
007120    MOVE ZERO TO W-ORDER-SUB.                                             
007130    MOVE ZERO TO CP-POINT-SEQ.                                            
007140    OPEN INPUT ORDER-MASTER-FILE.                                         
007150    MOVE "N" TO W-END-OF-ORDER-MASTER.                                    
007160    PERFORM READ-ORDER-FOR-GRID-BUILD.                                    
007170    PERFORM SAMPLE-ORDER-FOR-GRID UNTIL END-OF-ORDER-MASTER.              
007180    CLOSE ORDER-MASTER-FILE.                                              
007190BUILD-GRID-POINTS-EXIT.                                                   
007200    EXIT.                                                                 
007210*----------------------------------------------------------------         
007220                                                                          
007230READ-ORDER-FOR-GRID-BUILD.                                                
007240                                                                          
007250    READ ORDER-MASTER-FILE NEXT RECORD                                    
007260        AT END MOVE "Y" TO W-END-OF-ORDER-MASTER.                         
007270READ-ORDER-FOR-GRID-BUILD-EXIT.                                           
007280    EXIT.                                                                 
007290*----------------------------------------------------------------         
007300                                                                          
007310SAMPLE-ORDER-FOR-GRID.                                                    
007320                                                                          
007330    IF CI-GRID-CITY-NAME = SPACES OR CI-GRID-CITY-NAME = "all"            
007340       OR CI-GRID-CITY-NAME = OM-CITY-NAME                                
007350       ADD 1 TO W-ORDER-SUB                                               
007360       COMPUTE W-ORDER-IDX0 = W-ORDER-SUB - 1                             
007370       DIVIDE W-ORDER-IDX0 BY GC-KEEP-EVERY GIVING GC-DIV-QUOT            
007380                                    REMAINDER GC-DIV-REM                  
007390       IF GC-DIV-REM = ZERO                                               
007400          PERFORM BUILD-ONE-GRID-POINT.                                   
007410    PERFORM READ-ORDER-FOR-GRID-BUILD.                                    
007420SAMPLE-ORDER-FOR-GRID-EXIT.                                               
007430    EXIT.                                                                 
007440*----------------------------------------------------------------         
007450                                                                          
007460BUILD-ONE-GRID-POINT.                                                     
007470                                                                          
007480    MOVE OM-CUST-LATITUDE  TO GC-LAT1.                                    
007490    MOVE OM-CUST-LONGITUDE TO GC-LNG1.                                    
007500    MOVE ZERO TO CP-TOTAL-VENDORS.                                        
007510    PERFORM COUNT-COVERING-VENDORS                                        
007520        VARYING VW-IDX FROM 1 BY 1 UNTIL VW-IDX > VW-VENDOR-COUNT.        
007530                                                                          
007540    IF CP-TOTAL-VENDORS > ZERO                                            
007550       ADD 1 TO CP-POINT-SEQ                                              
007560       MOVE GK-DIGEST-OUT        TO CP-CACHE-KEY                          
007570       MOVE OM-CUST-LATITUDE     TO CP-POINT-LAT                          
007580       MOVE OM-CUST-LONGITUDE    TO CP-POINT-LNG                          
007590       MOVE OM-MARKETING-AREA    TO CP-MARKETING-AREA                     
007600       PERFORM LOOK-UP-TARGET-VALUE                                       
007610       MOVE CP-TOTAL-VENDORS     TO CP-ACTUAL-VALUE                       
007620       PERFORM COMPUTE-TARGET-RATIO                                       
007630       WRITE CP-POINT-RECORD                                              
007640           INVALID KEY                                                    
007650              DISPLAY "CGC - WRITE FAILED ON GRID POINT"                  
007660       ADD 1 TO W-POINTS-WRITTEN.                                         
007670BUILD-ONE-GRID-POINT-EXIT.                                                
007680    EXIT.                                                                 
007690*----------------------------------------------------------------         
007700                                                                          
007710COUNT-COVERING-VENDORS.                                                   
007720                                                                          
007730    MOVE VW-LATITUDE (VW-IDX)  TO GC-LAT2.                                
007740    MOVE VW-LONGITUDE (VW-IDX) TO GC-LNG2.                                
007750    PERFORM COMPUTE-DISTANCE-KM.                                          
007760    IF GC-DISTANCE <= VW-RADIUS (VW-IDX)                                  
007770       ADD 1 TO CP-TOTAL-VENDORS.                                         
007780COUNT-COVERING-VENDORS-EXIT.                                              
007790    EXIT.                                                                 
007800*----------------------------------------------------------------         
007810                                                                          
007820LOOK-UP-TARGET-VALUE.                                                     
007830                                                                          
007840    MOVE ZERO TO CP-TARGET-VALUE.                                         
007850    MOVE "N" TO GT-FOUND-SW.                                              
007860    IF CI-GRID-BL-CNT = 1                                                 
007870       MOVE 1 TO GT-SUB                                                   
007880       PERFORM LOOK-UP-TARGET-VALUE-LOOP                                  
007890           UNTIL GT-FOUND OR GT-SUB > 6.                                  
007900LOOK-UP-TARGET-VALUE-EXIT.                                                
007910    EXIT.                                                                 
007920*----------------------------------------------------------------         
007930                                                                          
007940LOOK-UP-TARGET-VALUE-LOOP.                                                
007950                                                                          
007960    IF GT-AREA (GT-SUB) = CP-MARKETING-AREA                               
007970       AND GT-BUS-LINE (GT-SUB) = CI-GRID-BUS-LINES (1)                   
007980          MOVE "Y" TO GT-FOUND-SW                                         
007990          MOVE GT-TARGET (GT-SUB) TO CP-TARGET-VALUE                      
008000    ELSE                                                                  
008010       ADD 1 TO GT-SUB.                                                   
008020LOOK-UP-TARGET-VALUE-LOOP-EXIT.                                           
008030    EXIT.                                                                 
008040*----------------------------------------------------------------         
008050                                                                          
008060WRITE-CACHE-HEADER.                                                       
008070                                                                          
008080    MOVE GK-DIGEST-OUT   TO CC-CACHE-KEY.                                 
008090    MOVE GK-CITY-NAME    TO CC-CITY-NAME.                                 
008100    MOVE SPACES          TO CC-BUSINESS-LINE.                             
008110    STRING GK-BUS-LINES (1) DELIMITED BY SIZE                             
008120           ","             DELIMITED BY SIZE                              
008130           GK-BUS-LINES (2) DELIMITED BY SIZE                             
008140           ","             DELIMITED BY SIZE                              
008150           GK-BUS-LINES (3) DELIMITED BY SIZE                             
008160        INTO CC-BUSINESS-LINE.                                            
008170    MOVE CP-POINT-SEQ    TO CC-POINT-COUNT.                               
008180    MOVE WG-RUN-TIMESTAMP TO CC-CREATED-AT.                               
008190    MOVE WG-RUN-TIMESTAMP TO CC-LAST-ACCESSED.                            
008200                                                                          
008210    WRITE CC-CACHE-RECORD                                                 
008220        INVALID KEY                                                       
008230           REWRITE CC-CACHE-RECORD                                        
008240               INVALID KEY                                                
008250                  DISPLAY "CGC - CACHE HEADER WRITE FAILED".              
008260WRITE-CACHE-HEADER-EXIT.                                                  
008270    EXIT.                                                                 
008280*----------------------------------------------------------------         
008290                                                                          
008300RUN-WARMUP-SELECTION.                                                     
008310                                                                          
008320    PERFORM BUILD-COMBINATION-CATALOG.                                    
008330    PERFORM SELECT-WARMUP-COMBO                                           
008340        VARYING CAT-IDX FROM 1 BY 1 UNTIL CAT-IDX > 54.                   
008350RUN-WARMUP-SELECTION-EXIT.                                                
008360    EXIT.                                                                 
008370*----------------------------------------------------------------         
008380                                                                          
008390SELECT-WARMUP-COMBO.                                                      
008400                                                                          
008410    IF CAT-CITY-NAME (CAT-IDX) = "tehran"                                 
008420       AND CAT-PRIORITY (CAT-IDX) <= 2                                    
008430       MOVE SPACE TO CI-GRID-FORCE-RECALC                                 
008440       PERFORM BUILD-WARMUP-CACHE-KEY-FIELDS                              
008450       PERFORM BUILD-CACHE-KEY                                            
008460       PERFORM RUN-GET-OR-CALCULATE.                                      
008470SELECT-WARMUP-COMBO-EXIT.                                                 
008480    EXIT.                                                                 
008490*----------------------------------------------------------------         
008500                                                                          
008510BUILD-WARMUP-CACHE-KEY-FIELDS.                                            
008520                                                                          
008530    MOVE CAT-CITY-NAME (CAT-IDX)      TO CI-GRID-CITY-NAME.               
008540    MOVE CAT-BL-CNT (CAT-IDX)         TO CI-GRID-BL-CNT.                  
008550    MOVE CAT-BUS-LINES (CAT-IDX 1)    TO CI-GRID-BUS-LINES (1).           
008560    MOVE CAT-BUS-LINES (CAT-IDX 2)    TO CI-GRID-BUS-LINES (2).           
008570    MOVE SPACES                       TO CI-GRID-BUS-LINES (3).           
008580    MOVE CAT-STATUS-CNT (CAT-IDX)     TO CI-GRID-STATUS-CNT.              
008590    MOVE CAT-STATUS-IDS (CAT-IDX 1)   TO CI-GRID-STATUS-IDS (1).          
008600    MOVE CAT-STATUS-IDS (CAT-IDX 2)   TO CI-GRID-STATUS-IDS (2).          
008610    MOVE ZERO                         TO CI-GRID-STATUS-IDS (3).          
008620    MOVE ZERO                         TO CI-GRID-STATUS-IDS (4).          
008630    MOVE ZERO                         TO CI-GRID-STATUS-IDS (5).          
008640    MOVE CAT-GRADE-CNT (CAT-IDX)      TO CI-GRID-GRADE-CNT.               
008650    MOVE CAT-GRADES (CAT-IDX 1)       TO CI-GRID-GRADES (1).              
008660    MOVE CAT-GRADES (CAT-IDX 2)       TO CI-GRID-GRADES (2).              
008670    MOVE CAT-GRADES (CAT-IDX 3)       TO CI-GRID-GRADES (3).              
008680    MOVE SPACES                       TO CI-GRID-GRADES (4).              
008690    MOVE SPACES                       TO CI-GRID-GRADES (5).              
008700    MOVE CAT-VISIBLE (CAT-IDX)        TO CI-GRID-VISIBLE.                 
008710    MOVE CAT-IS-OPEN (CAT-IDX)        TO CI-GRID-IS-OPEN.                 
008720    PERFORM BUILD-GRID-CACHE-KEY-FIELDS.                                  
008730BUILD-WARMUP-CACHE-KEY-FIELDS-EXIT.                                       
008740    EXIT.                                                                 
008750*----------------------------------------------------------------         
008760                                                                          
008770DRAIN-PRELOAD-QUEUE.                                                      
008780                                                                          
008790    PERFORM DEQUEUE-PRELOAD-TASK.                                         
008800    PERFORM DRAIN-ONE-PRELOAD-TASK UNTIL NOT PQ-FOUND.                    
008810DRAIN-PRELOAD-QUEUE-EXIT.                                                 
008820    EXIT.                                                                 
008830*----------------------------------------------------------------         
008840                                                                          
008850DRAIN-ONE-PRELOAD-TASK.                                                   
008860                                                                          
008870    MOVE PQ-DEQUEUED-KEY TO CC-CACHE-KEY.                                 
008880    READ COVERAGE-CACHE-FILE                                              
008890        INVALID KEY MOVE "N" TO W-PERSIST-FOUND-SW                        
008900        NOT INVALID KEY MOVE "Y" TO W-PERSIST-FOUND-SW.                   
008910                                                                          
008920    IF NOT W-PERSIST-FOUND                                                
008930       MOVE PQ-DEQUEUED-CITY        TO CI-GRID-CITY-NAME                  
008940       MOVE PQ-DEQUEUED-BL-CNT      TO CI-GRID-BL-CNT                     
008950       MOVE PQ-DEQUEUED-BUS-LINES (1) TO CI-GRID-BUS-LINES (1)            
008960       MOVE PQ-DEQUEUED-BUS-LINES (2) TO CI-GRID-BUS-LINES (2)            
008970       MOVE PQ-DEQUEUED-BUS-LINES (3) TO CI-GRID-BUS-LINES (3)            
008980       MOVE PQ-DEQUEUED-STATUS-CNT TO CI-GRID-STATUS-CNT                  
008990       MOVE PQ-DEQUEUED-STATUS-IDS (1) TO CI-GRID-STATUS-IDS (1)          
009000       MOVE PQ-DEQUEUED-STATUS-IDS (2) TO CI-GRID-STATUS-IDS (2)          
009010       MOVE PQ-DEQUEUED-STATUS-IDS (3) TO CI-GRID-STATUS-IDS (3)          
009020       MOVE PQ-DEQUEUED-STATUS-IDS (4) TO CI-GRID-STATUS-IDS (4)          
009030       MOVE PQ-DEQUEUED-STATUS-IDS (5) TO CI-GRID-STATUS-IDS (5)          
009040       MOVE PQ-DEQUEUED-GRADE-CNT TO CI-GRID-GRADE-CNT                    
009050       MOVE PQ-DEQUEUED-GRADES (1) TO CI-GRID-GRADES (1)                  
009060       MOVE PQ-DEQUEUED-GRADES (2) TO CI-GRID-GRADES (2)                  
009070       MOVE PQ-DEQUEUED-GRADES (3) TO CI-GRID-GRADES (3)                  
009080       MOVE PQ-DEQUEUED-GRADES (4) TO CI-GRID-GRADES (4)                  
009090       MOVE PQ-DEQUEUED-GRADES (5) TO CI-GRID-GRADES (5)                  
009100       MOVE PQ-DEQUEUED-VISIBLE TO CI-GRID-VISIBLE                        
009110       MOVE PQ-DEQUEUED-IS-OPEN TO CI-GRID-IS-OPEN                        
009120       MOVE PQ-DEQUEUED-KEY         TO GK-DIGEST-OUT                      
009130       PERFORM COMPUTE-GRID-NOW                                           
009140       PERFORM PUT-MEMORY-CACHE.                                          
009150                                                                          
009160    PERFORM DEQUEUE-PRELOAD-TASK.                                         
009170DRAIN-ONE-PRELOAD-TASK-EXIT.                                              
009180    EXIT.                                                                 
009190*----------------------------------------------------------------         
009200                                                                          
009210SAVE-CACHE-STATISTICS.                                                    
009220                                                                          
009230    MOVE "GRID_CACHE_LAST_UPDATE"  TO MD-META-KEY.                        
009240    MOVE WG-RUN-TIMESTAMP           TO MD-META-VALUE.                     
009250    MOVE WG-RUN-TIMESTAMP           TO MD-UPDATED-AT.                     
009260    WRITE MD-META-RECORD                                                  
009270        INVALID KEY                                                       
009280           REWRITE MD-META-RECORD                                         
009290               INVALID KEY                                                
009300                  DISPLAY "CGC - METADATA WRITE FAILED".                  
009310SAVE-CACHE-STATISTICS-EXIT.                                               
009320    EXIT.                                                                 
009330*----------------------------------------------------------------         
009340                                                                          
009350COPY "PL-GENERAL.CBL".                                                    
009360COPY "PL-CACHE-KEY.CBL".                                                  
009370COPY "PL-PRIORITY-SCORE.CBL".                                             
009380COPY "PL-GRID-COMPUTE.CBL".                                               
009390COPY "PL-LRU-CACHE.CBL".                                                  
009400COPY "PL-PRELOAD-QUEUE.CBL".                                              
009410COPY "PL-FILTER-VENDOR.CBL".                                              
009420COPY "PL-CATALOG.CBL".                                                    
009430*----------------------------------------------------------------         
