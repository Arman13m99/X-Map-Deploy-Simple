000100*----------------------------------------------------------------         
000110*  PL-GRADE-ENRICH.CBL                                                    
000120*  Looks a vendor code up in the in-memory grade table built              
000130*  from the quarterly GRADED-EXTRACT feed and stamps the vendor           
000140*  with its grade -- the table is not expected to carry more              
000150*  than one row per vendor code, so the first match found wins            
000160*  and the search stops there.                                            
000170*----------------------------------------------------------------         
000180*  06/03/92  J.KELSO   ORIGINAL - QUARTERLY GRADE FEED                    
000190*----------------------------------------------------------------         
000200                                                                          
000210LOOK-UP-VENDOR-GRADE.                                                     
000220                                                                          
000230    MOVE "N" TO GE-FOUND-SW.                                              
000240    MOVE 1 TO GE-SUB.                                                     
000250    PERFORM LOOK-UP-VENDOR-GRADE-LOOP                                     
000260                UNTIL GE-FOUND OR GE-SUB > GE-GRADE-COUNT.                
000270                                                                          
000280    IF GE-FOUND                                                           
000290       MOVE GE-GRADE-TABLE-GRADE (GE-SUB) TO VM-GRADE                     
000300    ELSE                                                                  
000310       MOVE "Ungraded" TO VM-GRADE.                                       
000320LOOK-UP-VENDOR-GRADE-EXIT.                                                
000330    EXIT.                                                                 
000340*-----------------------------------------------------------------        
000350                                                                          
000360LOOK-UP-VENDOR-GRADE-LOOP.                                                
000370                                                                          
000380    IF GE-GRADE-TABLE-CODE (GE-SUB) = VM-VENDOR-CODE                      
000390       MOVE "Y" TO GE-FOUND-SW                                            
000400    ELSE                                                                  
000410       ADD 1 TO GE-SUB.                                                   
000420LOOK-UP-VENDOR-GRADE-LOOP-EXIT.                                           
000430    EXIT.                                                                 
