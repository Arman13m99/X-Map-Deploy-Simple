000100IDENTIFICATION DIVISION.                                                  
000110PROGRAM-ID. cache-cleanup.                                                
000120AUTHOR. T. OYELARAN.                                                      
000130INSTALLATION. PARS METRO MARKETING SVCS - EDP DEPT.                       
000140DATE-WRITTEN. 08/22/94.                                                   
000150DATE-COMPILED.                                                            
000160SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                               
000170*----------------------------------------------------------------         
000180*  CACHE-CLEANUP ages out two tables on a calendar cutoff: the            
000190*  coverage cache by LAST-ACCESSED, the heatmap cache by its one          
000200*  and only CREATED-AT.  No absolute-date intrinsic on this box,          
000210*  so dates are turned into a plain serial day count (same trick          
000220*  J.KELSO used on the old due-date aging run) and compared as            
000230*  integers.                                                              
000240*----------------------------------------------------------------         
000250*  08/22/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000260*  03/02/98  R.PATEL    Y2K SWEEP - 4-DIGIT YEAR IN SERIAL CALC           
000270*  09/02/02  M.ESKANDARI RETAIN-DAYS FROM CONTROL CARD    TKT2061 TKT2061 
000280*----------------------------------------------------------------         
000290ENVIRONMENT DIVISION.                                                     
000300CONFIGURATION SECTION.                                                    
000310SPECIAL-NAMES.                                                            
000320    C01 IS TOP-OF-FORM                                                    
000330    CLASS VALID-DIGIT IS "0" THRU "9"                                     
000340    UPSI-0 ON STATUS IS RERUN-REQUESTED                                   
000350           OFF STATUS IS NORMAL-RUN.                                      
000360                                                                          
000370INPUT-OUTPUT SECTION.                                                     
000380FILE-CONTROL.                                                             
000390                                                                          
000400    COPY "SLCVCACH.CBL".                                                  
000410    COPY "SLHTCACH.CBL".                                                  
000420                                                                          
000430DATA DIVISION.                                                            
000440   FILE SECTION.                                                          
000450                                                                          
000460    COPY "FDCVCACH.CBL".                                                  
000470    COPY "FDHTCACH.CBL".                                                  
000480                                                                          
000490   WORKING-STORAGE SECTION.                                               
000500                                                                          
000510    COPY "wsgenrl.cbl".                                                   
000520                                                                          
000530    01  FS-COVERAGE-CACHE            PIC X(2).                            
000540    01  FS-HEATMAP-CACHE             PIC X(2).                            
000550                                                                          
000560    01  W-END-OF-COVERAGE-CACHE      PIC X.                               
000570        88  END-OF-COVERAGE-CACHE        VALUE "Y".                       
000580    01  W-END-OF-HEATMAP-CACHE       PIC X.                               
000590        88  END-OF-HEATMAP-CACHE         VALUE "Y".                       
000600                                                                          
000610    01  CD-RETAIN-DAYS                PIC 9(3) COMP.                      
000620    01  CD-TODAY-ABS-DAY              PIC 9(9) COMP.                      
000630    01  CD-CUTOFF-ABS-DAY             PIC 9(9) COMP.                      
000640    01  CD-REC-ABS-DAY                PIC 9(9) COMP.                      
000650                                                                          
000660*  AD- FIELDS -- PLAIN WORK AREA FOR THE SERIAL-DAY FORMULA,              
000670*  CALLED ONCE FOR TODAY AND ONCE PER RECORD EXAMINED.                    
000680    01  AD-YEAR                       PIC 9(4).                           
000690    01  AD-MONTH                      PIC 9(2).                           
000700    01  AD-DAY                        PIC 9(2).                           
000710    01  AD-YEAR-LESS-1                PIC 9(4) COMP.                      
000720    01  AD-LEAP-CHECK-1               PIC 9(4) COMP.                      
000730    01  AD-LEAP-CHECK-2               PIC 9(4) COMP.                      
000740    01  AD-LEAP-CHECK-3               PIC 9(4) COMP.                      
000750    01  AD-DIV-QUOT                   PIC 9(9) COMP.                      
000760    01  AD-DIV-REM                    PIC 9(9) COMP.                      
000770    01  AD-IS-LEAP-SW                 PIC X.                              
000780        88  AD-IS-LEAP-YEAR               VALUE "Y".                      
000790    01  AD-ABS-DAY-OUT                PIC 9(9) COMP.                      
000800                                                                          
000810    01  AD-CUM-DAYS-VALUES.                                               
000820        05  FILLER   PIC 9(3) VALUE 0.                                    
000830        05  FILLER   PIC 9(3) VALUE 31.                                   
000840        05  FILLER   PIC 9(3) VALUE 59.                                   
000850        05  FILLER   PIC 9(3) VALUE 90.                                   
000860        05  FILLER   PIC 9(3) VALUE 120.                                  
000870        05  FILLER   PIC 9(3) VALUE 151.                                  
000880        05  FILLER   PIC 9(3) VALUE 181.                                  
000890        05  FILLER   PIC 9(3) VALUE 212.                                  
000900        05  FILLER   PIC 9(3) VALUE 243.                                  
000910        05  FILLER   PIC 9(3) VALUE 273.                                  
000920        05  FILLER   PIC 9(3) VALUE 304.                                  
000930        05  FILLER   PIC 9(3) VALUE 334.                                  
000940    01  AD-CUM-DAYS-TABLE REDEFINES AD-CUM-DAYS-VALUES.                   
000950        05  AD-CUM-DAYS-BEFORE      PIC 9(3) OCCURS 12 TIMES.             
000960                                                                          
000970    01  CC-CUTOFF-TEST-DATE.                                              
000980        05  CC-CUTOFF-TEST-YEAR      PIC 9(4).                            
000990        05  FILLER                   PIC X.                               
001000        05  CC-CUTOFF-TEST-MONTH     PIC 9(2).                            
001010        05  FILLER                   PIC X.                               
001020        05  CC-CUTOFF-TEST-DAY       PIC 9(2).                            
001030                                                                          
001040    01  W-CACHE-DELETE-COUNT          PIC 9(7) COMP.                      
001050    01  W-HEATMAP-DELETE-COUNT        PIC 9(7) COMP.                      
001060    01  W-CACHE-DELETE-DISP           PIC ZZZZZZ9.                        
001070    01  W-HEATMAP-DELETE-DISP         PIC ZZZZZZ9.                        
001080                                                                          
001090   LINKAGE SECTION.                                                       
001100                                                                          
001110    01  CI-CONTROL-RECORD.                                                
001120        05  CI-RUN-MODE             PIC X(10).                            
001130        05  CI-ORDER-FILTER.                                              
001140            10  CI-ORD-CITY-NAME        PIC X(15).                        
001150            10  CI-ORD-START-DATE       PIC X(19).                        
001160            10  CI-ORD-END-DATE         PIC X(19).                        
001170            10  CI-ORD-BL-CNT           PIC 9(1).                         
001180            10  CI-ORD-BUS-LINES        PIC X(15) OCCURS 4 TIMES.         
001190            10  CI-ORD-VC-CNT           PIC 9(2).                         
001200            10  CI-ORD-VENDOR-CODES     PIC X(10) OCCURS 10 TIMES.        
001210        05  CI-VENDOR-FILTER.                                             
001220            10  CI-FILT-CITY-NAME       PIC X(15).                        
001230            10  CI-FILT-STATUS-CNT      PIC 9(1).                         
001240            10  CI-FILT-STATUS-IDS      PIC 9(2) OCCURS 5 TIMES.          
001250            10  CI-FILT-GRADE-CNT       PIC 9(1).                         
001260            10  CI-FILT-GRADES          PIC X(8) OCCURS 5 TIMES.          
001270            10  CI-FILT-VISIBLE         PIC X(1).                         
001280            10  CI-FILT-IS-OPEN         PIC X(1).                         
001290            10  CI-FILT-BL-CNT          PIC 9(1).                         
001300            10  CI-FILT-BUS-LINES       PIC X(15) OCCURS 3 TIMES.         
001310        05  CI-GRID-REQUEST.                                              
001320            10  CI-GRID-CITY-NAME       PIC X(15).                        
001330            10  CI-GRID-BL-CNT          PIC 9(1).                         
001340            10  CI-GRID-BUS-LINES       PIC X(15) OCCURS 3 TIMES.         
001350            10  CI-GRID-FORCE-RECALC    PIC X(1).                         
001351            10  CI-GRID-STATUS-CNT      PIC 9(1).                         
001352            10  CI-GRID-STATUS-IDS      PIC 9(2) OCCURS 5 TIMES.          
001353            10  CI-GRID-GRADE-CNT       PIC 9(1).                         
001354            10  CI-GRID-GRADES          PIC X(8) OCCURS 5 TIMES.          
001355            10  CI-GRID-VISIBLE         PIC X(1).                         
001356            10  CI-GRID-IS-OPEN         PIC X(1).                         
001360        05  CI-CLEANUP-RETAIN-DAYS      PIC 9(3).                         
001370        05  FILLER                      PIC X(20).                        
001380*----------------------------------------------------------------         
001390                                                                          
001400PROCEDURE DIVISION USING CI-CONTROL-RECORD.                               
001410                                                                          
001420    PERFORM BUILD-RUN-TIMESTAMP.                                          
001430                                                                          
001440    IF CI-CLEANUP-RETAIN-DAYS = ZERO                                      
001450       MOVE 7 TO CD-RETAIN-DAYS                                           
001460    ELSE                                                                  
001470       MOVE CI-CLEANUP-RETAIN-DAYS TO CD-RETAIN-DAYS.                     
001480                                                                          
001490    MOVE WG-RUN-CCYY TO AD-YEAR.                                          
001500    MOVE WG-RUN-MM   TO AD-MONTH.                                         
001510    MOVE WG-RUN-DD   TO AD-DAY.                                           
001520    PERFORM COMPUTE-ABSOLUTE-DAY.                                         
001530    MOVE AD-ABS-DAY-OUT TO CD-TODAY-ABS-DAY.                              
001540    SUBTRACT CD-RETAIN-DAYS FROM CD-TODAY-ABS-DAY                         
001550        GIVING CD-CUTOFF-ABS-DAY.                                         
001560                                                                          
001570    MOVE ZERO TO W-CACHE-DELETE-COUNT.                                    
001580    MOVE ZERO TO W-HEATMAP-DELETE-COUNT.                                  
001590                                                                          
001600    OPEN I-O COVERAGE-CACHE-FILE.                                         
001610    MOVE "N" TO W-END-OF-COVERAGE-CACHE.                                  
001620    PERFORM READ-NEXT-CACHE-RECORD.                                       
001630    PERFORM AGE-ONE-CACHE-RECORD UNTIL END-OF-COVERAGE-CACHE.             
001640    CLOSE COVERAGE-CACHE-FILE.                                            
001650                                                                          
001660    OPEN I-O HEATMAP-CACHE-FILE.                                          
001670    MOVE "N" TO W-END-OF-HEATMAP-CACHE.                                   
001680    PERFORM READ-NEXT-HEATMAP-RECORD.                                     
001690    PERFORM AGE-ONE-HEATMAP-RECORD UNTIL END-OF-HEATMAP-CACHE.            
001700    CLOSE HEATMAP-CACHE-FILE.                                             
001710                                                                          
001720    MOVE W-CACHE-DELETE-COUNT   TO W-CACHE-DELETE-DISP.                   
001730    MOVE W-HEATMAP-DELETE-COUNT TO W-HEATMAP-DELETE-DISP.                 
001740    DISPLAY "CACHE-CLEANUP - COVERAGE CACHE ROWS PURGED  "                
001750            W-CACHE-DELETE-DISP.                                          
001760    DISPLAY "CACHE-CLEANUP - HEATMAP CACHE ROWS PURGED   "                
001770            W-HEATMAP-DELETE-DISP.                                        
001780                                                                          
001790    EXIT PROGRAM.                                                         
001800                                                                          
001810    STOP RUN.                                                             
001820*----------------------------------------------------------------         
001830                                                                          
001840READ-NEXT-CACHE-RECORD.                                                   
001850                                                                          
001860    READ COVERAGE-CACHE-FILE NEXT RECORD                                  
001870        AT END MOVE "Y" TO W-END-OF-COVERAGE-CACHE.                       
001880READ-NEXT-CACHE-RECORD-EXIT.                                              
001890    EXIT.                                                                 
001900*----------------------------------------------------------------         
001910                                                                          
001920AGE-ONE-CACHE-RECORD.                                                     
001930                                                                          
001940    MOVE CC-LAST-ACCESSED (1:4)  TO CC-CUTOFF-TEST-YEAR.                  
001950    MOVE CC-LAST-ACCESSED (6:2)  TO CC-CUTOFF-TEST-MONTH.                 
001960    MOVE CC-LAST-ACCESSED (9:2)  TO CC-CUTOFF-TEST-DAY.                   
001970    MOVE CC-CUTOFF-TEST-YEAR    TO AD-YEAR.                               
001980    MOVE CC-CUTOFF-TEST-MONTH   TO AD-MONTH.                              
001990    MOVE CC-CUTOFF-TEST-DAY     TO AD-DAY.                                
002000    PERFORM COMPUTE-ABSOLUTE-DAY.                                         
002010    MOVE AD-ABS-DAY-OUT TO CD-REC-ABS-DAY.                                
002020                                                                          
002030    IF CD-REC-ABS-DAY < CD-CUTOFF-ABS-DAY                                 
002040       DELETE COVERAGE-CACHE-FILE RECORD                                  
002050           INVALID KEY                                                    
002060              DISPLAY "CACHE-CLEANUP - DELETE FAILED ON CACHE ROW"        
002070       ADD 1 TO W-CACHE-DELETE-COUNT.                                     
002080                                                                          
002090    PERFORM READ-NEXT-CACHE-RECORD.                                       
002100AGE-ONE-CACHE-RECORD-EXIT.                                                
002110    EXIT.                                                                 
002120*----------------------------------------------------------------         
002130                                                                          
002140READ-NEXT-HEATMAP-RECORD.                                                 
002150                                                                          
002160    READ HEATMAP-CACHE-FILE NEXT RECORD                                   
002170        AT END MOVE "Y" TO W-END-OF-HEATMAP-CACHE.                        
002180READ-NEXT-HEATMAP-RECORD-EXIT.                                            
002190    EXIT.                                                                 
002200*----------------------------------------------------------------         
002210                                                                          
002220AGE-ONE-HEATMAP-RECORD.                                                   
002230                                                                          
002240    MOVE HC-CREATED-AT (1:4)  TO CC-CUTOFF-TEST-YEAR.                     
002250    MOVE HC-CREATED-AT (6:2)  TO CC-CUTOFF-TEST-MONTH.                    
002260    MOVE HC-CREATED-AT (9:2)  TO CC-CUTOFF-TEST-DAY.                      
002270    MOVE CC-CUTOFF-TEST-YEAR    TO AD-YEAR.                               
002280    MOVE CC-CUTOFF-TEST-MONTH   TO AD-MONTH.                              
002290    MOVE CC-CUTOFF-TEST-DAY     TO AD-DAY.                                
002300    PERFORM COMPUTE-ABSOLUTE-DAY.                                         
002310    MOVE AD-ABS-DAY-OUT TO CD-REC-ABS-DAY.                                
002320                                                                          
002330    IF CD-REC-ABS-DAY < CD-CUTOFF-ABS-DAY                                 
002340       DELETE HEATMAP-CACHE-FILE RECORD                                   
002350           INVALID KEY                                                    
002360              DISPLAY "CACHE-CLEANUP - DELETE FAILED, HEATMAP ROW"        
002370       ADD 1 TO W-HEATMAP-DELETE-COUNT.                                   
002380                                                                          
002390    PERFORM READ-NEXT-HEATMAP-RECORD.                                     
002400AGE-ONE-HEATMAP-RECORD-EXIT.                                              
002410    EXIT.                                                                 
002420*----------------------------------------------------------------         
002430                                                                          
002440COMPUTE-ABSOLUTE-DAY.                                                     
002450                                                                          
002460    COMPUTE AD-YEAR-LESS-1 = AD-YEAR - 1.                                 
002470    DIVIDE AD-YEAR-LESS-1 BY 4 GIVING AD-DIV-QUOT                         
002480                               REMAINDER AD-DIV-REM.                      
002490    MOVE AD-DIV-QUOT TO AD-LEAP-CHECK-1.                                  
002500    DIVIDE AD-YEAR-LESS-1 BY 100 GIVING AD-DIV-QUOT                       
002510                                 REMAINDER AD-DIV-REM.                    
002520    MOVE AD-DIV-QUOT TO AD-LEAP-CHECK-2.                                  
002530    DIVIDE AD-YEAR-LESS-1 BY 400 GIVING AD-DIV-QUOT                       
002540                                 REMAINDER AD-DIV-REM.                    
002550    MOVE AD-DIV-QUOT TO AD-LEAP-CHECK-3.                                  
002560                                                                          
002570    COMPUTE AD-ABS-DAY-OUT = AD-YEAR-LESS-1 * 365                         
002580                            + AD-LEAP-CHECK-1                             
002590                            - AD-LEAP-CHECK-2                             
002600                            + AD-LEAP-CHECK-3                             
002610                            + AD-CUM-DAYS-BEFORE (AD-MONTH)               
002620                            + AD-DAY.                                     
002630                                                                          
002640    PERFORM CHECK-LEAP-YEAR-FOR-TODAY.                                    
002650    IF AD-IS-LEAP-YEAR AND AD-MONTH > 2                                   
002660       ADD 1 TO AD-ABS-DAY-OUT.                                           
002670COMPUTE-ABSOLUTE-DAY-EXIT.                                                
002680    EXIT.                                                                 
002690*----------------------------------------------------------------         
002700                                                                          
002710CHECK-LEAP-YEAR-FOR-TODAY.                                                
002720                                                                          
002730    MOVE "N" TO AD-IS-LEAP-SW.                                            
002740    DIVIDE AD-YEAR BY 4 GIVING AD-DIV-QUOT REMAINDER AD-DIV-REM.          
002750    IF AD-DIV-REM = ZERO                                                  
002760       MOVE "Y" TO AD-IS-LEAP-SW                                          
002770       DIVIDE AD-YEAR BY 100 GIVING AD-DIV-QUOT                           
002780                             REMAINDER AD-DIV-REM                         
002790       IF AD-DIV-REM = ZERO                                               
002800          MOVE "N" TO AD-IS-LEAP-SW                                       
002810          DIVIDE AD-YEAR BY 400 GIVING AD-DIV-QUOT                        
002820                                REMAINDER AD-DIV-REM                      
002830          IF AD-DIV-REM = ZERO                                            
002840             MOVE "Y" TO AD-IS-LEAP-SW.                                   
002850CHECK-LEAP-YEAR-FOR-TODAY-EXIT.                                           
002860    EXIT.                                                                 
002870*----------------------------------------------------------------         
002880                                                                          
002890COPY "PL-GENERAL.CBL".                                                    
002900*----------------------------------------------------------------         
