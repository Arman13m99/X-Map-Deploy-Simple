000100*----------------------------------------------------------------         
000110*  SLVNDMS.CBL                                                            
000120*  FILE-CONTROL for the vendor master.  Indexed on VENDOR-CODE            
000130*  so a re-extracted vendor REPLACES the one on file.                     
000140*----------------------------------------------------------------         
000150*  05/14/91  J.KELSO   ORIGINAL - MARKETING-AREA PILOT CITIES             
000160*  11/09/97  R.PATEL   ADDED DYNAMIC ACCESS FOR THE RETRIEVAL JOB         
000170*----------------------------------------------------------------         
000180                                                                          
000190    SELECT VENDOR-MASTER-FILE ASSIGN TO "VNDMAST1"                        
000200           ORGANIZATION IS INDEXED                                        
000210           ACCESS MODE IS DYNAMIC                                         
000220           RECORD KEY IS VM-VENDOR-CODE                                   
000230           FILE STATUS IS FS-VENDOR-MASTER.                               
