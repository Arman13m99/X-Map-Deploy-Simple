000100*----------------------------------------------------------------         
000110*  FDHTCACH.CBL                                                           
000120*  Heatmap cache header record.                                           
000130*----------------------------------------------------------------         
000140*  02/11/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000150*----------------------------------------------------------------         
000160                                                                          
000170    FD  HEATMAP-CACHE-FILE                                                
000180        LABEL RECORDS ARE STANDARD.                                       
000190    01  HC-CACHE-RECORD.                                                  
000200        05  HC-CACHE-KEY            PIC X(32).                            
000210        05  HC-HEATMAP-TYPE         PIC X(15).                            
000220        05  HC-CITY-NAME            PIC X(15).                            
000230        05  HC-DATE-RANGE           PIC X(25).                            
000240        05  HC-BUSINESS-LINE        PIC X(15).                            
000250        05  HC-ZOOM-LEVEL           PIC 9(2).                             
000260        05  HC-CREATED-AT           PIC X(19).                            
000270        05  FILLER                  PIC X(10).                            
