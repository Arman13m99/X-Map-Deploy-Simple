000100*----------------------------------------------------------------         
000110*  SLMETA.CBL                                                             
000120*  FILE-CONTROL for the batch metadata file -- run counters and           
000130*  cache-manager statistics carried between batch steps.                  
000140*----------------------------------------------------------------         
000150*  02/11/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000160*----------------------------------------------------------------         
000170                                                                          
000180    SELECT METADATA-FILE ASSIGN TO "METADAT1"                             
000190           ORGANIZATION IS INDEXED                                        
000200           ACCESS MODE IS DYNAMIC                                         
000210           RECORD KEY IS MD-META-KEY                                      
000220           FILE STATUS IS FS-METADATA.                                    
