000100*----------------------------------------------------------------         
000110*  SLCVPNT.CBL                                                            
000120*  FILE-CONTROL for the coverage-grid detail points belonging             
000130*  to each cache header, keyed by cache key + point sequence.             
000140*----------------------------------------------------------------         
000150*  02/11/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000160*----------------------------------------------------------------         
000170                                                                          
000180    SELECT COVERAGE-POINT-FILE ASSIGN TO "CVPOINT1"                       
000190           ORGANIZATION IS INDEXED                                        
000200           ACCESS MODE IS DYNAMIC                                         
000210           RECORD KEY IS CP-POINT-KEY                                     
000220           FILE STATUS IS FS-COVERAGE-POINT.                              
