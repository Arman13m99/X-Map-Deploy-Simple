000100*----------------------------------------------------------------         
000110*  FDRTOUT.CBL                                                            
000120*  RO-OUTPUT-RECORD is the physical record; RO-ORDER-OUT and              
000130*  RO-VENDOR-OUT REDEFINE it so order-retrieval and vendor-               
000140*  retrieval can each move their own fields without stepping on           
000150*  the other's layout.                                                    
000160*----------------------------------------------------------------         
000170*  08/22/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000180*----------------------------------------------------------------         
000190                                                                          
000200    FD  RETRIEVAL-OUTPUT-FILE                                             
000210        LABEL RECORDS ARE STANDARD.                                       
000220    01  RO-OUTPUT-RECORD            PIC X(170).                           
000230                                                                          
000240    01  RO-ORDER-OUT REDEFINES RO-OUTPUT-RECORD.                          
000250        05  RO-ORD-ORDER-ID         PIC X(20).                            
000260        05  RO-ORD-VENDOR-CODE      PIC X(10).                            
000270        05  RO-ORD-CITY-ID          PIC 9(4).                             
000280        05  RO-ORD-CITY-NAME        PIC X(15).                            
000290        05  RO-ORD-BUSINESS-LINE    PIC X(15).                            
000300        05  RO-ORD-MARKETING-AREA   PIC X(30).                            
000310        05  RO-ORD-CUST-LATITUDE    PIC S9(3)V9(6).                       
000320        05  RO-ORD-CUST-LONGITUDE   PIC S9(3)V9(6).                       
000330        05  RO-ORD-USER-ID          PIC X(15).                            
000340        05  RO-ORD-ORGANIC-FLAG     PIC 9(1).                             
000350        05  RO-ORD-CREATED-AT       PIC X(19).                            
000360        05  RO-ORD-IMPORTED-AT      PIC X(19).                            
000370        05  FILLER                  PIC X(4).                             
000380                                                                          
000390    01  RO-VENDOR-OUT REDEFINES RO-OUTPUT-RECORD.                         
000400        05  RO-VND-VENDOR-CODE      PIC X(10).                            
000410        05  RO-VND-VENDOR-NAME      PIC X(30).                            
000420        05  RO-VND-CITY-ID          PIC 9(4).                             
000430        05  RO-VND-CITY-NAME        PIC X(15).                            
000440        05  RO-VND-BUSINESS-LINE    PIC X(15).                            
000450        05  RO-VND-LATITUDE         PIC S9(3)V9(6).                       
000460        05  RO-VND-LONGITUDE        PIC S9(3)V9(6).                       
000470        05  RO-VND-RADIUS           PIC S9(3)V9(3).                       
000480        05  RO-VND-ORIG-RADIUS      PIC S9(3)V9(3).                       
000490        05  RO-VND-STATUS-ID        PIC 9(2).                             
000500        05  RO-VND-VISIBLE-FLAG     PIC 9(1).                             
000510        05  RO-VND-OPEN-FLAG        PIC 9(1).                             
000520        05  RO-VND-GRADE            PIC X(8).                             
000530        05  RO-VND-UPDATED-AT       PIC X(19).                            
000540        05  FILLER                  PIC X(35).                            
