000100*----------------------------------------------------------------         
000110*  FDCVPNT.CBL                                                            
000120*  Coverage-grid detail point -- one per sampled grid point kept          
000130*  for a cache header; only points with TOTAL-VENDORS > ZERO are          
000140*  ever written (PL-GRID-COMPUTE screens the rest out).                   
000150*----------------------------------------------------------------         
000160*  02/11/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000170*----------------------------------------------------------------         
000180                                                                          
000190    FD  COVERAGE-POINT-FILE                                               
000200        LABEL RECORDS ARE STANDARD.                                       
000210    01  CP-POINT-RECORD.                                                  
000220        05  CP-POINT-KEY.                                                 
000230            10  CP-CACHE-KEY        PIC X(32).                            
000240            10  CP-POINT-SEQ        PIC 9(5).                             
000250        05  CP-POINT-LAT            PIC S9(3)V9(6).                       
000260        05  CP-POINT-LNG            PIC S9(3)V9(6).                       
000270        05  CP-TOTAL-VENDORS        PIC 9(5).                             
000280        05  CP-MARKETING-AREA       PIC X(30).                            
000290        05  CP-TARGET-VALUE         PIC S9(5)V9(2).                       
000300        05  CP-ACTUAL-VALUE         PIC S9(5)V9(2).                       
000310        05  CP-PERF-RATIO           PIC S9(3)V9(4).                       
000320        05  FILLER                  PIC X(10).                            
