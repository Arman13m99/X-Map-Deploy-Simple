000100*----------------------------------------------------------------         
000110*  PL-PRELOAD-QUEUE.CBL                                                   
000120*  The preload task queue.  ENQUEUE skips any task whose cache            
000130*  key already has one queued.  DEQUEUE always hands back the             
000140*  lowest-priority-number (highest-urgency) task on the table,            
000150*  so the queue never needs a physical sort.                              
000160*----------------------------------------------------------------         
000170*  07/19/96  T.OYELARAN ORIGINAL - WARM-UP CATALOG PROJECT                
000180*  04/03/01  R.PATEL    DEQUEUE CARRIES BUS-LINE LIST   TKT1955   TKT1955 
000190*  09/23/02  M.ESKANDARI DEQUEUE CARRIES FILTER SUBSET TKT2079    TKT2079 
000200*----------------------------------------------------------------         
000210                                                                          
000220ENQUEUE-PRELOAD-TASK.                                                     
000230                                                                          
000240    MOVE "N" TO PQ-FOUND-SW.                                              
000250    SET PQ-IDX TO 1.                                                      
000260    PERFORM ENQUEUE-DUP-CHECK-LOOP                                        
000270                UNTIL PQ-FOUND OR PQ-IDX > PQ-QUEUE-COUNT.                
000280                                                                          
000290    IF NOT PQ-FOUND AND PQ-QUEUE-COUNT < 200                              
000300       ADD 1 TO PQ-QUEUE-COUNT                                            
000310       SET PQ-IDX TO PQ-QUEUE-COUNT                                       
000320       MOVE "Y"           TO PQ-TASK-USED (PQ-IDX)                        
000330       MOVE GK-DIGEST-OUT  TO PQ-TASK-KEY (PQ-IDX)                        
000340       MOVE GK-CITY-NAME   TO PQ-TASK-CITY (PQ-IDX)                       
000350       MOVE GK-BL-CNT      TO PQ-TASK-BL-CNT (PQ-IDX)                     
000360       MOVE GK-BUS-LINES (1) TO PQ-TASK-BUS-LINES (PQ-IDX 1)              
000370       MOVE GK-BUS-LINES (2) TO PQ-TASK-BUS-LINES (PQ-IDX 2)              
000380       MOVE GK-BUS-LINES (3) TO PQ-TASK-BUS-LINES (PQ-IDX 3)              
000390       MOVE PS-PRIORITY    TO PQ-TASK-PRIORITY (PQ-IDX)                   
000400       MOVE GK-STATUS-CNT  TO PQ-TASK-STATUS-CNT (PQ-IDX)                 
000410       MOVE GK-STATUS-IDS (1) TO PQ-TASK-STATUS-IDS (PQ-IDX 1)            
000420       MOVE GK-STATUS-IDS (2) TO PQ-TASK-STATUS-IDS (PQ-IDX 2)            
000430       MOVE GK-STATUS-IDS (3) TO PQ-TASK-STATUS-IDS (PQ-IDX 3)            
000440       MOVE GK-STATUS-IDS (4) TO PQ-TASK-STATUS-IDS (PQ-IDX 4)            
000450       MOVE GK-STATUS-IDS (5) TO PQ-TASK-STATUS-IDS (PQ-IDX 5)            
000460       MOVE GK-GRADE-CNT   TO PQ-TASK-GRADE-CNT (PQ-IDX)                  
000470       MOVE GK-GRADES (1)  TO PQ-TASK-GRADES (PQ-IDX 1)                   
000480       MOVE GK-GRADES (2)  TO PQ-TASK-GRADES (PQ-IDX 2)                   
000490       MOVE GK-GRADES (3)  TO PQ-TASK-GRADES (PQ-IDX 3)                   
000500       MOVE GK-GRADES (4)  TO PQ-TASK-GRADES (PQ-IDX 4)                   
000510       MOVE GK-GRADES (5)  TO PQ-TASK-GRADES (PQ-IDX 5)                   
000520       MOVE GK-VISIBLE     TO PQ-TASK-VISIBLE (PQ-IDX)                    
000530       MOVE GK-OPEN        TO PQ-TASK-IS-OPEN (PQ-IDX)                    
000540       MOVE WG-RUN-TIMESTAMP TO PQ-TASK-CREATED (PQ-IDX)                  
000550ENQUEUE-PRELOAD-TASK-EXIT.                                                
000560    EXIT.                                                                 
000570*-----------------------------------------------------------------        
000580                                                                          
000590ENQUEUE-DUP-CHECK-LOOP.                                                   
000600                                                                          
000610    IF PQ-TASK-IN-USE (PQ-IDX)                                            
000620       AND PQ-TASK-KEY (PQ-IDX) = GK-DIGEST-OUT                           
000630          MOVE "Y" TO PQ-FOUND-SW                                         
000640    ELSE                                                                  
000650       SET PQ-IDX UP BY 1.                                                
000660ENQUEUE-DUP-CHECK-LOOP-EXIT.                                              
000670    EXIT.                                                                 
000680*-----------------------------------------------------------------        
000690                                                                          
000700DEQUEUE-PRELOAD-TASK.                                                     
000710                                                                          
000720    MOVE "N" TO PQ-FOUND-SW.                                              
000730    MOVE ZERO TO PQ-BEST-IDX.                                             
000740    MOVE 9 TO PQ-BEST-PRIORITY.                                           
000750    SET PQ-IDX TO 1.                                                      
000760    PERFORM DEQUEUE-FIND-BEST-LOOP                                        
000770                UNTIL PQ-IDX > PQ-QUEUE-COUNT.                            
000780                                                                          
000790    IF PQ-BEST-IDX > ZERO                                                 
000800       MOVE "Y" TO PQ-FOUND-SW                                            
000810       SET PQ-IDX TO PQ-BEST-IDX                                          
000820       MOVE PQ-TASK-KEY (PQ-IDX)  TO PQ-DEQUEUED-KEY                      
000830       MOVE PQ-TASK-CITY (PQ-IDX) TO PQ-DEQUEUED-CITY                     
000840       MOVE PQ-TASK-BL-CNT (PQ-IDX) TO PQ-DEQUEUED-BL-CNT                 
000850       MOVE PQ-TASK-BUS-LINES (PQ-IDX 1)                                  
000860                            TO PQ-DEQUEUED-BUS-LINES (1)                  
000870       MOVE PQ-TASK-BUS-LINES (PQ-IDX 2)                                  
000880                            TO PQ-DEQUEUED-BUS-LINES (2)                  
000890       MOVE PQ-TASK-BUS-LINES (PQ-IDX 3)                                  
000900                            TO PQ-DEQUEUED-BUS-LINES (3)                  
000910       MOVE PQ-TASK-STATUS-CNT (PQ-IDX) TO PQ-DEQUEUED-STATUS-CNT         
000920       MOVE PQ-TASK-STATUS-IDS (PQ-IDX 1) TO PQ-DEQUEUED-STATUS-IDS (1)   
000930       MOVE PQ-TASK-STATUS-IDS (PQ-IDX 2) TO PQ-DEQUEUED-STATUS-IDS (2)   
000940       MOVE PQ-TASK-STATUS-IDS (PQ-IDX 3) TO PQ-DEQUEUED-STATUS-IDS (3)   
000950       MOVE PQ-TASK-STATUS-IDS (PQ-IDX 4) TO PQ-DEQUEUED-STATUS-IDS (4)   
000960       MOVE PQ-TASK-STATUS-IDS (PQ-IDX 5) TO PQ-DEQUEUED-STATUS-IDS (5)   
000970       MOVE PQ-TASK-GRADE-CNT (PQ-IDX) TO PQ-DEQUEUED-GRADE-CNT           
000980       MOVE PQ-TASK-GRADES (PQ-IDX 1) TO PQ-DEQUEUED-GRADES (1)           
000990       MOVE PQ-TASK-GRADES (PQ-IDX 2) TO PQ-DEQUEUED-GRADES (2)           
001000       MOVE PQ-TASK-GRADES (PQ-IDX 3) TO PQ-DEQUEUED-GRADES (3)           
001010       MOVE PQ-TASK-GRADES (PQ-IDX 4) TO PQ-DEQUEUED-GRADES (4)           
001020       MOVE PQ-TASK-GRADES (PQ-IDX 5) TO PQ-DEQUEUED-GRADES (5)           
001030       MOVE PQ-TASK-VISIBLE (PQ-IDX) TO PQ-DEQUEUED-VISIBLE               
001040       MOVE PQ-TASK-IS-OPEN (PQ-IDX) TO PQ-DEQUEUED-IS-OPEN               
001050       MOVE "N" TO PQ-TASK-USED (PQ-IDX).                                 
001060DEQUEUE-PRELOAD-TASK-EXIT.                                                
001070    EXIT.                                                                 
001080*-----------------------------------------------------------------        
001090                                                                          
001100DEQUEUE-FIND-BEST-LOOP.                                                   
001110                                                                          
001120    IF PQ-TASK-IN-USE (PQ-IDX)                                            
001130       AND PQ-TASK-PRIORITY (PQ-IDX) < PQ-BEST-PRIORITY                   
001140          MOVE PQ-TASK-PRIORITY (PQ-IDX) TO PQ-BEST-PRIORITY              
001150          SET PQ-BEST-IDX TO PQ-IDX.                                      
001160    SET PQ-IDX UP BY 1.                                                   
001170DEQUEUE-FIND-BEST-LOOP-EXIT.                                              
001180    EXIT.                                                                 
