000100*----------------------------------------------------------------         
000110*  COVERAGE-BATCH-DRIVER.CBL                                              
000120*  Top level step of the coverage grid caching run.  Reads one            
000130*  control card per job step from CONTROL-INPUT-FILE and CALLs            
000140*  the program that matches CI-RUN-MODE.  Replaces the old                
000150*  operator-driven menu with a card deck so the whole night's             
000160*  work can be submitted unattended.                                      
000170*----------------------------------------------------------------         
000180*  02/11/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000190*  07/19/96  T.OYELARAN ADDED WARM-UP DISPATCH                            
000200*  03/02/98  R.PATEL    Y2K SWEEP - NO DATE LOGIC IN THIS STEP            
000210*  04/03/01  R.PATEL    LOGS STEP COUNT AT EOJ            TKT1955 TKT1955 
000220*  09/02/02  M.ESKANDARI BAD MODE CARD SKIPPED NOT ABEND  TKT2061 TKT2061 
000230*----------------------------------------------------------------         
000240IDENTIFICATION DIVISION.                                                  
000250PROGRAM-ID. coverage-batch-driver.                                        
000260AUTHOR. T. OYELARAN.                                                      
000270INSTALLATION. PARS METRO MARKETING SVCS - EDP DEPT.                       
000280DATE-WRITTEN. 02/11/94.                                                   
000290DATE-COMPILED.                                                            
000300SECURITY.  COMPANY CONFIDENTIAL - EDP DEPT USE ONLY.                      
000310*----------------------------------------------------------------         
000320ENVIRONMENT DIVISION.                                                     
000330CONFIGURATION SECTION.                                                    
000340SOURCE-COMPUTER. IBM-370.                                                 
000350OBJECT-COMPUTER. IBM-370.                                                 
000360SPECIAL-NAMES.                                                            
000370    C01 IS TOP-OF-FORM.                                                   
000380INPUT-OUTPUT SECTION.                                                     
000390FILE-CONTROL.                                                             
000400    COPY "SLCTLIN.CBL".                                                   
000410*----------------------------------------------------------------         
000420DATA DIVISION.                                                            
000430FILE SECTION.                                                             
000440    COPY "FDCTLIN.CBL".                                                   
000450*----------------------------------------------------------------         
000460WORKING-STORAGE SECTION.                                                  
000470    COPY "wsgenrl.cbl".                                                   
000480                                                                          
000490    01  FS-CONTROL-INPUT            PIC X(2).                             
000500                                                                          
000510    01  W-CONTROL-EOF-SW            PIC X.                                
000520        88  W-CONTROL-EOF               VALUE "Y".                        
000530                                                                          
000540*  step counters -- one line per mode, plus a reject count for            
000550*  cards that come in with a mode we do not recognize.                    
000560    01  W-STEP-COUNTERS.                                                  
000570        05  W-LOAD-STEPS            PIC 9(5) COMP.                        
000580        05  W-ORDRTRV-STEPS         PIC 9(5) COMP.                        
000590        05  W-VNDRTRV-STEPS         PIC 9(5) COMP.                        
000600        05  W-GRIDCALC-STEPS        PIC 9(5) COMP.                        
000610        05  W-WARMUP-STEPS          PIC 9(5) COMP.                        
000620        05  W-CACHCLN-STEPS         PIC 9(5) COMP.                        
000630        05  W-STATS-STEPS           PIC 9(5) COMP.                        
000640        05  W-BAD-MODE-CARDS        PIC 9(5) COMP.                        
000650                                                                          
000660*  table view of the same eight counters -- lets LOG-STEP-COUNTS          
000670*  foot the good steps with a PERFORM VARYING instead of a long           
000680*  ADD statement that has to be touched each time a mode is added.        
000690    01  W-STEP-COUNTERS-TBL REDEFINES W-STEP-COUNTERS.                    
000700        05  W-STEP-CNT-ENTRY        PIC 9(5) COMP OCCURS 8 TIMES.         
000710    01  W-STEP-TBL-SUB              PIC 9(1) COMP.                        
000720                                                                          
000730    01  W-TOTAL-CARDS-READ          PIC 9(5) COMP.                        
000740    01  W-GOOD-STEP-TOTAL           PIC 9(5) COMP.                        
000750                                                                          
000760    01  W-BAD-MODE-LINE.                                                  
000770        05  FILLER                  PIC X(20) VALUE                       
000780            "*** BAD MODE CARD: ".                                        
000790        05  W-BAD-MODE-OUT          PIC X(10).                            
000800        05  FILLER                  PIC X(14) VALUE                       
000810            " - SKIPPED ***".                                             
000820*----------------------------------------------------------------         
000830PROCEDURE DIVISION.                                                       
000840                                                                          
000850DRIVER-CONTROL.                                                           
000860                                                                          
000870    PERFORM BUILD-RUN-TIMESTAMP.                                          
000880    PERFORM INITIALIZE-STEP-COUNTERS.                                     
000890    PERFORM OPEN-CONTROL-FILE.                                            
000900    PERFORM READ-NEXT-CONTROL-CARD.                                       
000910    PERFORM PROCESS-ONE-CONTROL-CARD                                      
000920                UNTIL W-CONTROL-EOF.                                      
000930    PERFORM CLOSE-CONTROL-FILE.                                           
000940    PERFORM LOG-STEP-COUNTS.                                              
000950    DISPLAY "COVERAGE-BATCH-DRIVER - RUN COMPLETE".                       
000960    EXIT PROGRAM.                                                         
000970    STOP RUN.                                                             
000980DRIVER-CONTROL-EXIT.                                                      
000990    EXIT.                                                                 
001000*-----------------------------------------------------------------        
001010                                                                          
001020INITIALIZE-STEP-COUNTERS.                                                 
001030                                                                          
001040    MOVE ZERO TO W-LOAD-STEPS     W-ORDRTRV-STEPS  W-VNDRTRV-STEPS        
001050                 W-GRIDCALC-STEPS W-WARMUP-STEPS   W-CACHCLN-STEPS        
001060                 W-STATS-STEPS    W-BAD-MODE-CARDS                        
001070                 W-TOTAL-CARDS-READ.                                      
001080INITIALIZE-STEP-COUNTERS-EXIT.                                            
001090    EXIT.                                                                 
001100*-----------------------------------------------------------------        
001110                                                                          
001120OPEN-CONTROL-FILE.                                                        
001130                                                                          
001140    OPEN INPUT CONTROL-INPUT-FILE.                                        
001150    IF FS-CONTROL-INPUT NOT = "00"                                        
001160       DISPLAY "COVERAGE-BATCH-DRIVER - OPEN FAILED ON CTLCARD1 "         
001170               FS-CONTROL-INPUT                                           
001180       MOVE "Y" TO W-CONTROL-EOF-SW.                                      
001190OPEN-CONTROL-FILE-EXIT.                                                   
001200    EXIT.                                                                 
001210*-----------------------------------------------------------------        
001220                                                                          
001230READ-NEXT-CONTROL-CARD.                                                   
001240                                                                          
001250    READ CONTROL-INPUT-FILE                                               
001260        AT END MOVE "Y" TO W-CONTROL-EOF-SW.                              
001270    IF NOT W-CONTROL-EOF                                                  
001280       ADD 1 TO W-TOTAL-CARDS-READ.                                       
001290READ-NEXT-CONTROL-CARD-EXIT.                                              
001300    EXIT.                                                                 
001310*-----------------------------------------------------------------        
001320                                                                          
001330PROCESS-ONE-CONTROL-CARD.                                                 
001340                                                                          
001350    PERFORM DISPATCH-ON-RUN-MODE.                                         
001360    PERFORM READ-NEXT-CONTROL-CARD.                                       
001370PROCESS-ONE-CONTROL-CARD-EXIT.                                            
001380    EXIT.                                                                 
001390*-----------------------------------------------------------------        
001400                                                                          
001410*  one card, one step.  a card with a mode code this driver does          
001420*  not know about is counted and skipped rather than abending the         
001430*  whole night's run -- see TKT2061.                              TKT2061 
001440DISPATCH-ON-RUN-MODE.                                                     
001450                                                                          
001460    IF CI-MODE-LOAD                                                       
001470       ADD 1 TO W-LOAD-STEPS                                              
001480       CALL "data-load"                                                   
001490    ELSE                                                                  
001500    IF CI-MODE-ORDER-RETR                                                 
001510       ADD 1 TO W-ORDRTRV-STEPS                                           
001520       CALL "order-retrieval" USING CI-CONTROL-RECORD                     
001530    ELSE                                                                  
001540    IF CI-MODE-VENDOR-RETR                                                
001550       ADD 1 TO W-VNDRTRV-STEPS                                           
001560       CALL "vendor-retrieval" USING CI-CONTROL-RECORD                    
001570    ELSE                                                                  
001580    IF CI-MODE-GRID                                                       
001590       ADD 1 TO W-GRIDCALC-STEPS                                          
001600       CALL "coverage-grid-cache" USING CI-CONTROL-RECORD                 
001610    ELSE                                                                  
001620    IF CI-MODE-WARMUP                                                     
001630       ADD 1 TO W-WARMUP-STEPS                                            
001640       CALL "coverage-grid-cache" USING CI-CONTROL-RECORD                 
001650    ELSE                                                                  
001660    IF CI-MODE-CLEANUP                                                    
001670       ADD 1 TO W-CACHCLN-STEPS                                           
001680       CALL "cache-cleanup" USING CI-CONTROL-RECORD                       
001690    ELSE                                                                  
001700    IF CI-MODE-STATS                                                      
001710       ADD 1 TO W-STATS-STEPS                                             
001720       CALL "store-statistics" USING CI-CONTROL-RECORD                    
001730    ELSE                                                                  
001740       ADD 1 TO W-BAD-MODE-CARDS                                          
001750       MOVE CI-RUN-MODE TO W-BAD-MODE-OUT                                 
001760       DISPLAY W-BAD-MODE-LINE.                                           
001770DISPATCH-ON-RUN-MODE-EXIT.                                                
001780    EXIT.                                                                 
001790*-----------------------------------------------------------------        
001800                                                                          
001810CLOSE-CONTROL-FILE.                                                       
001820                                                                          
001830    CLOSE CONTROL-INPUT-FILE.                                             
001840CLOSE-CONTROL-FILE-EXIT.                                                  
001850    EXIT.                                                                 
001860*-----------------------------------------------------------------        
001870                                                                          
001880LOG-STEP-COUNTS.                                                          
001890                                                                          
001900    MOVE ZERO TO W-GOOD-STEP-TOTAL.                                       
001910    SET W-STEP-TBL-SUB TO 1.                                              
001920    PERFORM FOOT-GOOD-STEP-TOTAL 7 TIMES.                                 
001930                                                                          
001940    DISPLAY "CARDS READ    - " W-TOTAL-CARDS-READ.                        
001950    DISPLAY "LOAD STEPS    - " W-LOAD-STEPS.                              
001960    DISPLAY "ORDRTRV STEPS - " W-ORDRTRV-STEPS.                           
001970    DISPLAY "VNDRTRV STEPS - " W-VNDRTRV-STEPS.                           
001980    DISPLAY "GRIDCALC STEPS- " W-GRIDCALC-STEPS.                          
001990    DISPLAY "WARMUP STEPS  - " W-WARMUP-STEPS.                            
002000    DISPLAY "CACHCLN STEPS - " W-CACHCLN-STEPS.                           
002010    DISPLAY "STATS STEPS   - " W-STATS-STEPS.                             
002020    DISPLAY "GOOD STEP TOTL- " W-GOOD-STEP-TOTAL.                         
002030    DISPLAY "BAD MODE CARDS- " W-BAD-MODE-CARDS.                          
002040LOG-STEP-COUNTS-EXIT.                                                     
002050    EXIT.                                                                 
002060*-----------------------------------------------------------------        
002070                                                                          
002080*  entries 1-7 of the table are the seven recognized run modes;           
002090*  entry 8 is W-BAD-MODE-CARDS and is footed on its own above.            
002100FOOT-GOOD-STEP-TOTAL.                                                     
002110                                                                          
002120    ADD W-STEP-CNT-ENTRY (W-STEP-TBL-SUB) TO W-GOOD-STEP-TOTAL.           
002130    SET W-STEP-TBL-SUB UP BY 1.                                           
002140FOOT-GOOD-STEP-TOTAL-EXIT.                                                
002150    EXIT.                                                                 
002160*-----------------------------------------------------------------        
002170*-----------------------------------------------------------------        
002180                                                                          
002190    COPY "PL-GENERAL.CBL".                                                
