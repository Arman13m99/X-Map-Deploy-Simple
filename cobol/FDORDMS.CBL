000100*----------------------------------------------------------------         
000110*  FDORDMS.CBL                                                            
000120*  Order master record.  Key is ORDER-ID + VENDOR-CODE +                  
000130*  CREATED-AT, matching the uniqueness rule in the feed spec --           
000140*  a re-run of the same day's extract just REWRITEs on top.               
000150*----------------------------------------------------------------         
000160*  05/14/91  J.KELSO   ORIGINAL - MARKETING-AREA PILOT CITIES             
000170*----------------------------------------------------------------         
000180                                                                          
000190    FD  ORDER-MASTER-FILE                                                 
000200        LABEL RECORDS ARE STANDARD.                                       
000210    01  OM-ORDER-RECORD.                                                  
000220        05  OM-ORDER-KEY.                                                 
000230            10  OM-ORDER-ID         PIC X(20).                            
000240            10  OM-VENDOR-CODE      PIC X(10).                            
000250            10  OM-CREATED-AT       PIC X(19).                            
000260        05  OM-CITY-ID              PIC 9(4).                             
000270        05  OM-CITY-NAME            PIC X(15).                            
000280        05  OM-BUSINESS-LINE        PIC X(15).                            
000290        05  OM-MARKETING-AREA       PIC X(30).                            
000300        05  OM-CUST-LATITUDE        PIC S9(3)V9(6).                       
000310        05  OM-CUST-LONGITUDE       PIC S9(3)V9(6).                       
000320        05  OM-USER-ID              PIC X(15).                            
000330        05  OM-ORGANIC-FLAG         PIC 9(1).                             
000340        05  OM-IMPORTED-AT          PIC X(19).                            
000350        05  FILLER                  PIC X(10).                            
