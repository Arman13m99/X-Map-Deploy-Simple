000100*----------------------------------------------------------------         
000110*  SLORDXT.CBL                                                            
000120*  FILE-CONTROL for the daily order extract (input, sequential).          
000130*----------------------------------------------------------------         
000140*  05/14/91  J.KELSO   ORIGINAL - MARKETING-AREA PILOT CITIES             
000150*  03/02/98  R.PATEL   Y2K SWEEP - NO DATE FIELDS IN THIS SELECT          
000160*----------------------------------------------------------------         
000170                                                                          
000180    SELECT ORDER-EXTRACT-FILE ASSIGN TO "ORDXTR01"                        
000190           ORGANIZATION IS LINE SEQUENTIAL                                
000200           FILE STATUS IS FS-ORDER-EXTRACT.                               
