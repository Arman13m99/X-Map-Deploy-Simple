000100IDENTIFICATION DIVISION.                                                  
000110PROGRAM-ID. vendor-retrieval.                                             
000120AUTHOR. T. OYELARAN.                                                      
000130INSTALLATION. PARS METRO MARKETING SVCS - EDP DEPT.                       
000140DATE-WRITTEN. 08/22/94.                                                   
000150DATE-COMPILED.                                                            
000160SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                               
000170*----------------------------------------------------------------         
000180*  VENDOR-RETRIEVAL scans VENDOR-MASTER-FILE end to end, applies          
000190*  the VENDOR-FILTER group carried on the control card and writes         
000200*  the surviving vendors to RETRIEVAL-OUTPUT-FILE as RO-VENDOR-OUT        
000210*  records.  Shares PL-FILTER-VENDOR.CBL with coverage-grid-cache,        
000220*  so the filter test itself must never be touched here alone.            
000230*----------------------------------------------------------------         
000240*  08/22/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000250*  07/19/96  T.OYELARAN BUSINESS-LINE TEST ADDED FOR GRID CALLS           
000260*  03/02/98  R.PATEL    Y2K SWEEP - NO DATES HERE          TKT1814TKT1814 
000270*  11/09/97  R.PATEL    DYNAMIC ACCESS, SHARES FD W/ MAINT TKT1690TKT1690 
000280*  09/02/02  M.ESKANDARI MATCH COUNT DISPLAYED AT END      TKT2055TKT2055 
000290*----------------------------------------------------------------         
000300ENVIRONMENT DIVISION.                                                     
000310CONFIGURATION SECTION.                                                    
000320SPECIAL-NAMES.                                                            
000330    C01 IS TOP-OF-FORM                                                    
000340    CLASS VALID-DIGIT IS "0" THRU "9"                                     
000350    UPSI-0 ON STATUS IS RERUN-REQUESTED                                   
000360           OFF STATUS IS NORMAL-RUN.                                      
000370                                                                          
000380INPUT-OUTPUT SECTION.                                                     
000390FILE-CONTROL.                                                             
000400                                                                          
000410    COPY "SLVNDMS.CBL".                                                   
000420    COPY "SLRTOUT.CBL".                                                   
000430                                                                          
000440DATA DIVISION.                                                            
000450   FILE SECTION.                                                          
000460                                                                          
000470    COPY "FDVNDMS.CBL".                                                   
000480    COPY "FDRTOUT.CBL".                                                   
000490                                                                          
000500   WORKING-STORAGE SECTION.                                               
000510                                                                          
000520    COPY "wsgenrl.cbl".                                                   
000530                                                                          
000540    01  FS-VENDOR-MASTER             PIC X(2).                            
000550    01  FS-RETRIEVAL-OUTPUT          PIC X(2).                            
000560                                                                          
000570    01  W-END-OF-VENDOR-MASTER       PIC X.                               
000580        88  END-OF-VENDOR-MASTER         VALUE "Y".                       
000590                                                                          
000600    01  FV-MATCH-SW                  PIC X.                               
000610        88  FV-MATCH-OK                  VALUE "Y".                       
000620    01  FV-LIST-HIT-SW               PIC X.                               
000630        88  FV-LIST-HIT                  VALUE "Y".                       
000640    01  FV-SUB                       PIC 9(2) COMP.                       
000650                                                                          
000660    01  W-MATCH-CNT                  PIC 9(7) COMP.                       
000670                                                                          
000680   LINKAGE SECTION.                                                       
000690                                                                          
000700*  CI-CONTROL-RECORD LAYOUT MUST MATCH FDCTLIN.CBL EXACTLY --             
000710*  PASSED BY REFERENCE FROM COVERAGE-BATCH-DRIVER.                        
000720    01  CI-CONTROL-RECORD.                                                
000730        05  CI-RUN-MODE             PIC X(10).                            
000740            88  CI-MODE-VENDOR-RETR     VALUE "VNDRTRV".                  
000750        05  CI-ORDER-FILTER.                                              
000760            10  CI-ORD-CITY-NAME        PIC X(15).                        
000770            10  CI-ORD-START-DATE       PIC X(19).                        
000780            10  CI-ORD-END-DATE         PIC X(19).                        
000790            10  CI-ORD-BL-CNT           PIC 9(1).                         
000800            10  CI-ORD-BUS-LINES        PIC X(15) OCCURS 4 TIMES.         
000810            10  CI-ORD-VC-CNT           PIC 9(2).                         
000820            10  CI-ORD-VENDOR-CODES     PIC X(10) OCCURS 10 TIMES.        
000830        05  CI-VENDOR-FILTER.                                             
000840            10  CI-FILT-CITY-NAME       PIC X(15).                        
000850            10  CI-FILT-STATUS-CNT      PIC 9(1).                         
000860            10  CI-FILT-STATUS-IDS      PIC 9(2) OCCURS 5 TIMES.          
000870            10  CI-FILT-GRADE-CNT       PIC 9(1).                         
000880            10  CI-FILT-GRADES          PIC X(8) OCCURS 5 TIMES.          
000890            10  CI-FILT-VISIBLE         PIC X(1).                         
000900            10  CI-FILT-IS-OPEN         PIC X(1).                         
000910            10  CI-FILT-BL-CNT          PIC 9(1).                         
000920            10  CI-FILT-BUS-LINES       PIC X(15) OCCURS 3 TIMES.         
000930        05  CI-GRID-REQUEST.                                              
000940            10  CI-GRID-CITY-NAME       PIC X(15).                        
000950            10  CI-GRID-BL-CNT          PIC 9(1).                         
000960            10  CI-GRID-BUS-LINES       PIC X(15) OCCURS 3 TIMES.         
000970            10  CI-GRID-FORCE-RECALC    PIC X(1).                         
000971            10  CI-GRID-STATUS-CNT      PIC 9(1).                         
000972            10  CI-GRID-STATUS-IDS      PIC 9(2) OCCURS 5 TIMES.          
000973            10  CI-GRID-GRADE-CNT       PIC 9(1).                         
000974            10  CI-GRID-GRADES          PIC X(8) OCCURS 5 TIMES.          
000975            10  CI-GRID-VISIBLE         PIC X(1).                         
000976            10  CI-GRID-IS-OPEN         PIC X(1).                         
000980        05  CI-CLEANUP-RETAIN-DAYS      PIC 9(3).                         
000990        05  FILLER                      PIC X(20).                        
001000*----------------------------------------------------------------         
001010                                                                          
001020PROCEDURE DIVISION USING CI-CONTROL-RECORD.                               
001030                                                                          
001040    PERFORM BUILD-RUN-TIMESTAMP.                                          
001050    MOVE 0 TO W-MATCH-CNT.                                                
001060                                                                          
001070    OPEN INPUT VENDOR-MASTER-FILE.                                        
001080    OPEN OUTPUT RETRIEVAL-OUTPUT-FILE.                                    
001090                                                                          
001100    MOVE "N" TO W-END-OF-VENDOR-MASTER.                                   
001110    PERFORM READ-VENDOR-MASTER-NEXT.                                      
001120    PERFORM SELECT-VENDOR-RECORD UNTIL END-OF-VENDOR-MASTER.              
001130                                                                          
001140    CLOSE VENDOR-MASTER-FILE.                                             
001150    CLOSE RETRIEVAL-OUTPUT-FILE.                                          
001160                                                                          
001170    DISPLAY "VENDOR-RETRIEVAL - RECORDS WRITTEN " W-MATCH-CNT.            
001180                                                                          
001190    EXIT PROGRAM.                                                         
001200                                                                          
001210    STOP RUN.                                                             
001220*----------------------------------------------------------------         
001230                                                                          
001240READ-VENDOR-MASTER-NEXT.                                                  
001250                                                                          
001260    READ VENDOR-MASTER-FILE NEXT RECORD                                   
001270        AT END MOVE "Y" TO W-END-OF-VENDOR-MASTER.                        
001280READ-VENDOR-MASTER-NEXT-EXIT.                                             
001290    EXIT.                                                                 
001300*----------------------------------------------------------------         
001310                                                                          
001320SELECT-VENDOR-RECORD.                                                     
001330                                                                          
001340    PERFORM BUMP-AND-LOG-PROGRESS.                                        
001350    PERFORM MATCH-VENDOR-FILTER.                                          
001360                                                                          
001370    IF FV-MATCH-OK                                                        
001380       MOVE VM-VENDOR-CODE        TO RO-VND-VENDOR-CODE                   
001390       MOVE VM-VENDOR-NAME        TO RO-VND-VENDOR-NAME                   
001400       MOVE VM-CITY-ID            TO RO-VND-CITY-ID                       
001410       MOVE VM-CITY-NAME          TO RO-VND-CITY-NAME                     
001420       MOVE VM-BUSINESS-LINE      TO RO-VND-BUSINESS-LINE                 
001430       MOVE VM-LATITUDE           TO RO-VND-LATITUDE                      
001440       MOVE VM-LONGITUDE          TO RO-VND-LONGITUDE                     
001450       MOVE VM-RADIUS             TO RO-VND-RADIUS                        
001460       MOVE VM-ORIG-RADIUS        TO RO-VND-ORIG-RADIUS                   
001470       MOVE VM-STATUS-ID          TO RO-VND-STATUS-ID                     
001480       MOVE VM-VISIBLE-FLAG       TO RO-VND-VISIBLE-FLAG                  
001490       MOVE VM-OPEN-FLAG          TO RO-VND-OPEN-FLAG                     
001500       MOVE VM-GRADE              TO RO-VND-GRADE                         
001510       MOVE VM-UPDATED-AT         TO RO-VND-UPDATED-AT                    
001520       WRITE RO-OUTPUT-RECORD FROM RO-VENDOR-OUT                          
001530       ADD 1 TO W-MATCH-CNT.                                              
001540                                                                          
001550    PERFORM READ-VENDOR-MASTER-NEXT.                                      
001560SELECT-VENDOR-RECORD-EXIT.                                                
001570    EXIT.                                                                 
001580*----------------------------------------------------------------         
001590                                                                          
001600COPY "PL-GENERAL.CBL".                                                    
001610COPY "PL-FILTER-VENDOR.CBL".                                              
001620*----------------------------------------------------------------         
