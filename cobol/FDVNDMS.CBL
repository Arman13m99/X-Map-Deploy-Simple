000100*----------------------------------------------------------------         
000110*  FDVNDMS.CBL                                                            
000120*  Vendor master record, keyed by VENDOR-CODE.                            
000130*----------------------------------------------------------------         
000140*  05/14/91  J.KELSO   ORIGINAL - MARKETING-AREA PILOT CITIES             
000150*----------------------------------------------------------------         
000160                                                                          
000170    FD  VENDOR-MASTER-FILE                                                
000180        LABEL RECORDS ARE STANDARD.                                       
000190    01  VM-VENDOR-RECORD.                                                 
000200        05  VM-VENDOR-CODE          PIC X(10).                            
000210        05  VM-VENDOR-NAME          PIC X(30).                            
000220        05  VM-CITY-ID              PIC 9(4).                             
000230        05  VM-CITY-NAME            PIC X(15).                            
000240        05  VM-BUSINESS-LINE        PIC X(15).                            
000250        05  VM-LATITUDE             PIC S9(3)V9(6).                       
000260        05  VM-LONGITUDE            PIC S9(3)V9(6).                       
000270        05  VM-RADIUS               PIC S9(3)V9(3).                       
000280        05  VM-ORIG-RADIUS          PIC S9(3)V9(3).                       
000290        05  VM-STATUS-ID            PIC 9(2).                             
000300        05  VM-VISIBLE-FLAG         PIC 9(1).                             
000310        05  VM-OPEN-FLAG            PIC 9(1).                             
000320        05  VM-GRADE                PIC X(8).                             
000330        05  VM-UPDATED-AT           PIC X(19).                            
000340        05  FILLER                  PIC X(10).                            
