000100*----------------------------------------------------------------         
000110*  SLGRDXT.CBL                                                            
000120*  FILE-CONTROL for the graded-vendor extract (input, sequential).        
000130*  One record per vendor per grading pass; DATA-LOAD keeps only           
000140*  the first one it meets for a given vendor code.                        
000150*----------------------------------------------------------------         
000160*  06/03/92  J.KELSO   ORIGINAL - QUARTERLY GRADE FEED                    
000170*----------------------------------------------------------------         
000180                                                                          
000190    SELECT GRADED-EXTRACT-FILE ASSIGN TO "GRDXTR01"                       
000200           ORGANIZATION IS LINE SEQUENTIAL                                
000210           FILE STATUS IS FS-GRADED-EXTRACT.                              
