000100*----------------------------------------------------------------         
000110*  PL-GRID-COMPUTE.CBL                                                    
000120*  Equirectangular distance, target-performance ratio and grid-           
000130*  size limiting.  This shop has no math library on the batch             
000140*  LPAR, so square root is our own Newton's-method iteration and          
000150*  the cosine of the mean latitude comes out of GC-COS-TABLE              
000160*  (built once in working-storage as a FILLER table with a                
000170*  REDEFINES laid over it, since an OCCURS table cannot carry             
000180*  a VALUE clause per entry).                                             
000190*----------------------------------------------------------------         
000200*  02/11/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000210*----------------------------------------------------------------         
000220                                                                          
000230COMPUTE-DISTANCE-KM.                                                      
000240                                                                          
000250    COMPUTE GC-MEAN-LAT = (GC-LAT1 + GC-LAT2) / 2.                        
000260    IF GC-MEAN-LAT < 0                                                    
000270       COMPUTE GC-MEAN-LAT-DEG = 0 - GC-MEAN-LAT                          
000280    ELSE                                                                  
000290       MOVE GC-MEAN-LAT TO GC-MEAN-LAT-DEG.                               
000300    IF GC-MEAN-LAT-DEG > 90                                               
000310       MOVE 90 TO GC-MEAN-LAT-DEG.                                        
000320    MOVE GC-COS-OF (GC-MEAN-LAT-DEG + 1) TO GC-COS-MEAN-LAT.              
000330                                                                          
000340    COMPUTE GC-DX-DEG = GC-LNG2 - GC-LNG1.                                
000350    COMPUTE GC-DY-DEG = GC-LAT2 - GC-LAT1.                                
000360    COMPUTE GC-DX-KM  = GC-DX-DEG * GC-COS-MEAN-LAT * 111.320.            
000370    COMPUTE GC-DY-KM  = GC-DY-DEG * 110.574.                              
000380    COMPUTE GC-DIST-SQ = (GC-DX-KM * GC-DX-KM)                            
000390                       + (GC-DY-KM * GC-DY-KM).                           
000400                                                                          
000410    PERFORM SQRT-NEWTON.                                                  
000420    MOVE GC-SQRT-X TO GC-DISTANCE.                                        
000430COMPUTE-DISTANCE-KM-EXIT.                                                 
000440    EXIT.                                                                 
000450*-----------------------------------------------------------------        
000460                                                                          
000470SQRT-NEWTON.                                                              
000480                                                                          
000490    IF GC-DIST-SQ = ZERO                                                  
000500       MOVE ZERO TO GC-SQRT-X                                             
000510    ELSE                                                                  
000520       MOVE GC-DIST-SQ TO GC-SQRT-X                                       
000530       PERFORM SQRT-NEWTON-STEP 12 TIMES.                                 
000540SQRT-NEWTON-EXIT.                                                         
000550    EXIT.                                                                 
000560*-----------------------------------------------------------------        
000570                                                                          
000580SQRT-NEWTON-STEP.                                                         
000590                                                                          
000600    COMPUTE GC-SQRT-X ROUNDED =                                           
000610            (GC-SQRT-X + (GC-DIST-SQ / GC-SQRT-X)) / 2.                   
000620SQRT-NEWTON-STEP-EXIT.                                                    
000630    EXIT.                                                                 
000640*-----------------------------------------------------------------        
000650                                                                          
000660COMPUTE-TARGET-RATIO.                                                     
000670                                                                          
000680    IF CP-TARGET-VALUE > ZERO                                             
000690       COMPUTE CP-PERF-RATIO ROUNDED =                                    
000700               CP-ACTUAL-VALUE / CP-TARGET-VALUE                          
000710    ELSE                                                                  
000720       MOVE 2.0000 TO CP-PERF-RATIO.                                      
000730COMPUTE-TARGET-RATIO-EXIT.                                                
000740    EXIT.                                                                 
000750*-----------------------------------------------------------------        
000760                                                                          
000770LIMIT-GRID-SIZE.                                                          
000780                                                                          
000790    IF GC-TOTAL-POINTS > GC-MAX-GRID-POINTS                               
000800       DIVIDE GC-TOTAL-POINTS BY GC-MAX-GRID-POINTS                       
000810               GIVING GC-KEEP-EVERY                                       
000820       IF GC-KEEP-EVERY < 1                                               
000830          MOVE 1 TO GC-KEEP-EVERY                                         
000840    ELSE                                                                  
000850       MOVE 1 TO GC-KEEP-EVERY.                                           
000860LIMIT-GRID-SIZE-EXIT.                                                     
000870    EXIT.                                                                 
