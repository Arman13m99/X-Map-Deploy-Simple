000100*----------------------------------------------------------------         
000110*  SLRTOUT.CBL                                                            
000120*  FILE-CONTROL for the retrieval output file -- written by both          
000130*  order-retrieval and vendor-retrieval, one record layout                
000140*  REDEFINED two ways so a single SL/FD pair serves both jobs.            
000150*----------------------------------------------------------------         
000160*  08/22/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000170*----------------------------------------------------------------         
000180                                                                          
000190    SELECT RETRIEVAL-OUTPUT-FILE ASSIGN TO "RTRVOUT1"                     
000200           ORGANIZATION IS LINE SEQUENTIAL                                
000210           FILE STATUS IS FS-RETRIEVAL-OUTPUT.                            
