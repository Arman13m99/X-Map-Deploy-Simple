000100*----------------------------------------------------------------         
000110*  PL-FILTER-VENDOR.CBL                                                   
000120*  Tests one vendor master record against the VENDOR-FILTER               
000130*  group carried on the control card.  Every test in the group            
000140*  is ANDed together; an empty test always passes.  Shared by             
000150*  vendor-retrieval.cob and coverage-grid-cache.cob.                      
000160*----------------------------------------------------------------         
000170*  08/22/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000180*  07/19/96  T.OYELARAN ADDED BUSINESS-LINE TEST FOR GRID CALLS           
000190*  09/23/02  M.ESKANDARI ALL-CITY SENTINEL LOWERCASED             TKT2078 
000200*----------------------------------------------------------------         
000210                                                                          
000220MATCH-VENDOR-FILTER.                                                      
000230                                                                          
000240    MOVE "Y" TO FV-MATCH-SW.                                              
000250                                                                          
000260    IF CI-FILT-CITY-NAME NOT = SPACES                                     
000270       AND CI-FILT-CITY-NAME NOT = "all"                                  
000280       AND CI-FILT-CITY-NAME NOT = VM-CITY-NAME                           
000290          MOVE "N" TO FV-MATCH-SW.                                        
000300                                                                          
000310    IF FV-MATCH-SW = "Y" AND CI-FILT-STATUS-CNT > ZERO                    
000320       PERFORM TEST-VENDOR-STATUS-LIST.                                   
000330                                                                          
000340    IF FV-MATCH-SW = "Y" AND CI-FILT-GRADE-CNT > ZERO                     
000350       PERFORM TEST-VENDOR-GRADE-LIST.                                    
000360                                                                          
000370    IF FV-MATCH-SW = "Y" AND CI-FILT-VISIBLE NOT = SPACE                  
000380       IF CI-FILT-VISIBLE = "1" AND VM-VISIBLE-FLAG NOT = 1               
000390          MOVE "N" TO FV-MATCH-SW                                         
000400       ELSE                                                               
000410          IF CI-FILT-VISIBLE = "0" AND VM-VISIBLE-FLAG NOT = 0            
000420             MOVE "N" TO FV-MATCH-SW.                                     
000430                                                                          
000440    IF FV-MATCH-SW = "Y" AND CI-FILT-IS-OPEN NOT = SPACE                  
000450       IF CI-FILT-IS-OPEN = "1" AND VM-OPEN-FLAG NOT = 1                  
000460          MOVE "N" TO FV-MATCH-SW                                         
000470       ELSE                                                               
000480          IF CI-FILT-IS-OPEN = "0" AND VM-OPEN-FLAG NOT = 0               
000490             MOVE "N" TO FV-MATCH-SW.                                     
000500                                                                          
000510    IF FV-MATCH-SW = "Y" AND CI-FILT-BL-CNT > ZERO                        
000520       PERFORM TEST-VENDOR-BUS-LINE-LIST.                                 
000530MATCH-VENDOR-FILTER-EXIT.                                                 
000540    EXIT.                                                                 
000550*-----------------------------------------------------------------        
000560                                                                          
000570TEST-VENDOR-STATUS-LIST.                                                  
000580                                                                          
000590    MOVE "N" TO FV-LIST-HIT-SW.                                           
000600    MOVE 1 TO FV-SUB.                                                     
000610    PERFORM TEST-VENDOR-STATUS-LIST-LOOP                                  
000620                UNTIL FV-LIST-HIT OR FV-SUB > CI-FILT-STATUS-CNT.         
000630    IF NOT FV-LIST-HIT                                                    
000640       MOVE "N" TO FV-MATCH-SW.                                           
000650TEST-VENDOR-STATUS-LIST-EXIT.                                             
000660    EXIT.                                                                 
000670*-----------------------------------------------------------------        
000680                                                                          
000690TEST-VENDOR-STATUS-LIST-LOOP.                                             
000700                                                                          
000710    IF CI-FILT-STATUS-IDS (FV-SUB) = VM-STATUS-ID                         
000720       MOVE "Y" TO FV-LIST-HIT-SW                                         
000730    ELSE                                                                  
000740       ADD 1 TO FV-SUB.                                                   
000750TEST-VENDOR-STATUS-LIST-LOOP-EXIT.                                        
000760    EXIT.                                                                 
000770*-----------------------------------------------------------------        
000780                                                                          
000790TEST-VENDOR-GRADE-LIST.                                                   
000800                                                                          
000810    MOVE "N" TO FV-LIST-HIT-SW.                                           
000820    MOVE 1 TO FV-SUB.                                                     
000830    PERFORM TEST-VENDOR-GRADE-LIST-LOOP                                   
000840                UNTIL FV-LIST-HIT OR FV-SUB > CI-FILT-GRADE-CNT.          
000850    IF NOT FV-LIST-HIT                                                    
000860       MOVE "N" TO FV-MATCH-SW.                                           
000870TEST-VENDOR-GRADE-LIST-EXIT.                                              
000880    EXIT.                                                                 
000890*-----------------------------------------------------------------        
000900                                                                          
000910TEST-VENDOR-GRADE-LIST-LOOP.                                              
000920                                                                          
000930    IF CI-FILT-GRADES (FV-SUB) = VM-GRADE                                 
000940       MOVE "Y" TO FV-LIST-HIT-SW                                         
000950    ELSE                                                                  
000960       ADD 1 TO FV-SUB.                                                   
000970TEST-VENDOR-GRADE-LIST-LOOP-EXIT.                                         
000980    EXIT.                                                                 
000990*-----------------------------------------------------------------        
001000                                                                          
001010TEST-VENDOR-BUS-LINE-LIST.                                                
001020                                                                          
001030    MOVE "N" TO FV-LIST-HIT-SW.                                           
001040    MOVE 1 TO FV-SUB.                                                     
001050    PERFORM TEST-VENDOR-BUS-LINE-LIST-LOOP                                
001060                UNTIL FV-LIST-HIT OR FV-SUB > CI-FILT-BL-CNT.             
001070    IF NOT FV-LIST-HIT                                                    
001080       MOVE "N" TO FV-MATCH-SW.                                           
001090TEST-VENDOR-BUS-LINE-LIST-EXIT.                                           
001100    EXIT.                                                                 
001110*-----------------------------------------------------------------        
001120                                                                          
001130TEST-VENDOR-BUS-LINE-LIST-LOOP.                                           
001140                                                                          
001150    IF CI-FILT-BUS-LINES (FV-SUB) = VM-BUSINESS-LINE                      
001160       MOVE "Y" TO FV-LIST-HIT-SW                                         
001170    ELSE                                                                  
001180       ADD 1 TO FV-SUB.                                                   
001190TEST-VENDOR-BUS-LINE-LIST-LOOP-EXIT.                                      
001200    EXIT.                                                                 
