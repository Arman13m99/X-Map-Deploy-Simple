000100*----------------------------------------------------------------         
000110*  wscache.cbl                                                            
000120*  In-memory coverage-grid cache table and preload queue used             
000130*  by coverage-grid-cache.cob.  Neither table is ever written             
000140*  to a file -- both are scratch tables that exist only for the           
000150*  duration of one GRIDCALC/WARMUP step and are rebuilt from              
000160*  scratch on every run.                                                  
000170*----------------------------------------------------------------         
000180*  08/22/94  T.OYELARAN ORIGINAL - COVERAGE GRID CACHING PROJECT          
000190*  07/19/96  T.OYELARAN ADDED PRELOAD QUEUE TABLE                         
000200*  04/03/01  R.PATEL    DEQUEUE CARRIES BUS-LINE LIST   TKT1955   TKT1955 
000210*  09/23/02  M.ESKANDARI DEQUEUE CARRIES FILTER SUBSET TKT2079    TKT2079 
000220*----------------------------------------------------------------         
000230                                                                          
000240    01  MC-CACHE-TABLE.                                                   
000250        05  MC-CACHE-ENTRY OCCURS 50 TIMES INDEXED BY MC-IDX.             
000260            10  MC-ENTRY-USED           PIC X.                            
000270                88  MC-ENTRY-IN-USE         VALUE "Y".                    
000280            10  MC-ENTRY-KEY            PIC X(32).                        
000290            10  MC-ENTRY-CITY-NAME      PIC X(15).                        
000300            10  MC-ENTRY-BUS-LINE       PIC X(47).                        
000310            10  MC-ENTRY-POINT-CNT      PIC 9(6).                         
000320            10  MC-ENTRY-LAST-ACC       PIC X(19).                        
000330            10  MC-ENTRY-ACCESS-CNT     PIC 9(7) COMP.                    
000340    01  MC-CACHE-COUNT               PIC 9(3) COMP.                       
000350    01  MC-CAPACITY                  PIC 9(3) COMP VALUE 50.              
000360    01  MC-OLDEST-IDX                PIC 9(3) COMP.                       
000370    01  MC-OLDEST-TIME               PIC X(19).                           
000380    01  MC-FOUND-SW                  PIC X.                               
000390        88  MC-FOUND                     VALUE "Y".                       
000400                                                                          
000410    01  PQ-QUEUE-TABLE.                                                   
000420        05  PQ-TASK-ENTRY OCCURS 200 TIMES INDEXED BY PQ-IDX.             
000430            10  PQ-TASK-USED            PIC X.                            
000440                88  PQ-TASK-IN-USE          VALUE "Y".                    
000450            10  PQ-TASK-KEY             PIC X(32).                        
000460            10  PQ-TASK-CITY            PIC X(15).                        
000470            10  PQ-TASK-BL-CNT          PIC 9(1).                         
000480            10  PQ-TASK-BUS-LINES       PIC X(15) OCCURS 3 TIMES.         
000490            10  PQ-TASK-STATUS-CNT      PIC 9(1).                         
000500            10  PQ-TASK-STATUS-IDS      PIC 9(2) OCCURS 5 TIMES.          
000510            10  PQ-TASK-GRADE-CNT       PIC 9(1).                         
000520            10  PQ-TASK-GRADES          PIC X(8) OCCURS 5 TIMES.          
000530            10  PQ-TASK-VISIBLE         PIC X(1).                         
000540            10  PQ-TASK-IS-OPEN         PIC X(1).                         
000550            10  PQ-TASK-PRIORITY        PIC 9(1).                         
000560            10  PQ-TASK-CREATED         PIC X(19).                        
000570    01  PQ-QUEUE-COUNT                PIC 9(3) COMP.                      
000580    01  PQ-FOUND-SW                   PIC X.                              
000590        88  PQ-FOUND                      VALUE "Y".                      
000600    01  PQ-BEST-IDX                   PIC 9(3) COMP.                      
000610    01  PQ-BEST-PRIORITY               PIC 9(1).                          
000620    01  PQ-DEQUEUED-KEY               PIC X(32).                          
000630    01  PQ-DEQUEUED-CITY              PIC X(15).                          
000640    01  PQ-DEQUEUED-BL-CNT             PIC 9(1).                          
000650    01  PQ-DEQUEUED-BUS-LINES          PIC X(15) OCCURS 3 TIMES.          
000660    01  PQ-DEQUEUED-STATUS-CNT        PIC 9(1).                           
000670    01  PQ-DEQUEUED-STATUS-IDS        PIC 9(2) OCCURS 5 TIMES.            
000680    01  PQ-DEQUEUED-GRADE-CNT         PIC 9(1).                           
000690    01  PQ-DEQUEUED-GRADES            PIC X(8) OCCURS 5 TIMES.            
000700    01  PQ-DEQUEUED-VISIBLE           PIC X(1).                           
000710    01  PQ-DEQUEUED-IS-OPEN           PIC X(1).                           
